000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKACC                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = ACCOUNT MASTER RECORD AND THE IN-MEMORY   *
000600*                      ACCOUNT TABLE THAT CARRIES ALL BANK STATE *
000700*                      FOR THE DURATION OF ONE BATCH RUN.        *
000800*                      KEYED BY ACC-IBAN; ALSO SEARCHABLE BY     *
000900*                      ACC-ALIAS WITHIN ONE OWNER'S ACCOUNTS.    *
001000*                                                                *
001100*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001200*                                                                *
001300*   CHANGE LOG.                                                  *
001400*     870304  LGG  ORIGINAL LAYOUT (CLASSIC ACCOUNTS ONLY).       *
001500*     870920  LGG  ADDED ACC-TYPE FOR SAVINGS ACCOUNTS.           *
001600*     881119  MCR  ADDED ACC-ALIAS (REQ 1042).                    *
001700*     900602  MCR  ADDED ACC-MIN-BALANCE FOR THE CARD-FREEZE      *
001800*              RULE.                                              *
001900*     951202  JPR  ADDED ACC-SPEND-LIMIT/ACC-DEP-LIMIT/           *
002000*              ACC-SPEND-THRESH FOR THE BUSINESS-ACCOUNT AND      *
002100*              SPENDING-THRESHOLD CASHBACK WORK (REQ 2094).       *
002150*     960208  JPR  ADDED A SECOND INDEX, ACT-IDX2, SO A TRANSFER   *
002160*              PROGRAM CAN HOLD SENDER AND RECEIVER ROWS OPEN      *
002170*              AT ONCE (REQ 2094).                                 *
002200******************************************************************
002300
002400     01  ACCOUNT-REC.
002500         05  ACC-IBAN                     PIC  X(24).
002600         05  ACC-OWNER-EMAIL              PIC  X(40).
002700         05  ACC-CURRENCY                 PIC  X(3).
002800         05  ACC-TYPE                     PIC  X(8).
002900         05  ACC-BALANCE                  PIC S9(13)V9(4).
003000         05  ACC-MIN-BALANCE              PIC S9(13)V9(4).
003100         05  ACC-ALIAS                    PIC  X(20).
003200         05  ACC-INT-RATE                 PIC S9(1)V9(6).
003300         05  ACC-SPEND-LIMIT              PIC S9(13)V9(4).
003400         05  ACC-DEP-LIMIT                PIC S9(13)V9(4).
003500         05  ACC-SPEND-THRESH             PIC S9(13)V9(4).
003600
003700*    ---------------------------------------------------------
003800*    IN-MEMORY ACCOUNT TABLE - THIS IS THE BANK'S STATE FOR
003900*    THE RUN.  EVERY POSTING ENGINE RECEIVES IT BY REFERENCE
004000*    VIA LINKAGE AND UPDATES IT IN PLACE; NOTHING IS WRITTEN
004100*    BACK TO AN ACCOUNT FILE - THE JOURNAL (BANKJRN.CPY) IS
004200*    THE ONLY PERSISTED TRAIL.
004300*    ---------------------------------------------------------
004400     01  ACCOUNT-TABLE-AREA.
004500         05  ACT-TOPE                     PIC S9(5)    COMP
004600                                          VALUE 1000.
004700         05  ACT-CUENTA                    PIC S9(5)    COMP.
004800         05  ACT-ENTRADA OCCURS 1000 TIMES
004900                         INDEXED BY ACT-IDX ACT-IDX2.
005000             10  ACT-IBAN                 PIC  X(24).
005100             10  ACT-OWNER-EMAIL          PIC  X(40).
005200             10  ACT-CURRENCY             PIC  X(3).
005300             10  ACT-TYPE                 PIC  X(8).
005400                 88  ACT-TYPE-CLASSIC     VALUE "classic".
005500                 88  ACT-TYPE-SAVINGS     VALUE "savings".
005600                 88  ACT-TYPE-BUSINESS    VALUE "business".
005700             10  ACT-BALANCE              PIC S9(13)V9(4).
005800             10  ACT-MIN-BALANCE          PIC S9(13)V9(4).
005900             10  ACT-ALIAS                PIC  X(20).
006000             10  ACT-INT-RATE             PIC S9(1)V9(6).
006100             10  ACT-SPEND-LIMIT          PIC S9(13)V9(4).
006200             10  ACT-DEP-LIMIT            PIC S9(13)V9(4).
006300             10  ACT-SPEND-THRESH         PIC S9(13)V9(4).
006400             10  ACT-SEQ-NUM              PIC S9(9)    COMP.
006500             10  FILLER                   PIC  X(10).
006600
000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK11.
000300       AUTHOR. J PEREZ ROMERO.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 12/02/95.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK11                                          *
001200*    PURPOSE  = SAVINGS INTEREST UNIT (ADDINTEREST AND          *
001300*               CHANGEINTERESTRATE COMMANDS).  BOTH VERBS ARE   *
001400*               REFUSED AGAINST ANYTHING BUT A SAVINGS ACCOUNT. *
001500*               NEW FOR REQ 2094 - THE OLD CAJERO NEVER PAID    *
001600*               INTEREST, THERE WAS NO SAVINGS PRODUCT BEFORE   *
001700*               THE MOBILE-BANKING REWRITE.                    *
001800*                                                                *
001900*    CHANGE LOG.                                                *
002000*      951202 JPR   ORIGINAL (REQ 2094).                         *
002100*      960714 JPR   CHANGEINTERESTRATE NOW JOURNALS THE NEW       *
002200*               RATE INSTEAD OF JUST SETTING IT SILENTLY         *
002300*               (REQ 2140 - CUSTOMERS COULDN'T SEE IT ON THE     *
002400*               STATEMENT).                                      *
002500*      981103 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN    *
002600*               DATA; REVIEWED, NO CHANGE REQUIRED.               *
002700*                                                                *
002800*****************************************************************
002900
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400
003500       INPUT-OUTPUT SECTION.
003600       FILE-CONTROL.
003700           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
003800           ORGANIZATION IS LINE SEQUENTIAL
003900           FILE STATUS IS FS-OUTPUT.
004000
004100       DATA DIVISION.
004200       FILE SECTION.
004300       FD  OUTPUT-FILE
004400           LABEL RECORD STANDARD.
004500       01  OUTPUT-LINE-REC              PIC  X(165).
004600       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
004700           05  FILLER                   PIC  X(165).
004800
004900       WORKING-STORAGE SECTION.
005000       77  FS-OUTPUT                    PIC  X(2).
005100       77  WRK-FOUND                    PIC  9(1)    COMP.
005200           88  WRK-NO-ENCONTRADO        VALUE 0.
005300           88  WRK-SI-ENCONTRADO        VALUE 1.
005400       77  WRK-INTERES                  PIC S9(13)V9(4).
005500
005600       01  WRK-RATE-AREA.
005700           05  WRK-RATE-EDIT            PIC 9.999999.
005800       01  WRK-RATE-AREA-R REDEFINES WRK-RATE-AREA.
005900           05  FILLER                   PIC  X(8).
006000
006100       01  OUT-REC.
006200           05  OUT-COMMAND                  PIC  X(24).
006300           05  OUT-TIMESTAMP                PIC  9(9).
006400           05  OUT-TEXT                     PIC  X(132).
006500       01  OUT-REC-R REDEFINES OUT-REC.
006600           05  FILLER                   PIC  X(165).
006700
006800       LINKAGE SECTION.
006900       COPY BANKCMD.
007000       COPY BANKUSR.
007100       COPY BANKRAT.
007200       COPY BANKMER.
007300       COPY BANKACC.
007400       COPY BANKCRD.
007500       COPY BANKASC.
007600       COPY BANKJRN.
007700       COPY BANKSPL.
007800
007900       PROCEDURE DIVISION USING COMMAND-REC
008000           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
008100           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
008200           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
008300
008400       0000-INTERES-AHORRO.
008500           PERFORM 1000-LOCALIZAR-CUENTA THRU 1000-EXIT.
008600           IF WRK-NO-ENCONTRADO
008700               MOVE "Account not found" TO OUT-TEXT
008800               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
008900               GOBACK.
009000           IF NOT ACT-TYPE-SAVINGS(ACT-IDX)
009100               MOVE "This is not a savings account" TO OUT-TEXT
009200               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
009300               GOBACK.
009400           IF CMD-NAME = "addInterest"
009500               PERFORM 2000-ABONAR-INTERES THRU 2000-EXIT
009600           ELSE IF CMD-NAME = "changeInterestRate"
009700               PERFORM 3000-CAMBIAR-TASA THRU 3000-EXIT
009800           END-IF.
009900           GOBACK.
010000
010100       1000-LOCALIZAR-CUENTA.
010200*          CMD-ACCOUNT NAMES THE SAVINGS IBAN DIRECTLY.
010300           SET WRK-NO-ENCONTRADO TO TRUE.
010400           SET ACT-IDX TO 1.
010500           SEARCH ACT-ENTRADA
010600               AT END
010700                   CONTINUE
010800               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCOUNT
010900                   SET WRK-SI-ENCONTRADO TO TRUE.
011000       1000-EXIT.
011100           EXIT.
011200
011300       2000-ABONAR-INTERES.
011400*          ADDINTEREST - INTEREST IS BALANCE TIMES THE ACCOUNT'S
011500*          OWN RATE, CREDITED AND JOURNALED AS INCOME.
011600           MULTIPLY ACT-BALANCE(ACT-IDX) BY ACT-INT-RATE(ACT-IDX)
011700               GIVING WRK-INTERES.
011800           ADD WRK-INTERES TO ACT-BALANCE(ACT-IDX).
011900           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
012000           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
012100           MOVE ACT-OWNER-EMAIL(ACT-IDX) TO JR-TAB-EMAIL(JRN-IDX).
012200           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX).
012300           MOVE "create"    TO JR-TAB-KIND(JRN-IDX).
012400           MOVE "Interest rate income" TO JR-TAB-DESCRIPTION(JRN-IDX).
012500           MOVE WRK-INTERES   TO JR-TAB-AMOUNT(JRN-IDX).
012600           MOVE ACT-CURRENCY(ACT-IDX) TO JR-TAB-CURRENCY(JRN-IDX).
012700       2000-EXIT.
012800           EXIT.
012900
013000       3000-CAMBIAR-TASA.
013100*          CHANGEINTERESTRATE - SET THE NEW RATE AND JOURNAL IT SO
013200*          THE CUSTOMER CAN SEE THE CHANGE ON THE STATEMENT.
013300           MOVE CMD-INT-RATE TO ACT-INT-RATE(ACT-IDX).
013400           MOVE CMD-INT-RATE TO WRK-RATE-EDIT.
013500           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
013600           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
013700           MOVE ACT-OWNER-EMAIL(ACT-IDX) TO JR-TAB-EMAIL(JRN-IDX).
013800           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX).
013900           MOVE "create"    TO JR-TAB-KIND(JRN-IDX).
014000           STRING "Interest rate of the account changed to "
014100               WRK-RATE-EDIT
014200               DELIMITED BY SIZE INTO JR-TAB-DESCRIPTION(JRN-IDX).
014300           MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX).
014400           MOVE ACT-CURRENCY(ACT-IDX) TO JR-TAB-CURRENCY(JRN-IDX).
014500       3000-EXIT.
014600           EXIT.
014700
014800       9000-ESCRIBIR-SALIDA.
014900*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
015000           MOVE CMD-NAME      TO OUT-COMMAND.
015100           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
015200           OPEN EXTEND OUTPUT-FILE.
015300           MOVE OUT-REC TO OUTPUT-LINE-REC.
015400           WRITE OUTPUT-LINE-REC.
015500           CLOSE OUTPUT-FILE.
015600       9000-EXIT.
015700           EXIT.
015800
015900       9100-ANOTAR-JOURNAL.
016000*          APPEND ONE ROW TO THE SHARED IN-MEMORY JOURNAL TABLE.
016100           IF JRN-CUENTA >= JRN-TOPE
016200               SET JRN-ESTA-LLENA TO TRUE
016300               GO TO 9100-EXIT.
016400           ADD 1 TO JRN-CUENTA.
016500           SET JRN-IDX TO JRN-CUENTA.
016600       9100-EXIT.
016700           EXIT.

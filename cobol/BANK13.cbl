000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK13.
000300       AUTHOR. J PEREZ ROMERO.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 12/02/95.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK13                                          *
001200*    PURPOSE  = BUSINESS-ACCOUNT ADMINISTRATION UNIT.  HANDLES  *
001300*               ADDNEWBUSINESSASSOCIATE, CHANGESPENDINGLIMIT    *
001400*               AND CHANGEDEPOSITLIMIT.  ONLY THE OWNER MAY     *
001500*               CHANGE A LIMIT; MANAGERS AND EMPLOYEES MAY NOT  *
001600*               (REQ 2094).                                     *
001700*                                                                *
001800*    CHANGE LOG.                                                *
001900*      951202 JPR   ORIGINAL (REQ 2094).                         *
002000*      970822 JPR   SPLIT THE TWO DISTINCT REFUSAL MESSAGES OUT  *
002100*               OF A SINGLE SHARED ONE - LEGAL WANTED THE        *
002200*               SPENDING-LIMIT REFUSAL TO NAME THE OWNER RULE    *
002300*               EXPLICITLY (REQ 2233).                           *
002400*      981103 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN    *
002500*               DATA; REVIEWED, NO CHANGE REQUIRED.               *
002600*                                                                *
002700*****************************************************************
002800
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
003700           ORGANIZATION IS LINE SEQUENTIAL
003800           FILE STATUS IS FS-OUTPUT.
003900
004000       DATA DIVISION.
004100       FILE SECTION.
004200       FD  OUTPUT-FILE
004300           LABEL RECORD STANDARD.
004400       01  OUTPUT-LINE-REC              PIC  X(165).
004500       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
004600           05  FILLER                   PIC  X(165).
004700
004800       WORKING-STORAGE SECTION.
004900       77  FS-OUTPUT                    PIC  X(2).
005000       77  WRK-FOUND                    PIC  9(1)    COMP.
005100           88  WRK-NO-ENCONTRADO        VALUE 0.
005200           88  WRK-SI-ENCONTRADO        VALUE 1.
005300       77  WRK-TIPO-LIMITE              PIC  X(1).
005350
005360       01  WRK-TIPO-AREA.
005370           05  WRK-TIPO-EDIT            PIC  X(1).
005380       01  WRK-TIPO-AREA-R REDEFINES WRK-TIPO-AREA.
005390           05  FILLER                   PIC  X(1).
005400
005500       01  OUT-REC.
005600           05  OUT-COMMAND                  PIC  X(24).
005700           05  OUT-TIMESTAMP                PIC  9(9).
005800           05  OUT-TEXT                     PIC  X(132).
005900       01  OUT-REC-R REDEFINES OUT-REC.
006000           05  FILLER                   PIC  X(165).
006100
006200       COPY BANKWRK.
006300
006400       LINKAGE SECTION.
006500       COPY BANKCMD.
006600       COPY BANKUSR.
006700       COPY BANKRAT.
006800       COPY BANKMER.
006900       COPY BANKACC.
007000       COPY BANKCRD.
007100       COPY BANKASC.
007200       COPY BANKJRN.
007300       COPY BANKSPL.
007400
007500       PROCEDURE DIVISION USING COMMAND-REC
007600           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
007700           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
007800           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
007900
008000       0000-ADMIN-EMPRESA.
008100           IF CMD-NAME = "addNewBusinessAssociate"
008200               PERFORM 1000-ALTA-ASOCIADO THRU 1000-EXIT
008300           ELSE IF CMD-NAME = "changeSpendingLimit"
008400               MOVE "S" TO WRK-TIPO-LIMITE
008500               PERFORM 5000-PROCESAR-LIMITE THRU 5000-EXIT
008600           ELSE IF CMD-NAME = "changeDepositLimit"
008700               MOVE "D" TO WRK-TIPO-LIMITE
008800               PERFORM 5000-PROCESAR-LIMITE THRU 5000-EXIT
008900           END-IF.
009000           GOBACK.
009100
009200       1000-ALTA-ASOCIADO.
009300           PERFORM 8100-LOCALIZAR-CUENTA THRU 8100-EXIT.
009400           IF WRK-NO-ENCONTRADO
009500               MOVE "Account not found" TO OUT-TEXT
009600               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
009700               GO TO 1000-EXIT.
009800           PERFORM 8200-LOCALIZAR-CLIENTE THRU 8200-EXIT.
009900           IF WRK-NO-ENCONTRADO
010000               MOVE "User not found" TO OUT-TEXT
010100               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
010200               GO TO 1000-EXIT.
010300           PERFORM 1100-AGREGAR-FILA THRU 1100-EXIT.
010400           MOVE CMD-ACCOUNT TO CUS-BUSINESS-IBAN(CUS-IDX).
010500           MOVE CMD-ROLE    TO CUS-ROLE(CUS-IDX).
010600           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
010700           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
010800           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
010900           MOVE CMD-ACCOUNT   TO JR-TAB-ACCOUNT(JRN-IDX).
011000           MOVE "create"      TO JR-TAB-KIND(JRN-IDX).
011100           MOVE "New business associate added"
011200                              TO JR-TAB-DESCRIPTION(JRN-IDX).
011300           MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX).
011400       1000-EXIT.
011500           EXIT.
011600
011700       1100-AGREGAR-FILA.
011800*          ROWS ARE APPENDED IN REGISTRATION ORDER; BANK9'S
011900*          BUSINESS REPORTS WALK THE TABLE IN THIS SAME ORDER.
012000           IF ASO-CUENTA >= ASO-TOPE
012100               GO TO 1100-EXIT.
012200           ADD 1 TO ASO-CUENTA.
012300           SET ASO-IDX TO ASO-CUENTA.
012400           MOVE CMD-ACCOUNT TO ASO-ACCOUNT(ASO-IDX).
012500           MOVE CMD-EMAIL   TO ASO-EMAIL(ASO-IDX).
012600           MOVE CMD-ROLE    TO ASO-ROLE(ASO-IDX).
012700       1100-EXIT.
012800           EXIT.
012900
013000       5000-PROCESAR-LIMITE.
013100*          CMD-AMOUNT ARRIVES IN THE ACCOUNT'S OWN CURRENCY BUT
013200*          THE LIMIT FIELDS ON ACCOUNT-REC ARE ALWAYS KEPT IN RON.
013300           PERFORM 8100-LOCALIZAR-CUENTA THRU 8100-EXIT.
013400           IF WRK-NO-ENCONTRADO
013500               MOVE "Account not found" TO OUT-TEXT
013600               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
013700               GO TO 5000-EXIT.
013800           PERFORM 8200-LOCALIZAR-CLIENTE THRU 8200-EXIT.
013900           IF WRK-NO-ENCONTRADO
014000               MOVE "User not found" TO OUT-TEXT
014100               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
014200               GO TO 5000-EXIT.
014300           IF NOT CUS-ROLE-OWNER(CUS-IDX)
014400               PERFORM 5100-RECHAZO-NO-DUENO THRU 5100-EXIT
014500               GO TO 5000-EXIT.
014600           MOVE ACT-CURRENCY(ACT-IDX) TO WRK-DESDE-MON.
014700           MOVE "RON"                  TO WRK-HASTA-MON.
014800           MOVE CMD-AMOUNT             TO WRK-IMPORTE-ENTRADA.
014900           PERFORM 8000-CONVERTIR-DIVISA THRU 8000-EXIT.
015000           IF WRK-TIPO-LIMITE = "S"
015100               MOVE WRK-IMPORTE-SALIDA TO ACT-SPEND-LIMIT(ACT-IDX)
015200           ELSE
015300               MOVE WRK-IMPORTE-SALIDA TO ACT-DEP-LIMIT(ACT-IDX)
015400           END-IF.
015900           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
016000           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
016100           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
016200           MOVE CMD-ACCOUNT   TO JR-TAB-ACCOUNT(JRN-IDX).
016300           MOVE "create"      TO JR-TAB-KIND(JRN-IDX).
016400           IF WRK-TIPO-LIMITE = "S"
016500               MOVE "Spending limit changed"
016600                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
016700           ELSE
016800               MOVE "Deposit limit changed"
016900                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
017000           END-IF.
017100           MOVE WRK-IMPORTE-SALIDA TO JR-TAB-AMOUNT(JRN-IDX).
017200           MOVE "RON"             TO JR-TAB-CURRENCY(JRN-IDX).
017300       5000-EXIT.
017400           EXIT.
017500
017600       5100-RECHAZO-NO-DUENO.
017700           IF WRK-TIPO-LIMITE = "S"
017800               MOVE "You must be owner in order to change spending limit."
017900                                  TO OUT-TEXT
018000           ELSE
018100               MOVE "You are not authorized to make this transaction."
018200                                  TO OUT-TEXT
018300           END-IF.
018400           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
018500       5100-EXIT.
018600           EXIT.
018700
018800       8000-CONVERTIR-DIVISA.
018900*          CURRENCY-CONVERSION BFS OVER RATE-TABLE-AREA - SAME
019000*          ALGORITHM AS BANK6/BANK7/BANK12.
019100           IF WRK-DESDE-MON = WRK-HASTA-MON
019200               MOVE WRK-IMPORTE-ENTRADA TO WRK-IMPORTE-SALIDA
019300               SET WRK-CONVERSION-HECHA TO TRUE
019400               GO TO 8000-EXIT.
019500           SET WRK-CONVERSION-FALLO TO TRUE.
019600           MOVE 1 TO WRK-VISITADA-CUENTA.
019700           MOVE WRK-DESDE-MON TO WRK-VISITADA-MON(1).
019800           MOVE 1.000000000   TO WRK-VISITADA-FACTOR(1).
019900       8010-BUCLE-EXPANSION.
020000           SET WRK-NO-SE-AMPLIO TO TRUE.
020100           PERFORM 8020-PASO-TASA THRU 8020-EXIT
020200               VARYING RAT-IDX FROM 1 BY 1
020300               UNTIL RAT-IDX > RAT-CUENTA
020400                   OR WRK-CONVERSION-HECHA.
020500           IF WRK-CONVERSION-HECHA
020600               GO TO 8000-EXIT.
020700           IF WRK-SI-SE-AMPLIO
020800               GO TO 8010-BUCLE-EXPANSION.
020900       8000-EXIT.
021000           EXIT.
021100
021200       8020-PASO-TASA.
021300           MOVE SPACES TO WRK-FACTOR-MON-A.
021400           PERFORM 8030-BUSCAR-VISITADA THRU 8030-EXIT
021500               VARYING WRK-SUB-1 FROM 1 BY 1
021600               UNTIL WRK-SUB-1 > WRK-VISITADA-CUENTA.
021700           IF RAT-FROM(RAT-IDX) = WRK-FACTOR-MON-A
021800               MOVE RAT-RATE(RAT-IDX) TO WRK-FACTOR
021900               MOVE RAT-TO(RAT-IDX)   TO WRK-NUEVA-MON
022000               PERFORM 8040-AMPLIAR-VISITADA THRU 8040-EXIT.
022100           IF RAT-TO(RAT-IDX) = WRK-FACTOR-MON-A
022200               DIVIDE WRK-FACTOR-ACTUAL BY RAT-RATE(RAT-IDX)
022300                   GIVING WRK-FACTOR
022400               MOVE RAT-FROM(RAT-IDX) TO WRK-NUEVA-MON
022500               PERFORM 8040-AMPLIAR-VISITADA THRU 8040-EXIT.
022600       8020-EXIT.
022700           EXIT.
022800
022900       8030-BUSCAR-VISITADA.
023000           IF WRK-VISITADA-MON(WRK-SUB-1) = RAT-FROM(RAT-IDX)
023100               OR WRK-VISITADA-MON(WRK-SUB-1) = RAT-TO(RAT-IDX)
023200               MOVE WRK-VISITADA-MON(WRK-SUB-1)
023300                                        TO WRK-FACTOR-MON-A
023400               MOVE WRK-VISITADA-FACTOR(WRK-SUB-1)
023500                                        TO WRK-FACTOR-ACTUAL.
023600       8030-EXIT.
023700           EXIT.
023800
023900       8040-AMPLIAR-VISITADA.
024000           IF WRK-VISITADA-CUENTA < WRK-VISITADA-TOPE
024100               ADD 1 TO WRK-VISITADA-CUENTA
024200               MOVE WRK-NUEVA-MON  TO
024300                            WRK-VISITADA-MON(WRK-VISITADA-CUENTA)
024400               MULTIPLY WRK-FACTOR-ACTUAL BY WRK-FACTOR
024500                   GIVING
024600                   WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
024700               SET WRK-SI-SE-AMPLIO TO TRUE
024800               IF WRK-NUEVA-MON = WRK-HASTA-MON
024900                   MULTIPLY WRK-IMPORTE-ENTRADA BY
025000                       WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
025100                       GIVING WRK-IMPORTE-SALIDA
025200                   SET WRK-CONVERSION-HECHA TO TRUE.
025300       8040-EXIT.
025400           EXIT.
025500
025600       8100-LOCALIZAR-CUENTA.
025700           SET WRK-NO-ENCONTRADO TO TRUE.
025800           SET ACT-IDX TO 1.
025900           SEARCH ACT-ENTRADA
026000               AT END
026100                   CONTINUE
026200               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCOUNT
026300                   SET WRK-SI-ENCONTRADO TO TRUE.
026400       8100-EXIT.
026500           EXIT.
026600
026700       8200-LOCALIZAR-CLIENTE.
026800           SET WRK-NO-ENCONTRADO TO TRUE.
026900           SET CUS-IDX TO 1.
027000           SEARCH CUS-ENTRADA
027100               AT END
027200                   CONTINUE
027300               WHEN CUS-EMAIL(CUS-IDX) = CMD-EMAIL
027400                   SET WRK-SI-ENCONTRADO TO TRUE.
027500       8200-EXIT.
027600           EXIT.
027700
027800       9000-ESCRIBIR-SALIDA.
027900*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
028000           MOVE CMD-NAME      TO OUT-COMMAND.
028100           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
028200           OPEN EXTEND OUTPUT-FILE.
028300           MOVE OUT-REC TO OUTPUT-LINE-REC.
028400           WRITE OUTPUT-LINE-REC.
028500           CLOSE OUTPUT-FILE.
028600       9000-EXIT.
028700           EXIT.
028800
028900       9100-ANOTAR-JOURNAL.
029000*          APPEND ONE ROW TO THE SHARED IN-MEMORY JOURNAL TABLE.
029100           IF JRN-CUENTA >= JRN-TOPE
029200               SET JRN-ESTA-LLENA TO TRUE
029300               GO TO 9100-EXIT.
029400           ADD 1 TO JRN-CUENTA.
029500           SET JRN-IDX TO JRN-CUENTA.
029600       9100-EXIT.
029700           EXIT.

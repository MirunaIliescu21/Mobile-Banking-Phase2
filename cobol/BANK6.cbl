000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK6.
000300       AUTHOR. L GARCIA GODOY.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 03/04/87.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK6                                           *
001200*    PURPOSE  = BANK-TRANSFER POSTING ENGINE (SENDMONEY          *
001300*               COMMAND).  THE RECEIVER MAY BE ANOTHER           *
001400*               CUSTOMER'S ACCOUNT OR A MERCHANT; A MERCHANT     *
001500*               RECEIVER ALSO EARNS CASHBACK.  ORIGINALLY THE    *
001600*               TRANSFERENCIA SCREEN DIALOG AGAINST THE          *
001700*               F-MOVIMIENTOS INDEXED FILE.                     *
001800*                                                                *
001900*    CHANGE LOG.                                                *
002000*      870304 LGG   ORIGINAL - TRANSFER BETWEEN TWO OF THE       *
002100*               CUSTOMER'S OWN ACCOUNTS ONLY, ONE MOVIMIENTO     *
002200*               RECORD PER SIDE.                                 *
002300*      890517 MCR   OPENED THE RECEIVER SIDE TO ANY IBAN IN THE  *
002400*               BANK, NOT JUST THE CUSTOMER'S OWN (REQ 1187).    *
002500*      951202 JPR   REWRITTEN AGAINST THE IN-MEMORY ACCOUNT/     *
002600*               MERCHANT TABLES (REQ 2094) - ADDED THE MERCHANT- *
002700*               PAYMENT BRANCH WITH COMMISSION AND CASHBACK.     *
002800*      960208 JPR   THE RECEIVER SEARCH NOW USES ACT-IDX2 SO THE *
002900*               SENDER ROW CAN STAY OPEN ON ACT-IDX AT THE SAME  *
003000*               TIME (REQ 2094).                                 *
003100*      981030 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN    *
003200*               DATA; REVIEWED, NO CHANGE REQUIRED.               *
003300*                                                                *
003400*****************************************************************
003500
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
004400           ORGANIZATION IS LINE SEQUENTIAL
004500           FILE STATUS IS FS-OUTPUT.
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900       FD  OUTPUT-FILE
005000           LABEL RECORD STANDARD.
005100       01  OUTPUT-LINE-REC              PIC  X(165).
005150       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
005160           05  FILLER                   PIC  X(165).
005200
005300       WORKING-STORAGE SECTION.
005400       77  FS-OUTPUT                    PIC  X(2).
005500       77  WRK-FOUND                    PIC  9(1)    COMP.
005600           88  WRK-NO-ENCONTRADO        VALUE 0.
005700           88  WRK-SI-ENCONTRADO        VALUE 1.
005800       77  WRK-TOTAL-DEBITO             PIC S9(13)V9(4).
005900       77  WRK-IMPORTE-RECEPTOR         PIC S9(13)V9(4).
006000
006100       COPY BANKOUT.
006150       01  OUT-REC-R REDEFINES OUT-REC.
006160           05  FILLER                   PIC  X(165).
006200       COPY BANKWRK.
006300       01  WRK-WORK-R REDEFINES CAMPOS-FECHA.
006400           05  FILLER                   PIC  X(17).
006500
006700       LINKAGE SECTION.
006800       COPY BANKCMD.
006900       COPY BANKUSR.
007000       COPY BANKRAT.
007100       COPY BANKMER.
007200       COPY BANKACC.
007300       COPY BANKCRD.
007400       COPY BANKASC.
007500       COPY BANKJRN.
007600       COPY BANKSPL.
007700
007800       PROCEDURE DIVISION USING COMMAND-REC
007900           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
008000           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
008100           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
008200
008300       0000-ENVIAR-DINERO.
008400           PERFORM 1000-LOCALIZAR-EMISOR THRU 1000-EXIT.
008500           IF WRK-NO-ENCONTRADO
008600               MOVE "User not found" TO OUT-TEXT
008700               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
008800               GOBACK.
008900           PERFORM 2000-LOCALIZAR-RECEPTOR-CUENTA THRU 2000-EXIT.
009000           IF WRK-SI-ENCONTRADO
009100               PERFORM 6000-TRANSFERENCIA-CUENTAS THRU 6000-EXIT
009200               GOBACK.
009300           PERFORM 2500-LOCALIZAR-RECEPTOR-COMERCIO THRU 2500-EXIT.
009400           IF WRK-SI-ENCONTRADO
009500               PERFORM 5000-PAGO-COMERCIANTE THRU 5000-EXIT
009600               GOBACK.
009700           MOVE "User not found" TO OUT-TEXT.
009800           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
009900           GOBACK.
010000
010100       1000-LOCALIZAR-EMISOR.
010200*          THE SENDING ACCOUNT IS LOOKED UP BY IBAN, FALLING BACK
010300*          TO ITS ALIAS, ACROSS EVERY ACCOUNT IN THE BANK - NOT
010400*          JUST THE CUSTOMER'S OWN.  THE ACTING CUSTOMER ROW IS
010500*          ALSO LOCATED, FOR THE PLAN-DEPENDENT FEE AND CASHBACK
010600*          WORK BELOW.
010700           PERFORM 1010-LOCALIZAR-CUENTA-EMISOR THRU 1010-EXIT.
010800           IF WRK-NO-ENCONTRADO
010900               GO TO 1000-EXIT.
011000           SET WRK-NO-ENCONTRADO TO TRUE.
011100           SET CUS-IDX TO 1.
011200           SEARCH CUS-ENTRADA
011300               AT END
011400                   CONTINUE
011500               WHEN CUS-EMAIL(CUS-IDX) = CMD-EMAIL
011600                   SET WRK-SI-ENCONTRADO TO TRUE.
011700       1000-EXIT.
011800           EXIT.
011900
012000       1010-LOCALIZAR-CUENTA-EMISOR.
012100           SET WRK-NO-ENCONTRADO TO TRUE.
012200           SET ACT-IDX TO 1.
012300           SEARCH ACT-ENTRADA
012400               AT END
012500                   CONTINUE
012600               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCOUNT
012700                   SET WRK-SI-ENCONTRADO TO TRUE.
012800           IF WRK-SI-ENCONTRADO
012900               GO TO 1010-EXIT.
013000           SET ACT-IDX TO 1.
013100           SEARCH ACT-ENTRADA
013200               AT END
013300                   CONTINUE
013400               WHEN ACT-ALIAS(ACT-IDX) = CMD-ACCOUNT
013500                   SET WRK-SI-ENCONTRADO TO TRUE.
013600       1010-EXIT.
013700           EXIT.
013800
013900       2000-LOCALIZAR-RECEPTOR-CUENTA.
014000*          THE RECEIVER IS TRIED FIRST AS ANY ACCOUNT IN THE BANK,
014100*          BY IBAN.  ACT-IDX2 KEEPS THIS SEARCH OFF THE SENDER'S
014200*          OWN ACT-IDX ROW SO BOTH STAY OPEN AT ONCE.
014300           SET WRK-NO-ENCONTRADO TO TRUE.
014400           SET ACT-IDX2 TO 1.
014500           SEARCH ACT-ENTRADA
014600               AT END
014700                   CONTINUE
014800               WHEN ACT-IBAN(ACT-IDX2) = CMD-RECEIVER
014900                   SET WRK-SI-ENCONTRADO TO TRUE.
015000       2000-EXIT.
015100           EXIT.
015200
015300       2500-LOCALIZAR-RECEPTOR-COMERCIO.
015400*          NO ACCOUNT MATCHED - TRY THE RECEIVER AS A MERCHANT.
015500           SET WRK-NO-ENCONTRADO TO TRUE.
015600           SET MER-IDX TO 1.
015700           SEARCH MER-ENTRADA
015800               AT END
015900                   CONTINUE
016000               WHEN MER-TAB-IBAN(MER-IDX) = CMD-RECEIVER
016100                   SET WRK-SI-ENCONTRADO TO TRUE.
016200       2500-EXIT.
016300           EXIT.
016400
016500       3000-CALCULAR-COMISION.
016600*          SERVICE-PLAN FEE TABLE ON A RON AMOUNT ALREADY LEFT BY
016700*          THE CALLER IN WRK-BASE-RON.  STANDARD 0.2% ALWAYS;
016800*          SILVER 0.1% ON RON >= 500; STUDENT AND GOLD 0%.
016900           MOVE 0          TO WRK-COMISION-RON.
017000           IF CUS-PLAN-STANDARD(CUS-IDX)
017100               MULTIPLY WRK-BASE-RON BY 0.002
017200                   GIVING WRK-COMISION-RON
017300           ELSE
017400               IF CUS-PLAN-SILVER(CUS-IDX)
017500                   AND WRK-BASE-RON >= 500
017600                   MULTIPLY WRK-BASE-RON BY 0.001
017700                       GIVING WRK-COMISION-RON.
017800       3000-EXIT.
017900           EXIT.
018000
018100       3500-CALCULAR-CASHBACK.
018200*          MERCHANT'S OWN CASHBACK STRATEGY, ON THE SENDER'S
018300*          ACCOUNT-CURRENCY AMOUNT (CMD-AMOUNT - NO CONVERSION,
018400*          A SENDMONEY AMOUNT ALREADY ARRIVES IN THE SENDER'S
018500*          OWN CURRENCY).
018600           MOVE 0 TO WRK-CASHBACK-MONEDA.
018700           IF MER-TAB-CB-NRTRANS(MER-IDX)
018800               PERFORM 3510-CASHBACK-NRTRANS THRU 3510-EXIT
018900           ELSE
019000               IF MER-TAB-CB-THRESH(MER-IDX)
019100                   PERFORM 3520-CASHBACK-UMBRAL THRU 3520-EXIT.
019200       3500-EXIT.
019300           EXIT.
019400
019500       3510-CASHBACK-NRTRANS.
019600*          COUNT = 1 FOR THE IN-FLIGHT PAYMENT, PLUS EVERY PRIOR
019700*          JOURNAL ROW AGAINST THIS MERCHANT'S NAME FOR THIS
019800*          CUSTOMER.  A CATEGORY BONUS IS PAID AT MOST ONCE PER
019900*          CUSTOMER - CUS-REDEEMED-FOOD/CLOTHES/TECH RECORD IT.
020000           MOVE 1 TO WRK-CUENTA-TRANSACCIONES.
020100           PERFORM 3512-CONTAR-TRANSACCIONES THRU 3512-EXIT
020200               VARYING JRN-IDX FROM 1 BY 1
020300               UNTIL JRN-IDX > JRN-CUENTA.
020400           MOVE 0 TO WRK-CASHBACK-TASA.
020500           IF WRK-CUENTA-TRANSACCIONES >= 2
020600               AND MER-TAB-TYPE(MER-IDX) = "Food"
020700               AND NOT CUS-REDEEMED-FOOD-YES(CUS-IDX)
020800               MOVE 0.02 TO WRK-CASHBACK-TASA
020900               SET CUS-REDEEMED-FOOD-YES(CUS-IDX) TO TRUE
021000           ELSE
021100               IF WRK-CUENTA-TRANSACCIONES >= 5
021200                   AND MER-TAB-TYPE(MER-IDX) = "Clothes"
021300                   AND NOT CUS-REDEEMED-CLOTHES-YES(CUS-IDX)
021400                   MOVE 0.05 TO WRK-CASHBACK-TASA
021500                   SET CUS-REDEEMED-CLOTHES-YES(CUS-IDX) TO TRUE
021600               ELSE
021700                   IF WRK-CUENTA-TRANSACCIONES >= 10
021800                       AND MER-TAB-TYPE(MER-IDX) = "Tech"
021900                       AND NOT CUS-REDEEMED-TECH-YES(CUS-IDX)
022000                       MOVE 0.10 TO WRK-CASHBACK-TASA
022100                       SET CUS-REDEEMED-TECH-YES(CUS-IDX) TO TRUE.
022200           MULTIPLY CMD-AMOUNT BY WRK-CASHBACK-TASA
022300               GIVING WRK-CASHBACK-MONEDA.
022400       3510-EXIT.
022500           EXIT.
022600
022700       3512-CONTAR-TRANSACCIONES.
022800           IF JR-TAB-EMAIL(JRN-IDX) = CMD-EMAIL
022900               AND JR-TAB-COMMERCIANT(JRN-IDX) = MER-TAB-NAME(MER-IDX)
023000               ADD 1 TO WRK-CUENTA-TRANSACCIONES.
023100       3512-EXIT.
023200           EXIT.
023300
023400       3520-CASHBACK-UMBRAL.
023500*          RATE TIER BY THE CUSTOMER'S SPENDING-THRESHOLD ACCUMULATOR
023600*          AS IT STOOD BEFORE THIS PAYMENT, CROSSED WITH THE PLAN.
023700           MOVE 0 TO WRK-CASHBACK-TASA.
023800           IF ACT-SPEND-THRESH(ACT-IDX) >= 500
023900               AND CUS-PLAN-GOLD(CUS-IDX)
024000               MOVE 0.007 TO WRK-CASHBACK-TASA
024100           ELSE
024200               IF ACT-SPEND-THRESH(ACT-IDX) >= 500
024300                   AND CUS-PLAN-SILVER(CUS-IDX)
024400                   MOVE 0.005 TO WRK-CASHBACK-TASA
024500               ELSE
024600                   IF ACT-SPEND-THRESH(ACT-IDX) >= 500
024700                       MOVE 0.0025 TO WRK-CASHBACK-TASA
024800                   ELSE
024900                       IF ACT-SPEND-THRESH(ACT-IDX) >= 300
025000                           AND CUS-PLAN-GOLD(CUS-IDX)
025100                           MOVE 0.0055 TO WRK-CASHBACK-TASA
025200                       ELSE
025300                           IF ACT-SPEND-THRESH(ACT-IDX) >= 300
025400                               AND CUS-PLAN-SILVER(CUS-IDX)
025500                               MOVE 0.004 TO WRK-CASHBACK-TASA
025600                           ELSE
025700                               IF ACT-SPEND-THRESH(ACT-IDX) >= 300
025800                                   MOVE 0.002 TO WRK-CASHBACK-TASA
025900                               ELSE
026000                                   IF ACT-SPEND-THRESH(ACT-IDX) >= 100
026100                                       AND CUS-PLAN-GOLD(CUS-IDX)
026200                                       MOVE 0.005 TO
026300                                                 WRK-CASHBACK-TASA
026400                                   ELSE
026500                                       IF ACT-SPEND-THRESH(ACT-IDX)
026600                                             >= 100
026700                                           AND CUS-PLAN-SILVER(CUS-IDX)
026800                                           MOVE 0.003 TO
026900                                                 WRK-CASHBACK-TASA
027000                                       ELSE
027100                                           IF ACT-SPEND-THRESH(ACT-IDX)
027200                                                 >= 100
027300                                               MOVE 0.001 TO
027400                                                 WRK-CASHBACK-TASA.
027500           MULTIPLY CMD-AMOUNT BY WRK-CASHBACK-TASA
027600               GIVING WRK-CASHBACK-MONEDA.
027800       3520-EXIT.
027900           EXIT.
028000
028100       4000-CONVERTIR-DIVISA.
028200*          CURRENCY-CONVERSION BFS OVER RATE-TABLE-AREA.  SEEDS
028300*          THE FRONTIER WITH (WRK-DESDE-MON, FACTOR 1), THEN
028400*          EXPANDS VIA EACH RATE DIRECTLY AND INVERSELY UNTIL
028500*          WRK-HASTA-MON IS REACHED OR THE FRONTIER STOPS GROWING.
028600           IF WRK-DESDE-MON = WRK-HASTA-MON
028700               MOVE WRK-IMPORTE-ENTRADA TO WRK-IMPORTE-SALIDA
028800               SET WRK-CONVERSION-HECHA TO TRUE
028900               GO TO 4000-EXIT.
029000           SET WRK-CONVERSION-FALLO TO TRUE.
029100           MOVE 1 TO WRK-VISITADA-CUENTA.
029200           MOVE WRK-DESDE-MON TO WRK-VISITADA-MON(1).
029300           MOVE 1.000000000   TO WRK-VISITADA-FACTOR(1).
029400       4010-BUCLE-EXPANSION.
029500           SET WRK-NO-SE-AMPLIO TO TRUE.
029600           PERFORM 4020-PASO-TASA THRU 4020-EXIT
029700               VARYING RAT-IDX FROM 1 BY 1
029800               UNTIL RAT-IDX > RAT-CUENTA
029900                   OR WRK-CONVERSION-HECHA.
030000           IF WRK-CONVERSION-HECHA
030100               GO TO 4000-EXIT.
030200           IF WRK-SI-SE-AMPLIO
030300               GO TO 4010-BUCLE-EXPANSION.
030400       4000-EXIT.
030500           EXIT.
030600
030700       4020-PASO-TASA.
030800           MOVE SPACES TO WRK-FACTOR-MON-A.
030900           PERFORM 4030-BUSCAR-VISITADA THRU 4030-EXIT
031000               VARYING WRK-SUB-1 FROM 1 BY 1
031100               UNTIL WRK-SUB-1 > WRK-VISITADA-CUENTA.
031200           IF RAT-FROM(RAT-IDX) = WRK-FACTOR-MON-A
031300               MOVE RAT-RATE(RAT-IDX) TO WRK-FACTOR
031400               MOVE RAT-TO(RAT-IDX)   TO WRK-NUEVA-MON
031500               PERFORM 4040-AMPLIAR-VISITADA THRU 4040-EXIT.
031600           IF RAT-TO(RAT-IDX) = WRK-FACTOR-MON-A
031700               DIVIDE WRK-FACTOR-ACTUAL BY RAT-RATE(RAT-IDX)
031800                   GIVING WRK-FACTOR
031900               MOVE RAT-FROM(RAT-IDX) TO WRK-NUEVA-MON
032000               PERFORM 4040-AMPLIAR-VISITADA THRU 4040-EXIT.
032100       4020-EXIT.
032200           EXIT.
032300
032400       4030-BUSCAR-VISITADA.
032500           IF WRK-VISITADA-MON(WRK-SUB-1) = RAT-FROM(RAT-IDX)
032600               OR WRK-VISITADA-MON(WRK-SUB-1) = RAT-TO(RAT-IDX)
032700               MOVE WRK-VISITADA-MON(WRK-SUB-1)
032800                                        TO WRK-FACTOR-MON-A
032900               MOVE WRK-VISITADA-FACTOR(WRK-SUB-1)
033000                                        TO WRK-FACTOR-ACTUAL.
033100       4030-EXIT.
033200           EXIT.
033300
033400       4040-AMPLIAR-VISITADA.
033500           IF WRK-VISITADA-CUENTA < WRK-VISITADA-TOPE
033600               ADD 1 TO WRK-VISITADA-CUENTA
033700               MOVE WRK-NUEVA-MON  TO
033800                            WRK-VISITADA-MON(WRK-VISITADA-CUENTA)
033900               MULTIPLY WRK-FACTOR-ACTUAL BY WRK-FACTOR
034000                   GIVING
034100                   WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
034200               SET WRK-SI-SE-AMPLIO TO TRUE
034300               IF WRK-NUEVA-MON = WRK-HASTA-MON
034400                   MULTIPLY WRK-IMPORTE-ENTRADA BY
034500                       WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
034600                       GIVING WRK-IMPORTE-SALIDA
034700                   SET WRK-CONVERSION-HECHA TO TRUE.
034800       4040-EXIT.
034900           EXIT.
035000
035100       5000-PAGO-COMERCIANTE.
035200*          MERCHANT-PAYMENT BRANCH.  COMMISSION IS CHARGED ON THE
035300*          RON EQUIVALENT OF THE PAYMENT, THEN CONVERTED BACK TO
035400*          THE SENDER'S OWN CURRENCY; CASHBACK IS SUBTRACTED FROM
035500*          THE SAME NET DEBIT.
035600           MOVE ACT-CURRENCY(ACT-IDX) TO WRK-DESDE-MON.
035700           MOVE "RON"                 TO WRK-HASTA-MON.
035800           MOVE CMD-AMOUNT            TO WRK-IMPORTE-ENTRADA.
035900           PERFORM 4000-CONVERTIR-DIVISA THRU 4000-EXIT.
036000           MOVE WRK-IMPORTE-SALIDA TO WRK-BASE-RON.
036100           PERFORM 3000-CALCULAR-COMISION THRU 3000-EXIT.
036200           MOVE "RON"                 TO WRK-DESDE-MON.
036300           MOVE ACT-CURRENCY(ACT-IDX) TO WRK-HASTA-MON.
036400           MOVE WRK-COMISION-RON      TO WRK-IMPORTE-ENTRADA.
036500           PERFORM 4000-CONVERTIR-DIVISA THRU 4000-EXIT.
036600           MOVE WRK-IMPORTE-SALIDA TO WRK-COMISION-MONEDA.
036700           PERFORM 3500-CALCULAR-CASHBACK THRU 3500-EXIT.
036800           ADD CMD-AMOUNT WRK-COMISION-MONEDA GIVING WRK-TOTAL-DEBITO.
036900           SUBTRACT WRK-CASHBACK-MONEDA FROM WRK-TOTAL-DEBITO.
037000           IF ACT-BALANCE(ACT-IDX) - WRK-TOTAL-DEBITO
037100                                  < ACT-MIN-BALANCE(ACT-IDX)
037200               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
037300               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
037400               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
037500               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
037600               MOVE "error"       TO JR-TAB-KIND(JRN-IDX)
037700               MOVE "Insufficient funds"
037800                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
037900               MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX)
038000               GO TO 5000-EXIT.
038100           SUBTRACT WRK-TOTAL-DEBITO FROM ACT-BALANCE(ACT-IDX).
038110           IF MER-TAB-CB-THRESH(MER-IDX)
038120               ADD CMD-AMOUNT TO ACT-SPEND-THRESH(ACT-IDX).
038200           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
038300           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
038400           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
038500           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX).
038600           MOVE "spending"    TO JR-TAB-KIND(JRN-IDX).
038700           MOVE CMD-DESCRIPTION TO JR-TAB-DESCRIPTION(JRN-IDX).
038800           MOVE CMD-AMOUNT    TO JR-TAB-AMOUNT(JRN-IDX).
038900           MOVE ACT-CURRENCY(ACT-IDX) TO JR-TAB-CURRENCY(JRN-IDX).
039000           MOVE ACT-IBAN(ACT-IDX)    TO JR-TAB-SENDER-IBAN(JRN-IDX).
039100           MOVE MER-TAB-IBAN(MER-IDX) TO JR-TAB-RECEIVER-IBAN(JRN-IDX).
039200           MOVE "sent"        TO JR-TAB-TRANSFER-TYPE(JRN-IDX).
039300           MOVE WRK-BASE-RON  TO WRK-IMPORTE-ENTRADA.
039400           PERFORM 7000-CONTADOR-ASCENSO-SILVER THRU 7000-EXIT.
039500       5000-EXIT.
039600           EXIT.
039700
039800       6000-TRANSFERENCIA-CUENTAS.
039900*          ACCOUNT-TO-ACCOUNT BRANCH.  ACT-IDX IS STILL THE
040000*          SENDER'S ROW, ACT-IDX2 THE RECEIVER'S - BOTH STAY OPEN
040100*          AT ONCE FOR THE WHOLE PARAGRAPH.
040200           IF ACT-BALANCE(ACT-IDX) < CMD-AMOUNT
040300               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
040400               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
040500               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
040600               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
040700               MOVE "error"       TO JR-TAB-KIND(JRN-IDX)
040800               MOVE "Insufficient funds"
040900                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
041000               MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX)
041100               GO TO 6000-EXIT.
041200           MOVE ACT-CURRENCY(ACT-IDX)  TO WRK-DESDE-MON.
041300           MOVE ACT-CURRENCY(ACT-IDX2) TO WRK-HASTA-MON.
041400           MOVE CMD-AMOUNT             TO WRK-IMPORTE-ENTRADA.
041500           PERFORM 4000-CONVERTIR-DIVISA THRU 4000-EXIT.
041600           MOVE WRK-IMPORTE-SALIDA TO WRK-IMPORTE-RECEPTOR.
041700           MOVE ACT-CURRENCY(ACT-IDX) TO WRK-DESDE-MON.
041800           MOVE "RON"                 TO WRK-HASTA-MON.
041900           MOVE CMD-AMOUNT            TO WRK-IMPORTE-ENTRADA.
042000           PERFORM 4000-CONVERTIR-DIVISA THRU 4000-EXIT.
042100           MOVE WRK-IMPORTE-SALIDA TO WRK-BASE-RON.
042200           PERFORM 3000-CALCULAR-COMISION THRU 3000-EXIT.
042300           MOVE "RON"                 TO WRK-DESDE-MON.
042400           MOVE ACT-CURRENCY(ACT-IDX) TO WRK-HASTA-MON.
042500           MOVE WRK-COMISION-RON      TO WRK-IMPORTE-ENTRADA.
042600           PERFORM 4000-CONVERTIR-DIVISA THRU 4000-EXIT.
042700           MOVE WRK-IMPORTE-SALIDA TO WRK-COMISION-MONEDA.
042800           ADD CMD-AMOUNT WRK-COMISION-MONEDA GIVING WRK-TOTAL-DEBITO.
042900           IF ACT-BALANCE(ACT-IDX) - WRK-TOTAL-DEBITO
043000                                  < ACT-MIN-BALANCE(ACT-IDX)
043100               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
043200               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
043300               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
043400               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
043500               MOVE "error"       TO JR-TAB-KIND(JRN-IDX)
043600               MOVE "Insufficient funds"
043700                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
043800               MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX)
043900               GO TO 6000-EXIT.
044000           SUBTRACT WRK-TOTAL-DEBITO FROM ACT-BALANCE(ACT-IDX).
044100           ADD WRK-IMPORTE-RECEPTOR TO ACT-BALANCE(ACT-IDX2).
044200           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
044300           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
044400           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
044500           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX).
044600           MOVE "spending"    TO JR-TAB-KIND(JRN-IDX).
044700           MOVE CMD-DESCRIPTION TO JR-TAB-DESCRIPTION(JRN-IDX).
044800           MOVE CMD-AMOUNT    TO JR-TAB-AMOUNT(JRN-IDX).
044900           MOVE ACT-CURRENCY(ACT-IDX) TO JR-TAB-CURRENCY(JRN-IDX).
045000           MOVE ACT-IBAN(ACT-IDX)  TO JR-TAB-SENDER-IBAN(JRN-IDX).
045100           MOVE ACT-IBAN(ACT-IDX2) TO JR-TAB-RECEIVER-IBAN(JRN-IDX).
045200           MOVE "sent"        TO JR-TAB-TRANSFER-TYPE(JRN-IDX).
045300           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
045400           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
045500           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
045600           MOVE ACT-IBAN(ACT-IDX2) TO JR-TAB-ACCOUNT(JRN-IDX).
045700           MOVE "deposit"     TO JR-TAB-KIND(JRN-IDX).
045800           MOVE CMD-DESCRIPTION TO JR-TAB-DESCRIPTION(JRN-IDX).
045900           MOVE WRK-IMPORTE-RECEPTOR TO JR-TAB-AMOUNT(JRN-IDX).
046000           MOVE ACT-CURRENCY(ACT-IDX2) TO JR-TAB-CURRENCY(JRN-IDX).
046100           MOVE ACT-IBAN(ACT-IDX)  TO JR-TAB-SENDER-IBAN(JRN-IDX).
046200           MOVE ACT-IBAN(ACT-IDX2) TO JR-TAB-RECEIVER-IBAN(JRN-IDX).
046300           MOVE "received"    TO JR-TAB-TRANSFER-TYPE(JRN-IDX).
046400           MOVE WRK-BASE-RON  TO WRK-IMPORTE-ENTRADA.
046500           PERFORM 7000-CONTADOR-ASCENSO-SILVER THRU 7000-EXIT.
046600       6000-EXIT.
046700           EXIT.
046800
046900       7000-CONTADOR-ASCENSO-SILVER.
047000*          A SILVER CUSTOMER WHO SENDS MORE THAN 300 RON FIVE
047100*          TIMES IS PROMOTED TO GOLD AND THE COUNTER RESETS.
047200*          WRK-IMPORTE-ENTRADA CARRIES THE RON AMOUNT ON ENTRY.
047300           IF NOT CUS-PLAN-SILVER(CUS-IDX)
047400               GO TO 7000-EXIT.
047500           IF WRK-IMPORTE-ENTRADA <= 300
047600               GO TO 7000-EXIT.
047700           ADD 1 TO CUS-SILVER-CNT(CUS-IDX).
047800           IF CUS-SILVER-CNT(CUS-IDX) >= 5
047900               MOVE "gold" TO CUS-PLAN(CUS-IDX)
048000               MOVE 0 TO CUS-SILVER-CNT(CUS-IDX)
048100               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
048200               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
048300               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
048400               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
048500               MOVE "upgrade"     TO JR-TAB-KIND(JRN-IDX)
048600               MOVE "Upgrade plan" TO JR-TAB-DESCRIPTION(JRN-IDX)
048700               MOVE "gold"         TO JR-TAB-PLAN(JRN-IDX).
048800       7000-EXIT.
048900           EXIT.
049000
049100       9000-ESCRIBIR-SALIDA.
049200*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
049300           MOVE CMD-NAME      TO OUT-COMMAND.
049400           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
049500           OPEN EXTEND OUTPUT-FILE.
049600           MOVE OUT-REC TO OUTPUT-LINE-REC.
049700           WRITE OUTPUT-LINE-REC.
049800           CLOSE OUTPUT-FILE.
049900       9000-EXIT.
050000           EXIT.
050100
050200       9100-ANOTAR-JOURNAL.
050300*          APPEND ONE ROW TO THE SHARED IN-MEMORY JOURNAL TABLE.
050400           IF JRN-CUENTA >= JRN-TOPE
050500               SET JRN-ESTA-LLENA TO TRUE
050600               GO TO 9100-EXIT.
050700           ADD 1 TO JRN-CUENTA.
050800           SET JRN-IDX TO JRN-CUENTA.
050900       9100-EXIT.
051000           EXIT.

000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK14.
000300       AUTHOR. R FERRER CANO.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 04/15/99.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK14                                          *
001200*    PURPOSE  = SAVINGS-WITHDRAWAL UNIT (WITHDRAWSAVINGS         *
001300*               COMMAND).  MOVES MONEY OUT OF A SAVINGS          *
001400*               ACCOUNT INTO ONE OF THE SAME CUSTOMER'S          *
001500*               CLASSIC ACCOUNTS HELD IN THE REQUESTED           *
001600*               CURRENCY, SUBJECT TO THE AGE-21 ELIGIBILITY      *
001700*               RULE.  WRITTEN LATE - REQ 2094 SHIPPED THE       *
001800*               JOURNAL-REPLAY RENDERING FOR THIS EVENT IN       *
001900*               BANK2 (SEE BANK2'S 951202 ENTRY AND ITS          *
002000*               9470-RETIRO-AHORRO PARAGRAPH) BUT THE POSTING    *
002100*               ENGINE ITSELF WAS NEVER CUT OVER FROM THE        *
002200*               ORIGINAL REQUEST; THIS Y2K-SWEEP PASS FOUND      *
002300*               THE DEAD BRANCH AND CLOSES THE GAP.              *
002400*                                                                *
002500*    CHANGE LOG.                                                *
002600*      990415 RFC   ORIGINAL - BRINGS WITHDRAWSAVINGS UP TO      *
002700*               THE SAME STANDARD AS THE REST OF THE 2094        *
002800*               SAVINGS WORK (REQ 2250).  TODAY'S DATE COMES     *
002900*               IN 4-DIGIT-YEAR FORM FROM THE OUTSET - NO        *
003000*               2-DIGIT-YEAR REVISION WAS EVER IN SERVICE HERE.  *
003100*                                                                *
003200*****************************************************************
003300
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
004200           ORGANIZATION IS LINE SEQUENTIAL
004300           FILE STATUS IS FS-OUTPUT.
004400
004500       DATA DIVISION.
004600       FILE SECTION.
004700       FD  OUTPUT-FILE
004800           LABEL RECORD STANDARD.
004900       01  OUTPUT-LINE-REC              PIC  X(165).
005000       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
005100           05  FILLER                   PIC  X(165).
005200
005300       WORKING-STORAGE SECTION.
005400       77  FS-OUTPUT                    PIC  X(2).
005500       77  WRK-FOUND                    PIC  9(1)    COMP.
005600           88  WRK-NO-ENCONTRADO        VALUE 0.
005700           88  WRK-SI-ENCONTRADO        VALUE 1.
005800       77  WRK-EDAD                     PIC S9(3)    COMP.
005900       77  WRK-SAVINGS-IDX              PIC S9(5)    COMP.
006000
006100       01  WRK-HOY-AREA.
006200           05  WRK-HOY-ANO              PIC  9(4).
006300           05  WRK-HOY-MES              PIC  9(2).
006400           05  WRK-HOY-DIA              PIC  9(2).
006500       01  WRK-HOY-AREA-R REDEFINES WRK-HOY-AREA.
006600           05  FILLER                   PIC  X(8).
006700
006800       01  OUT-REC.
006900           05  OUT-COMMAND                  PIC  X(24).
007000           05  OUT-TIMESTAMP                PIC  9(9).
007100           05  OUT-TEXT                     PIC  X(132).
007200       01  OUT-REC-R REDEFINES OUT-REC.
007300           05  FILLER                   PIC  X(165).
007400
007500       COPY BANKWRK.
007600
007700       LINKAGE SECTION.
007800       COPY BANKCMD.
007900       COPY BANKUSR.
008000       COPY BANKRAT.
008100       COPY BANKMER.
008200       COPY BANKACC.
008300       COPY BANKCRD.
008400       COPY BANKASC.
008500       COPY BANKJRN.
008600       COPY BANKSPL.
008700
008800       PROCEDURE DIVISION USING COMMAND-REC
008900           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
009000           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
009100           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
009200
009300       0000-RETIRAR-AHORRO.
009400*          CMD-ACCOUNT NAMES THE SAVINGS IBAN TO BE DEBITED;
009500*          CMD-CURRENCY/CMD-AMOUNT ARE THE WITHDRAWAL.
009600           PERFORM 1000-LOCALIZAR-CUENTA THRU 1000-EXIT.
009700           IF WRK-NO-ENCONTRADO
009800               MOVE "Account not found" TO OUT-TEXT
009900               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
010000               GOBACK.
010100           MOVE ACT-IDX TO WRK-SAVINGS-IDX.
010200           PERFORM 1100-LOCALIZAR-CLIENTE THRU 1100-EXIT.
010300           IF WRK-NO-ENCONTRADO
010400               MOVE "User not found" TO OUT-TEXT
010500               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
010600               GOBACK.
010700           SET ACT-IDX TO WRK-SAVINGS-IDX.
010800           IF NOT ACT-TYPE-SAVINGS(ACT-IDX)
010900               PERFORM 9200-RECHAZAR THRU 9200-EXIT
011000               MOVE "Account is not of type savings."
011100                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
011200               GOBACK.
011300           PERFORM 2000-CALCULAR-EDAD THRU 2000-EXIT.
011400           IF WRK-EDAD < 21
011500               PERFORM 9200-RECHAZAR THRU 9200-EXIT
011600               MOVE "You don't have the minimum age required."
011700                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
011800               GOBACK.
011900           PERFORM 3000-LOCALIZAR-CUENTA-CLASICA THRU 3000-EXIT.
012000           IF WRK-NO-ENCONTRADO
012100               PERFORM 9200-RECHAZAR THRU 9200-EXIT
012200               MOVE "You do not have a classic account."
012300                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
012400               GOBACK.
012500           SET ACT-IDX TO WRK-SAVINGS-IDX.
012600           IF ACT-BALANCE(ACT-IDX) < CMD-AMOUNT
012700               PERFORM 9200-RECHAZAR THRU 9200-EXIT
012800               MOVE "Insufficient funds"
012900                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
013000               GOBACK.
013100           PERFORM 4000-LIQUIDAR-RETIRO THRU 4000-EXIT.
013200           GOBACK.
013300
013400       1000-LOCALIZAR-CUENTA.
013500           SET WRK-NO-ENCONTRADO TO TRUE.
013600           SET ACT-IDX TO 1.
013700           SEARCH ACT-ENTRADA
013800               AT END
013900                   CONTINUE
014000               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCOUNT
014100                   SET WRK-SI-ENCONTRADO TO TRUE.
014200       1000-EXIT.
014300           EXIT.
014400
014500       1100-LOCALIZAR-CLIENTE.
014600*          THE SAVINGS ACCOUNT'S OWN EMAIL NAMES ITS OWNER.
014700           SET WRK-NO-ENCONTRADO TO TRUE.
014800           SET CUS-IDX TO 1.
014900           SEARCH CUS-ENTRADA
015000               AT END
015100                   CONTINUE
015200               WHEN CUS-EMAIL(CUS-IDX) = ACT-OWNER-EMAIL(ACT-IDX)
015300                   SET WRK-SI-ENCONTRADO TO TRUE.
015400       1100-EXIT.
015500           EXIT.
015600
015700       2000-CALCULAR-EDAD.
015800*          AGE AS OF TODAY'S RUN DATE, FROM CUS-BD-ANO/MES/DIA.
015900*          A BIRTHDAY NOT YET REACHED THIS YEAR IS BACKED OUT BY
016000*          ONE YEAR, THE SAME RULE THE OLD CRT PASBOOK SCREENS
016100*          USED FOR THE MINORS-CANNOT-OPEN-AN-ACCOUNT CHECK.
016200           ACCEPT WRK-HOY-AREA FROM DATE YYYYMMDD.
016300           SUBTRACT CUS-BD-ANO(CUS-IDX) FROM WRK-HOY-ANO
016400               GIVING WRK-EDAD.
016500           IF WRK-HOY-MES < CUS-BD-MES(CUS-IDX)
016600               SUBTRACT 1 FROM WRK-EDAD
016700           ELSE IF WRK-HOY-MES = CUS-BD-MES(CUS-IDX)
016800               AND WRK-HOY-DIA < CUS-BD-DIA(CUS-IDX)
016900               SUBTRACT 1 FROM WRK-EDAD
017000           END-IF.
017100       2000-EXIT.
017200           EXIT.
017300
017400       3000-LOCALIZAR-CUENTA-CLASICA.
017500*          SAME OWNER, TYPE CLASSIC, CURRENCY = CMD-CURRENCY.
017600*          ACT-IDX2 KEEPS THIS SEARCH FROM DISTURBING ACT-IDX,
017700*          WHICH STILL POINTS AT THE SAVINGS ROW.
017800           SET WRK-NO-ENCONTRADO TO TRUE.
017900           SET ACT-IDX2 TO 1.
018000           SEARCH ACT-ENTRADA
018100               AT END
018200                   CONTINUE
018300               WHEN ACT-OWNER-EMAIL(ACT-IDX2) = CUS-EMAIL(CUS-IDX)
018400                   AND ACT-TYPE-CLASSIC(ACT-IDX2)
018500                   AND ACT-CURRENCY(ACT-IDX2) = CMD-CURRENCY
018600                   SET WRK-SI-ENCONTRADO TO TRUE.
018700       3000-EXIT.
018800           EXIT.
018900
019000       4000-LIQUIDAR-RETIRO.
019100*          SAVINGS IS DEBITED IN CMD-CURRENCY; THE CLASSIC SIDE
019200*          IS CREDITED IN ITS OWN CURRENCY, WHICH 3000 ALREADY
019300*          PROVED EQUALS CMD-CURRENCY, SO THE CONVERSION BELOW
019400*          IS A NO-OP HERE - RESTATED ANYWAY SO A FUTURE CHANGE
019500*          THAT RELAXES THE SAME-CURRENCY RULE IN 3000 DOES NOT
019600*          HAVE TO COME BACK AND ADD IT.
019700           SET ACT-IDX TO WRK-SAVINGS-IDX.
019800           MOVE CMD-CURRENCY           TO WRK-DESDE-MON.
019900           MOVE ACT-CURRENCY(ACT-IDX2) TO WRK-HASTA-MON.
020000           MOVE CMD-AMOUNT             TO WRK-IMPORTE-ENTRADA.
020100           PERFORM 8000-CONVERTIR-DIVISA THRU 8000-EXIT.
020200           SUBTRACT CMD-AMOUNT FROM ACT-BALANCE(ACT-IDX).
020300           ADD WRK-IMPORTE-SALIDA TO ACT-BALANCE(ACT-IDX2).
020400           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
020500           PERFORM 9300-LLENAR-CABECERA THRU 9300-EXIT.
020600           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
020700           PERFORM 9300-LLENAR-CABECERA THRU 9300-EXIT.
020800       4000-EXIT.
020900           EXIT.
021000
021100       9200-RECHAZAR.
021200*          COMMON SHAPE FOR ALL FOUR ELIGIBILITY FAILURES - THE
021300*          CALLER FILLS IN JR-TAB-DESCRIPTION ITSELF RIGHT AFTER
021400*          THIS PARAGRAPH RETURNS.
021500           SET ACT-IDX TO WRK-SAVINGS-IDX.
021600           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
021700           MOVE CMD-TIMESTAMP     TO JR-TAB-TIMESTAMP(JRN-IDX).
021800           MOVE CUS-EMAIL(CUS-IDX) TO JR-TAB-EMAIL(JRN-IDX).
021900           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX).
022000           MOVE "error"           TO JR-TAB-KIND(JRN-IDX).
022100           MOVE 0                 TO JR-TAB-AMOUNT(JRN-IDX).
022200       9200-EXIT.
022300           EXIT.
022400
022500       9300-LLENAR-CABECERA.
022600*          ONE SUCCESS ROW AGAINST EACH ACCOUNT - SAME TIMESTAMP,
022700*          SAME AMOUNT/CURRENCY/IBAN PAIR, SO BANK2'S
022800*          9470-RETIRO-AHORRO CAN RENDER EITHER ONE.
022900           MOVE CMD-TIMESTAMP     TO JR-TAB-TIMESTAMP(JRN-IDX).
023000           MOVE CUS-EMAIL(CUS-IDX) TO JR-TAB-EMAIL(JRN-IDX).
023100           MOVE CMD-ACCOUNT       TO JR-TAB-ACCOUNT(JRN-IDX).
023200           MOVE "spending"        TO JR-TAB-KIND(JRN-IDX).
023300           MOVE "Savings withdrawal"
023400                                  TO JR-TAB-DESCRIPTION(JRN-IDX).
023500           MOVE CMD-AMOUNT        TO JR-TAB-AMOUNT(JRN-IDX).
023600           MOVE CMD-CURRENCY      TO JR-TAB-CURRENCY(JRN-IDX).
023700           MOVE ACT-IBAN(ACT-IDX2)
023750                              TO JR-TAB-CLASSIC-IBAN(JRN-IDX).
023800           MOVE CMD-ACCOUNT       TO JR-TAB-SAVINGS-IBAN(JRN-IDX).
023900       9300-EXIT.
024000           EXIT.
024100
024200       8000-CONVERTIR-DIVISA.
024300*          CURRENCY-CONVERSION BFS OVER RATE-TABLE-AREA - SAME
024400*          ALGORITHM AS BANK6/BANK7/BANK12, RESTATED HERE SO
024500*          BANK14 DOES NOT DEPEND ON ANOTHER SUBPROGRAM FOR ITS
024600*          OWN SETTLEMENT MATH.
024700           IF WRK-DESDE-MON = WRK-HASTA-MON
024800               MOVE WRK-IMPORTE-ENTRADA TO WRK-IMPORTE-SALIDA
024900               SET WRK-CONVERSION-HECHA TO TRUE
025000               GO TO 8000-EXIT.
025100           SET WRK-CONVERSION-FALLO TO TRUE.
025200           MOVE 1 TO WRK-VISITADA-CUENTA.
025300           MOVE WRK-DESDE-MON TO WRK-VISITADA-MON(1).
025400           MOVE 1.000000000   TO WRK-VISITADA-FACTOR(1).
025500       8010-BUCLE-EXPANSION.
025600           SET WRK-NO-SE-AMPLIO TO TRUE.
025700           PERFORM 8020-PASO-TASA THRU 8020-EXIT
025800               VARYING RAT-IDX FROM 1 BY 1
025900               UNTIL RAT-IDX > RAT-CUENTA
026000                   OR WRK-CONVERSION-HECHA.
026100           IF WRK-CONVERSION-HECHA
026200               GO TO 8000-EXIT.
026300           IF WRK-SI-SE-AMPLIO
026400               GO TO 8010-BUCLE-EXPANSION.
026500       8000-EXIT.
026600           EXIT.
026700
026800       8020-PASO-TASA.
026900           MOVE SPACES TO WRK-FACTOR-MON-A.
027000           PERFORM 8030-BUSCAR-VISITADA THRU 8030-EXIT
027100               VARYING WRK-SUB-1 FROM 1 BY 1
027200               UNTIL WRK-SUB-1 > WRK-VISITADA-CUENTA.
027300           IF RAT-FROM(RAT-IDX) = WRK-FACTOR-MON-A
027400               MOVE RAT-RATE(RAT-IDX) TO WRK-FACTOR
027500               MOVE RAT-TO(RAT-IDX)   TO WRK-NUEVA-MON
027600               PERFORM 8040-AMPLIAR-VISITADA THRU 8040-EXIT.
027700           IF RAT-TO(RAT-IDX) = WRK-FACTOR-MON-A
027800               DIVIDE WRK-FACTOR-ACTUAL BY RAT-RATE(RAT-IDX)
027900                   GIVING WRK-FACTOR
028000               MOVE RAT-FROM(RAT-IDX) TO WRK-NUEVA-MON
028100               PERFORM 8040-AMPLIAR-VISITADA THRU 8040-EXIT.
028200       8020-EXIT.
028300           EXIT.
028400
028500       8030-BUSCAR-VISITADA.
028600           IF WRK-VISITADA-MON(WRK-SUB-1) = RAT-FROM(RAT-IDX)
028700               OR WRK-VISITADA-MON(WRK-SUB-1) = RAT-TO(RAT-IDX)
028800               MOVE WRK-VISITADA-MON(WRK-SUB-1)
028900                                        TO WRK-FACTOR-MON-A
029000               MOVE WRK-VISITADA-FACTOR(WRK-SUB-1)
029100                                        TO WRK-FACTOR-ACTUAL.
029200       8030-EXIT.
029300           EXIT.
029400
029500       8040-AMPLIAR-VISITADA.
029600           IF WRK-VISITADA-CUENTA < WRK-VISITADA-TOPE
029700               ADD 1 TO WRK-VISITADA-CUENTA
029800               MOVE WRK-NUEVA-MON  TO
029900                            WRK-VISITADA-MON(WRK-VISITADA-CUENTA)
030000               MULTIPLY WRK-FACTOR-ACTUAL BY WRK-FACTOR
030100                   GIVING
030200                   WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
030300               SET WRK-SI-SE-AMPLIO TO TRUE
030400               IF WRK-NUEVA-MON = WRK-HASTA-MON
030500                   MULTIPLY WRK-IMPORTE-ENTRADA BY
030600                       WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
030700                       GIVING WRK-IMPORTE-SALIDA
030800                   SET WRK-CONVERSION-HECHA TO TRUE.
030900       8040-EXIT.
031000           EXIT.
031100
031200       9000-ESCRIBIR-SALIDA.
031300*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
031400           MOVE CMD-NAME      TO OUT-COMMAND.
031500           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
031600           OPEN EXTEND OUTPUT-FILE.
031700           MOVE OUT-REC TO OUTPUT-LINE-REC.
031800           WRITE OUTPUT-LINE-REC.
031900           CLOSE OUTPUT-FILE.
032000       9000-EXIT.
032100           EXIT.
032200
032300       9100-ANOTAR-JOURNAL.
032400*          APPEND ONE ROW TO THE SHARED IN-MEMORY JOURNAL TABLE.
032500           IF JRN-CUENTA >= JRN-TOPE
032600               SET JRN-ESTA-LLENA TO TRUE
032700               GO TO 9100-EXIT.
032800           ADD 1 TO JRN-CUENTA.
032900           SET JRN-IDX TO JRN-CUENTA.
033000       9100-EXIT.
033100           EXIT.

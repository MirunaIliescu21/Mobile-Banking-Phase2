000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKOUT                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = BATCH OUTPUT / ERROR-LOG RECORD.  ONE      *
000600*                      RECORD PER ERROR MESSAGE OR REPORT LINE,  *
000700*                      WRITTEN TO OUTPUT IN THE ORDER THE BATCH  *
000800*                      PRODUCED THEM.                            *
000900*                                                                *
001000*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001100*                                                                *
001200*   CHANGE LOG.                                                  *
001300*     870304  LGG  ORIGINAL LAYOUT (ERROR LINES ONLY).            *
001400*     951202  JPR  WIDENED OUT-TEXT TO 132 FOR THE BUSINESS-      *
001500*              REPORT LINES (REQ 2094).                          *
002000******************************************************************
002100
002200     01  OUT-REC.
002300         05  OUT-COMMAND                  PIC  X(24).
002400         05  OUT-TIMESTAMP                PIC  9(9).
002500         05  OUT-TEXT                     PIC  X(132).
002600
000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKSPL                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = PENDING SPLIT-PAYMENT TABLE.  ONE ENTRY   *
000600*                      PER splitPayment COMMAND UNTIL EVERY       *
000700*                      PARTICIPANT HAS RESPONDED; SPL-SEQ-NUM     *
000800*                      PRESERVES REGISTRATION ORDER SO THE        *
000900*                      "OLDEST PENDING OF THE MATCHING TYPE" RULE *
001000*                      CAN BE APPLIED ON ACCEPT/REJECT.           *
001100*                                                                *
001200*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001300*                                                                *
001400*   CHANGE LOG.                                                  *
001500*     900602  MCR  ORIGINAL LAYOUT (REQ 1187 - REPLACES THE OLD  *
001600*              TRANSFERENCIAS FILE WITH AN IN-MEMORY QUEUE).      *
001700*     900815  MCR  ADDED SPL-P-RESPONSE PER PARTICIPANT - FIRST   *
001800*              CUT ONLY TRACKED A YES/NO COUNT.                   *
002000******************************************************************
002100
002200*    ---------------------------------------------------------
002300*    NO SEPARATE "RECORD" LAYOUT - THIS TABLE IS PURELY AN
002400*    IN-MEMORY WORK QUEUE BUILT AND DRAINED WITHIN ONE RUN; IT
002500*    IS NEVER READ FROM OR WRITTEN TO A FILE.
002600*    ---------------------------------------------------------
002700     01  SPLIT-PENDING-AREA.
002800         05  SPL-TOPE                     PIC S9(3)    COMP
002900                                          VALUE 200.
003000         05  SPL-CUENTA                    PIC S9(3)    COMP.
003100         05  SPL-NEXT-SEQ                  PIC S9(9)    COMP.
003200         05  SPL-ENTRADA OCCURS 200 TIMES
003300                         INDEXED BY SPL-IDX.
003400             10  SPL-SEQ-NUM              PIC S9(9)    COMP.
003500             10  SPL-STATUS               PIC  X(9).
003600                 88  SPL-STATUS-PENDING   VALUE "pending".
003700                 88  SPL-STATUS-COMPLETED VALUE "completed".
003800             10  SPL-TYPE                 PIC  X(6).
003900                 88  SPL-TYPE-EQUAL        VALUE "equal".
004000                 88  SPL-TYPE-CUSTOM       VALUE "custom".
004100             10  SPL-CURRENCY             PIC  X(3).
004200             10  SPL-TOTAL-AMOUNT         PIC S9(13)V9(4).
004300             10  SPL-PART-COUNT           PIC  9(2).
004400             10  SPL-PARTICIPANT OCCURS 10 TIMES
004500                             INDEXED BY SPL-PIDX.
004600                 15  SPL-P-EMAIL          PIC  X(40).
004700                 15  SPL-P-IBAN           PIC  X(24).
004800                 15  SPL-P-AMOUNT         PIC S9(13)V9(4).
004900                 15  SPL-P-RESPONSE       PIC  X(8).
005000                     88  SPL-P-PENDING    VALUE "pending".
005100                     88  SPL-P-ACCEPTED   VALUE "accepted".
005200                     88  SPL-P-REJECTED   VALUE "rejected".
005250                 15  FILLER               PIC  X(08).
005280             10  FILLER                   PIC  X(08).
005300
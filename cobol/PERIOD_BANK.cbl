000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PERIOD_BANK.
000300       AUTHOR. M CASTRO RUIZ.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 05/17/89.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = PERIOD-BANK                                     *
001200*    PURPOSE  = SPLITPAYMENT COMMAND.  VALIDATES THAT EVERY       *
001300*               PARTICIPANT IBAN ON THE REQUEST EXISTS AND        *
001400*               REGISTERS A PENDING ENTRY IN THE SHARED SPLIT-    *
001500*               PAYMENT QUEUE (BANKSPL).  NO MONEY MOVES HERE -   *
001600*               SETTLEMENT HAPPENS IN BANK10 WHEN EVERY           *
001700*               PARTICIPANT HAS RESPONDED (REQ 1187).             *
001800*                                                                *
001900*    CHANGE LOG.                                                 *
002000*      890517 MCR   ORIGINAL (REQ 1187 - REPLACES THE OLD         *
002100*               TRANSFERENCIAS BATCH WITH AN IN-MEMORY QUEUE).     *
002200*      900602 MCR   SPLIT OFF FROM WHAT IS NOW BANK10 SO THE       *
002300*               REGISTRATION STEP AND THE SETTLEMENT STEP EACH     *
002400*               HAVE THEIR OWN COMPILE (REQ 1187).                 *
002500*      981103 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN     *
002600*               DATA; REVIEWED, NO CHANGE REQUIRED.                *
002700*                                                                *
002800*****************************************************************
002900
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400
003500       INPUT-OUTPUT SECTION.
003600       FILE-CONTROL.
003700           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
003800           ORGANIZATION IS LINE SEQUENTIAL
003900           FILE STATUS IS FS-OUTPUT.
004000
004100       DATA DIVISION.
004200       FILE SECTION.
004300       FD  OUTPUT-FILE
004400           LABEL RECORD STANDARD.
004500       01  OUTPUT-LINE-REC              PIC  X(165).
004600       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
004700           05  FILLER                   PIC  X(165).
004800
004900       WORKING-STORAGE SECTION.
005000       77  FS-OUTPUT                    PIC  X(2).
005100       77  WRK-FOUND                    PIC  9(1)    COMP.
005200           88  WRK-NO-ENCONTRADO        VALUE 0.
005300           88  WRK-SI-ENCONTRADO        VALUE 1.
005400       77  WRK-SUB                      PIC S9(4)    COMP.
005500       77  WRK-RECHAZADA                PIC  9(1)    COMP.
005600           88  WRK-NO-RECHAZADA         VALUE 0.
005700           88  WRK-SI-RECHAZADA         VALUE 1.
005800
005900       01  WRK-MENSAJE-AREA.
006000           05  WRK-MENSAJE              PIC  X(132).
006100       01  WRK-MENSAJE-AREA-R REDEFINES WRK-MENSAJE-AREA.
006200           05  FILLER                   PIC  X(132).
006300
006400       01  OUT-REC.
006500           05  OUT-COMMAND                  PIC  X(24).
006600           05  OUT-TIMESTAMP                PIC  9(9).
006700           05  OUT-TEXT                     PIC  X(132).
006800       01  OUT-REC-R REDEFINES OUT-REC.
006900           05  FILLER                   PIC  X(165).
007000
007100       LINKAGE SECTION.
007200       COPY BANKCMD.
007300       COPY BANKUSR.
007400       COPY BANKRAT.
007500       COPY BANKMER.
007600       COPY BANKACC.
007700       COPY BANKCRD.
007800       COPY BANKASC.
007900       COPY BANKJRN.
008000       COPY BANKSPL.
008100
008200       PROCEDURE DIVISION USING COMMAND-REC
008300           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
008400           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
008500           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
008600
008700       0000-REGISTRAR-SPLIT.
008800           SET WRK-NO-RECHAZADA TO TRUE.
008900           PERFORM 1000-VALIDAR-CUENTAS THRU 1000-EXIT
009000               VARYING WRK-SUB FROM 1 BY 1
009100               UNTIL WRK-SUB > CMD-ACCT-COUNT
009200                   OR WRK-SI-RECHAZADA.
009300           IF WRK-SI-RECHAZADA
009400               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
009500               GOBACK.
009600           PERFORM 2000-REGISTRAR-ENTRADA THRU 2000-EXIT.
009700           GOBACK.
009800
009900       1000-VALIDAR-CUENTAS.
010000           PERFORM 8100-LOCALIZAR-CUENTA THRU 8100-EXIT.
010100           IF WRK-NO-ENCONTRADO
010200               SET WRK-SI-RECHAZADA TO TRUE
010300               STRING "Account not found: " DELIMITED BY SIZE
010400                   CMD-ACCT-LIST(WRK-SUB)   DELIMITED BY SPACE
010500                   INTO WRK-MENSAJE
010600               MOVE WRK-MENSAJE TO OUT-TEXT.
010700       1000-EXIT.
010800           EXIT.
010900
011000       2000-REGISTRAR-ENTRADA.
011100*          NO MONEY MOVES ON REGISTRATION; THE QUEUE ENTRY JUST
011200*          HOLDS EVERY PARTICIPANT'S SHARE UNTIL BANK10 SEES
011300*          EVERY RESPONSE IN (REQ 1187).
011400           IF SPL-CUENTA >= SPL-TOPE
011450               GO TO 2000-EXIT.
011500           ADD 1 TO SPL-CUENTA.
011600           SET SPL-IDX TO SPL-CUENTA.
011700           ADD 1 TO SPL-NEXT-SEQ.
011800           MOVE SPL-NEXT-SEQ       TO SPL-SEQ-NUM(SPL-IDX).
011900           SET SPL-STATUS-PENDING(SPL-IDX) TO TRUE.
012000           MOVE CMD-SPLIT-TYPE     TO SPL-TYPE(SPL-IDX).
012100           MOVE CMD-CURRENCY       TO SPL-CURRENCY(SPL-IDX).
012200           MOVE CMD-AMOUNT         TO SPL-TOTAL-AMOUNT(SPL-IDX).
012300           MOVE CMD-ACCT-COUNT     TO SPL-PART-COUNT(SPL-IDX).
012400           PERFORM 2100-UNA-ENTRADA THRU 2100-EXIT
012500               VARYING WRK-SUB FROM 1 BY 1
012600               UNTIL WRK-SUB > CMD-ACCT-COUNT.
012700       2000-EXIT.
012800           EXIT.
012900
013000       2100-UNA-ENTRADA.
013100           PERFORM 8100-LOCALIZAR-CUENTA THRU 8100-EXIT.
013200           MOVE CMD-ACCT-LIST(WRK-SUB)
013300                            TO SPL-P-IBAN(SPL-IDX, WRK-SUB).
013400           MOVE ACT-OWNER-EMAIL(ACT-IDX)
013500                            TO SPL-P-EMAIL(SPL-IDX, WRK-SUB).
013600           SET SPL-P-PENDING(SPL-IDX, WRK-SUB) TO TRUE.
013700           IF SPL-TYPE-CUSTOM(SPL-IDX)
013800               MOVE CMD-AMT-LIST(WRK-SUB)
013900                            TO SPL-P-AMOUNT(SPL-IDX, WRK-SUB)
014000           ELSE
014100               DIVIDE CMD-AMOUNT BY CMD-ACCT-COUNT
014200                   GIVING SPL-P-AMOUNT(SPL-IDX, WRK-SUB)
014300           END-IF.
014400       2100-EXIT.
014500           EXIT.
014600
014700       8100-LOCALIZAR-CUENTA.
014800           SET WRK-NO-ENCONTRADO TO TRUE.
014900           SET ACT-IDX TO 1.
015000           SEARCH ACT-ENTRADA
015100               AT END
015200                   CONTINUE
015300               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCT-LIST(WRK-SUB)
015400                   SET WRK-SI-ENCONTRADO TO TRUE.
015500       8100-EXIT.
015600           EXIT.
015700
015800       9000-ESCRIBIR-SALIDA.
015900*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
016000           MOVE CMD-NAME      TO OUT-COMMAND.
016100           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
016200           OPEN EXTEND OUTPUT-FILE.
016300           MOVE OUT-REC TO OUTPUT-LINE-REC.
016400           WRITE OUTPUT-LINE-REC.
016500           CLOSE OUTPUT-FILE.
016600       9000-EXIT.
016700           EXIT.

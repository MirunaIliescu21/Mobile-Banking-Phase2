000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK4.
000300       AUTHOR. L GARCIA GODOY.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 03/04/87.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK4                                           *
001200*    PURPOSE  = CASH-WITHDRAWAL POSTING ENGINE (ATM WITHDRAWAL   *
001300*               COMMAND).  COMMISSION AND MINIMUM-BALANCE/CARD-  *
001400*               STATUS CHECKS AGAINST THE CUSTOMER'S OWN CARDS.  *
001500*               ORIGINALLY THE RETIRADA-EFECTIVO SCREEN DIALOG   *
001600*               AGAINST THE F-MOVIMIENTOS INDEXED FILE.          *
001700*                                                                *
001800*    CHANGE LOG.                                                *
001900*      870304 LGG   ORIGINAL - BILL-COUNT SCREEN, WRITE ONE      *
002000*               MOVIMIENTO RECORD PER WITHDRAWAL.                *
002100*      870920 LGG   ADDED MINIMUM-BALANCE FREEZE CHECK.          *
002200*      881119 MCR   ADDED COMMISSION TABLE BY PLAN (REQ 1042).   *
002300*      951202 JPR   REWRITTEN AGAINST THE IN-MEMORY ACCOUNT/     *
002400*               CARD TABLES (REQ 2094) - AMOUNT NOW ARRIVES IN   *
002500*               RON AND IS CONVERTED TO THE ACCOUNT CURRENCY.    *
002600*      981030 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN   *
002700*               DATA; REVIEWED, NO CHANGE REQUIRED.               *
002750*      990602 JPR   SPLIT "CARD NOT FOUND" FROM "USER DOES NOT    *
002760*               OWN THE CARD" - BOTH WERE COMING BACK AS THE      *
002770*               SAME ERROR (REQ 2250).                            *
002800*                                                                *
002900*****************************************************************
003000
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
003900           ORGANIZATION IS LINE SEQUENTIAL
004000           FILE STATUS IS FS-OUTPUT.
004100
004200       DATA DIVISION.
004300       FILE SECTION.
004400       FD  OUTPUT-FILE
004500           LABEL RECORD STANDARD.
004600       01  OUTPUT-LINE-REC              PIC  X(165).
004650       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
004660           05  FILLER                   PIC  X(165).
004700
004800       WORKING-STORAGE SECTION.
004900       77  FS-OUTPUT                    PIC  X(2).
005000       77  WRK-FOUND                    PIC  9(1)    COMP.
005100           88  WRK-NO-ENCONTRADO        VALUE 0.
005200           88  WRK-SI-ENCONTRADO        VALUE 1.
005210       77  WRK-PROPIA                   PIC  9(1)    COMP.
005220           88  WRK-NO-PROPIA            VALUE 0.
005230           88  WRK-SI-PROPIA            VALUE 1.
005300       77  WRK-TOTAL-DEBITO             PIC S9(13)V9(4).
005400
005800       COPY BANKOUT.
005850       01  OUT-REC-R REDEFINES OUT-REC.
005860           05  FILLER                   PIC  X(165).
005900       COPY BANKWRK.
006000       01  WRK-WORK-R REDEFINES CAMPOS-FECHA.
006100           05  FILLER                   PIC  X(17).
006200
006700       LINKAGE SECTION.
006800       COPY BANKCMD.
006900       COPY BANKUSR.
007000       COPY BANKRAT.
007100       COPY BANKMER.
007200       COPY BANKACC.
007300       COPY BANKCRD.
007400       COPY BANKASC.
007500       COPY BANKJRN.
007600       COPY BANKSPL.
007700
007800       PROCEDURE DIVISION USING COMMAND-REC
007900           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
008000           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
008100           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
008200
008300       0000-RETIRADA-EFECTIVO.
008500           PERFORM 1000-LOCALIZAR-CLIENTE THRU 1000-EXIT.
008600           IF WRK-NO-ENCONTRADO
008700               MOVE "User not found" TO OUT-TEXT
008800               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
008900               GOBACK.
009000           PERFORM 2000-LOCALIZAR-TARJETA-PROPIA THRU 2000-EXIT.
009100           IF WRK-NO-ENCONTRADO
009200               MOVE "Card not found" TO OUT-TEXT
009300               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
009400               GOBACK.
009410           IF WRK-NO-PROPIA
009420               MOVE "User does not own the card" TO OUT-TEXT
009430               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
009440               GOBACK.
009500           PERFORM 3000-CALCULAR-COMISION THRU 3000-EXIT.
009700           ADD WRK-COMISION-RON TO CMD-AMOUNT GIVING
009800                                              WRK-IMPORTE-ENTRADA.
009900           MOVE ACT-CURRENCY(ACT-IDX) TO WRK-HASTA-MON.
010000           MOVE "RON"                TO WRK-DESDE-MON.
010100           PERFORM 4000-CONVERTIR-DIVISA THRU 4000-EXIT.
010200           MOVE WRK-IMPORTE-SALIDA TO WRK-TOTAL-DEBITO.
010300           PERFORM 5000-COMPROBAR-SUFICIENCIA THRU 5000-EXIT.
010400           GOBACK.
010500
010600       1000-LOCALIZAR-CLIENTE.
010700*          FIND THE ACTING CUSTOMER BY EMAIL.
010800           SET WRK-NO-ENCONTRADO TO TRUE.
010900           SET CUS-IDX TO 1.
011000           SEARCH CUS-ENTRADA
011100               AT END
011200                   CONTINUE
011300               WHEN CUS-EMAIL(CUS-IDX) = CMD-EMAIL
011400                   SET WRK-SI-ENCONTRADO TO TRUE.
011500       1000-EXIT.
011600           EXIT.
011700
011800       2000-LOCALIZAR-TARJETA-PROPIA.
011900*          FIND THE CARD BY NUMBER ALONE FIRST, THEN 2010 DECIDES
011910*          SEPARATELY WHETHER IT BELONGS TO THE ACTING CUSTOMER -
011920*          A CARD THAT EXISTS BUT BELONGS TO SOMEONE ELSE IS A
011930*          DIFFERENT ERROR FROM A CARD NUMBER THAT DOES NOT EXIST.
012000           SET WRK-NO-ENCONTRADO TO TRUE.
012010           SET WRK-SI-PROPIA TO TRUE.
012100           SET CRT-IDX TO 1.
012200           SEARCH CRT-ENTRADA
012300               AT END
012400                   CONTINUE
012500               WHEN CRT-NUMBER(CRT-IDX) = CMD-CARD-NUMBER
012600                   PERFORM 2010-LOCALIZAR-CUENTA THRU 2010-EXIT.
012700       2000-EXIT.
012800           EXIT.
012900
013000       2010-LOCALIZAR-CUENTA.
013010*          THE CARD NAMES A REAL ACCOUNT; OPEN IT AND CHECK
013020*          SEPARATELY WHETHER THE ACTING CUSTOMER OWNS IT.
013100           SET WRK-NO-ENCONTRADO TO TRUE.
013200           SET ACT-IDX TO 1.
013300           SEARCH ACT-ENTRADA
013400               AT END
013500                   CONTINUE
013600               WHEN ACT-IBAN(ACT-IDX) = CRT-ACCOUNT(CRT-IDX)
013700                   SET WRK-SI-ENCONTRADO TO TRUE.
013710           IF WRK-SI-ENCONTRADO
013720               AND ACT-OWNER-EMAIL(ACT-IDX) NOT = CMD-EMAIL
013730               SET WRK-NO-PROPIA TO TRUE.
013900       2010-EXIT.
014000           EXIT.
014100
014200       3000-CALCULAR-COMISION.
014300*          SERVICE-PLAN FEE TABLE ON A RON AMOUNT.
014400*          STANDARD 0.2% ALWAYS; SILVER 0.1% ON RON >= 500;
014500*          STUDENT AND GOLD 0%.
014600           MOVE CMD-AMOUNT TO WRK-BASE-RON.
014700           MOVE 0          TO WRK-COMISION-RON.
014800           IF CUS-PLAN-STANDARD(CUS-IDX)
014900               MULTIPLY WRK-BASE-RON BY 0.002
015000                   GIVING WRK-COMISION-RON
015100           ELSE
015200               IF CUS-PLAN-SILVER(CUS-IDX)
015300                   AND WRK-BASE-RON >= 500
015400                   MULTIPLY WRK-BASE-RON BY 0.001
015500                       GIVING WRK-COMISION-RON.
016000       3000-EXIT.
016100           EXIT.
016200
016300       4000-CONVERTIR-DIVISA.
016400*          CURRENCY-CONVERSION BFS OVER RATE-TABLE-AREA.  SEEDS
016500*          THE FRONTIER WITH (WRK-DESDE-MON, FACTOR 1), THEN
016600*          EXPANDS VIA EACH RATE DIRECTLY AND INVERSELY UNTIL
016700*          WRK-HASTA-MON IS REACHED OR THE FRONTIER STOPS GROWING.
016800           IF WRK-DESDE-MON = WRK-HASTA-MON
016900               MOVE WRK-IMPORTE-ENTRADA TO WRK-IMPORTE-SALIDA
017000               SET WRK-CONVERSION-HECHA TO TRUE
017100               GO TO 4000-EXIT.
017200           SET WRK-CONVERSION-FALLO TO TRUE.
017300           MOVE 1 TO WRK-VISITADA-CUENTA.
017400           MOVE WRK-DESDE-MON TO WRK-VISITADA-MON(1).
017500           MOVE 1.000000000   TO WRK-VISITADA-FACTOR(1).
017600       4010-BUCLE-EXPANSION.
017700           SET WRK-NO-SE-AMPLIO TO TRUE.
017800           PERFORM 4020-PASO-TASA THRU 4020-EXIT
017900               VARYING RAT-IDX FROM 1 BY 1
018000               UNTIL RAT-IDX > RAT-CUENTA
018100                   OR WRK-CONVERSION-HECHA.
018200           IF WRK-CONVERSION-HECHA
018300               GO TO 4000-EXIT.
018400           IF WRK-SI-SE-AMPLIO
018500               GO TO 4010-BUCLE-EXPANSION.
018600       4000-EXIT.
018700           EXIT.
018800
018900       4020-PASO-TASA.
018950           MOVE SPACES TO WRK-FACTOR-MON-A.
019000           PERFORM 4030-BUSCAR-VISITADA THRU 4030-EXIT
019100               VARYING WRK-SUB-1 FROM 1 BY 1
019200               UNTIL WRK-SUB-1 > WRK-VISITADA-CUENTA.
019300           IF RAT-FROM(RAT-IDX) = WRK-FACTOR-MON-A
019400               MOVE RAT-RATE(RAT-IDX) TO WRK-FACTOR
019450               MOVE RAT-TO(RAT-IDX)   TO WRK-NUEVA-MON
019500               PERFORM 4040-AMPLIAR-VISITADA THRU 4040-EXIT.
019700           IF RAT-TO(RAT-IDX) = WRK-FACTOR-MON-A
019800               DIVIDE WRK-FACTOR-ACTUAL BY RAT-RATE(RAT-IDX)
019900                   GIVING WRK-FACTOR
019950               MOVE RAT-FROM(RAT-IDX) TO WRK-NUEVA-MON
020000               PERFORM 4040-AMPLIAR-VISITADA THRU 4040-EXIT.
020200       4020-EXIT.
020300           EXIT.
020400
020500       4030-BUSCAR-VISITADA.
020600           IF WRK-VISITADA-MON(WRK-SUB-1) = RAT-FROM(RAT-IDX)
020700               OR WRK-VISITADA-MON(WRK-SUB-1) = RAT-TO(RAT-IDX)
020800               MOVE WRK-VISITADA-MON(WRK-SUB-1)
020900                                        TO WRK-FACTOR-MON-A
021000               MOVE WRK-VISITADA-FACTOR(WRK-SUB-1)
021100                                        TO WRK-FACTOR-ACTUAL.
021200       4030-EXIT.
021300           EXIT.
021400
021500       4040-AMPLIAR-VISITADA.
021600           IF WRK-VISITADA-CUENTA < WRK-VISITADA-TOPE
021700               ADD 1 TO WRK-VISITADA-CUENTA
021800               MOVE WRK-NUEVA-MON  TO
021900                            WRK-VISITADA-MON(WRK-VISITADA-CUENTA)
022000               MULTIPLY WRK-FACTOR-ACTUAL BY WRK-FACTOR
022100                   GIVING
022200                   WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
022300               SET WRK-SI-SE-AMPLIO TO TRUE
022400               IF WRK-NUEVA-MON = WRK-HASTA-MON
022500                   MULTIPLY WRK-IMPORTE-ENTRADA BY
022600                       WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
022700                       GIVING WRK-IMPORTE-SALIDA
022800                   SET WRK-CONVERSION-HECHA TO TRUE.
022900       4040-EXIT.
023000           EXIT.
023100
023200       5000-COMPROBAR-SUFICIENCIA.
023300*          MINIMUM-BALANCE/CARD-STATUS RULE: AN ACTIVE CARD WHOSE
023400*          DEBIT EXCEEDS THE WHOLE BALANCE -> INSUFFICIENT FUNDS;
023500*          OTHERWISE DEBIT, THEN FREEZE IF THE CARD WAS INACTIVE
023600*          OR THE BALANCE FELL BELOW THE MINIMUM.
023700           IF CRT-STATUS-ACTIVE(CRT-IDX)
023800               AND WRK-TOTAL-DEBITO > ACT-BALANCE(ACT-IDX)
023900               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
024000               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
024100               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
024200               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
024300               MOVE "error"       TO JR-TAB-KIND(JRN-IDX)
024400               MOVE "Insufficient funds"
024500                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
024600               MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX)
024700               GO TO 5000-EXIT.
024800           SUBTRACT WRK-TOTAL-DEBITO FROM ACT-BALANCE(ACT-IDX).
024900           IF NOT CRT-STATUS-ACTIVE(CRT-IDX)
025000               OR ACT-BALANCE(ACT-IDX) < ACT-MIN-BALANCE(ACT-IDX)
025100               ADD WRK-TOTAL-DEBITO TO ACT-BALANCE(ACT-IDX)
025200               SET CRT-STATUS-FROZEN(CRT-IDX) TO TRUE
025300               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
025400               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
025500               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
025600               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
025700               MOVE "error"       TO JR-TAB-KIND(JRN-IDX)
025800               MOVE "The card is frozen"
025900                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
026000               MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX)
026100               GO TO 5000-EXIT.
026200           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
026300           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
026400           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
026500           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX).
026600           MOVE "spending"    TO JR-TAB-KIND(JRN-IDX).
026700           STRING "Cash withdrawal of " CMD-AMOUNT
026800               DELIMITED BY SIZE INTO JR-TAB-DESCRIPTION(JRN-IDX).
026900           MOVE CMD-AMOUNT    TO JR-TAB-AMOUNT(JRN-IDX).
027000           MOVE "RON"         TO JR-TAB-CURRENCY(JRN-IDX).
027100       5000-EXIT.
027200           EXIT.
027300
027400       9000-ESCRIBIR-SALIDA.
027500*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
027600           MOVE CMD-NAME      TO OUT-COMMAND.
027700           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
027800           OPEN EXTEND OUTPUT-FILE.
027900           MOVE OUT-REC TO OUTPUT-LINE-REC.
028000           WRITE OUTPUT-LINE-REC.
028100           CLOSE OUTPUT-FILE.
028200       9000-EXIT.
028300           EXIT.
028400
028500       9100-ANOTAR-JOURNAL.
028600*          APPEND ONE ROW TO THE SHARED IN-MEMORY JOURNAL TABLE.
028700           IF JRN-CUENTA >= JRN-TOPE
028800               SET JRN-ESTA-LLENA TO TRUE
028900               GO TO 9100-EXIT.
029000           ADD 1 TO JRN-CUENTA.
029100           SET JRN-IDX TO JRN-CUENTA.
029200       9100-EXIT.
029300           EXIT.

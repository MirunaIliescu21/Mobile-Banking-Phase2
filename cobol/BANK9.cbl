000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK9.
000300       AUTHOR. M CASTRO RUIZ.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 11/19/88.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK9                                           *
001200*    PURPOSE  = SPENDINGSREPORT AND BUSINESSREPORT COMMANDS.     *
001300*               SPENDINGSREPORT LISTS AN ACCOUNT'S CARD-PAYMENT  *
001400*               HISTORY WITH A PER-MERCHANT CONTROL-BREAK        *
001500*               TOTAL.  BUSINESSREPORT COVERS THE TWO VARIANTS   *
001600*               A BUSINESS-ACCOUNT OWNER CAN PULL: "TRANSACTION" *
001700*               (SPENDING/DEPOSIT BY ASSOCIATE) AND              *
001800*               "COMMERCIANT" (RECEIPTS BY MERCHANT, BROKEN      *
001900*               DOWN BY THE ASSOCIATES WHO PAID THEM).           *
002000*                                                                *
002100*    CHANGE LOG.                                                 *
002200*      881119 MCR   ORIGINAL - SPENDINGSREPORT ONLY, WRITTEN      *
002300*               ALONGSIDE THE BANK8 CASHBACK ENGINE SO THE SAME   *
002400*               MERCHANT TOTALS COULD BE CHECKED BY HAND.         *
002500*      951202 JPR   ADDED BUSINESSREPORT "TRANSACTION" VARIANT    *
002600*               FOR THE NEW BUSINESS-ACCOUNT FEATURE (REQ 2094).  *
002700*      970822 JPR   ADDED BUSINESSREPORT "COMMERCIANT" VARIANT    *
002800*               (REQ 2233).                                      *
002900*      981103 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN    *
003000*               DATA; REVIEWED, NO CHANGE REQUIRED.               *
003100*                                                                *
003200*****************************************************************
003300
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
004200           ORGANIZATION IS LINE SEQUENTIAL
004300           FILE STATUS IS FS-OUTPUT.
004400
004500       DATA DIVISION.
004600       FILE SECTION.
004700       FD  OUTPUT-FILE
004800           LABEL RECORD STANDARD.
004900       01  OUTPUT-LINE-REC              PIC  X(165).
005000       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
005100           05  FILLER                   PIC  X(165).
005200
005300       WORKING-STORAGE SECTION.
005400       77  FS-OUTPUT                    PIC  X(2).
005500       77  WRK-FOUND                    PIC  9(1)    COMP.
005600           88  WRK-NO-ENCONTRADO        VALUE 0.
005700           88  WRK-SI-ENCONTRADO        VALUE 1.
005800       77  WRK-SUB                      PIC S9(4)    COMP.
005900       77  WRK-SUB2                     PIC S9(4)    COMP.
006000       77  WRK-TRIM-SUB                 PIC S9(4)    COMP.
006100       77  WRK-LIMITE-ORD                PIC S9(4)   COMP.
006200       77  WRK-INTERCAMBIO               PIC 9(1)    COMP.
006300           88  WRK-NO-INTERCAMBIO       VALUE 0.
006400           88  WRK-SI-INTERCAMBIO       VALUE 1.
006500       77  WRK-ROL-BUSCADO               PIC X(1).
006600       77  WRK-SUMA-GASTO                PIC S9(13)V9(4).
006700       77  WRK-SUMA-DEPOSITO             PIC S9(13)V9(4).
006800       77  WRK-TOTAL-GASTO               PIC S9(13)V9(4).
006900       77  WRK-TOTAL-DEPOSITO            PIC S9(13)V9(4).
007000       77  WRK-LIMITE-GASTO              PIC S9(13)V9(4).
007100       77  WRK-LIMITE-DEPOSITO           PIC S9(13)V9(4).
007200       77  WRK-MT-NOMBRE-AUX             PIC X(30).
007300       77  WRK-MT-TOTAL-AUX              PIC S9(13)V9(4).
007400       77  WRK-NOMBRE-COMPLETO           PIC X(41).
007500
007600       01  WRK-MENSAJE-AREA.
007700           05  WRK-MENSAJE              PIC  X(132).
007800       01  WRK-MENSAJE-AREA-R REDEFINES WRK-MENSAJE-AREA.
007900           05  FILLER                   PIC  X(132).
008000
008100       01  WRK-IMPORTE-AREA.
008200           05  WRK-IMPORTE-VALOR        PIC S9(13)V9(4).
008300           05  WRK-IMPORTE-RND          PIC S9(13)V99.
008400           05  WRK-IMPORTE-EDIT         PIC Z(10)9.99.
008500           05  WRK-IMPORTE-TXT          PIC X(14).
008600           05  FILLER                   PIC X(10).
008700       01  WRK-IMPORTE-AREA-R REDEFINES WRK-IMPORTE-AREA.
008800           05  FILLER                   PIC X(70).
008900
009000*      ------------------------------------------------------
009100*      WRK-MERCHANT-TOTALS ACCUMULATES ONE ROW PER MERCHANT
009200*      SEEN IN THE SELECTED RANGE; 8300-ORDENAR-COMERCIANTES
009300*      SORTS IT ASCENDING BY NAME BEFORE EITHER REPORT PRINTS
009400*      ITS TOTALS (REQ 2094 / REQ 2233).
009500*      ------------------------------------------------------
009600       01  WRK-MERCHANT-TOTALS.
009700           05  WRK-MT-CUENTA            PIC S9(4)    COMP.
009800           05  WRK-MT-ENTRADA OCCURS 200 TIMES
009900                            INDEXED BY WRK-MT-IDX WRK-MT-IDX2.
010000               10  WRK-MT-NOMBRE        PIC X(30).
010100               10  WRK-MT-TOTAL         PIC S9(13)V9(4).
010200           05  FILLER                   PIC X(04).
010300
010400       01  OUT-REC.
010500           05  OUT-COMMAND                  PIC  X(24).
010600           05  OUT-TIMESTAMP                PIC  9(9).
010700           05  OUT-TEXT                     PIC  X(132).
010800       01  OUT-REC-R REDEFINES OUT-REC.
010900           05  FILLER                   PIC  X(165).
011000
011100       COPY BANKWRK.
011200
011300       LINKAGE SECTION.
011400       COPY BANKCMD.
011500       COPY BANKUSR.
011600       COPY BANKRAT.
011700       COPY BANKMER.
011800       COPY BANKACC.
011900       COPY BANKCRD.
012000       COPY BANKASC.
012100       COPY BANKJRN.
012200       COPY BANKSPL.
012300
012400       PROCEDURE DIVISION USING COMMAND-REC
012500           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
012600           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
012700           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
012800
012900       0000-DESPACHO.
013000           IF CMD-NAME = "spendingsReport"
013100               PERFORM 1000-EXTRACTO-GASTOS THRU 1000-EXIT
013200           ELSE IF CMD-NAME = "businessReport"
013300               PERFORM 2000-REPORTE-EMPRESA THRU 2000-EXIT
013400           END-IF.
013500           GOBACK.
013600
013700*      ------------------------------------------------------
013800*      1000 - SPENDINGSREPORT.  REJECTED OUTRIGHT FOR SAVINGS
013900*      ACCOUNTS; OTHERWISE ONE DETAIL LINE PER CARD PAYMENT IN
014000*      RANGE FOLLOWED BY A PER-MERCHANT TOTAL LINE, MERCHANTS
014100*      SORTED ASCENDING BY NAME.
014200*      ------------------------------------------------------
014300       1000-EXTRACTO-GASTOS.
014400           PERFORM 8100-LOCALIZAR-CUENTA THRU 8100-EXIT.
014500           IF WRK-NO-ENCONTRADO
014600               MOVE "Account not found" TO OUT-TEXT
014700               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
014800               GO TO 1000-EXIT.
014900           IF ACT-TYPE-SAVINGS(ACT-IDX)
015000               MOVE
015100       "This kind of report is not supported for a saving account"
015200                                          TO OUT-TEXT
015300               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
015400               GO TO 1000-EXIT.
015500           MOVE 0 TO WRK-MT-CUENTA.
015600           PERFORM 1100-UNA-FILA-GASTO THRU 1100-EXIT
015700               VARYING JRN-IDX FROM 1 BY 1
015800               UNTIL JRN-IDX > JRN-CUENTA.
015900           PERFORM 8300-ORDENAR-COMERCIANTES THRU 8300-EXIT.
016000           PERFORM 1300-UNA-LINEA-TOTAL THRU 1300-EXIT
016100               VARYING WRK-MT-IDX FROM 1 BY 1
016200               UNTIL WRK-MT-IDX > WRK-MT-CUENTA.
016300       1000-EXIT.
016400           EXIT.
016500
016600       1100-UNA-FILA-GASTO.
016700           IF JR-TAB-ACCOUNT(JRN-IDX) NOT = CMD-ACCOUNT
016800               GO TO 1100-EXIT.
016900           IF JR-TAB-TIMESTAMP(JRN-IDX) < CMD-START-TS
017000               OR JR-TAB-TIMESTAMP(JRN-IDX) > CMD-END-TS
017100               GO TO 1100-EXIT.
017200           IF NOT JR-TAB-KIND-SPENDING(JRN-IDX)
017300               GO TO 1100-EXIT.
017400           IF JR-TAB-COMMERCIANT(JRN-IDX) = SPACES
017500               GO TO 1100-EXIT.
017600           MOVE JR-TAB-AMOUNT(JRN-IDX) TO WRK-IMPORTE-VALOR.
017700           PERFORM 9500-FORMATEAR-IMPORTE THRU 9500-EXIT.
017800           STRING JR-TAB-TIMESTAMP(JRN-IDX)   DELIMITED BY SIZE
017900               " "                            DELIMITED BY SIZE
018000               JR-TAB-DESCRIPTION(JRN-IDX)     DELIMITED BY SPACE
018100               " "                             DELIMITED BY SIZE
018200               WRK-IMPORTE-TXT                 DELIMITED BY SPACE
018300               " "                             DELIMITED BY SIZE
018400               JR-TAB-COMMERCIANT(JRN-IDX)      DELIMITED BY SPACE
018500               INTO WRK-MENSAJE.
018600           MOVE WRK-MENSAJE TO OUT-TEXT.
018700           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
018800           PERFORM 1150-ACUMULAR-COMERCIANTE THRU 1150-EXIT.
018900       1100-EXIT.
019000           EXIT.
019100
019200       1150-ACUMULAR-COMERCIANTE.
019300           SET WRK-NO-ENCONTRADO TO TRUE.
019400           SET WRK-MT-IDX TO 1.
019500           SEARCH WRK-MT-ENTRADA
019600               AT END
019700                   CONTINUE
019800               WHEN WRK-MT-NOMBRE(WRK-MT-IDX)
019900                       = JR-TAB-COMMERCIANT(JRN-IDX)
020000                   SET WRK-SI-ENCONTRADO TO TRUE.
020100           IF WRK-NO-ENCONTRADO
020200               IF WRK-MT-CUENTA >= 200
020300                   GO TO 1150-EXIT.
020400               ADD 1 TO WRK-MT-CUENTA
020500               SET WRK-MT-IDX TO WRK-MT-CUENTA
020600               MOVE JR-TAB-COMMERCIANT(JRN-IDX)
020700                                    TO WRK-MT-NOMBRE(WRK-MT-IDX)
020800               MOVE 0 TO WRK-MT-TOTAL(WRK-MT-IDX).
020900           ADD JR-TAB-AMOUNT(JRN-IDX) TO WRK-MT-TOTAL(WRK-MT-IDX).
021000       1150-EXIT.
021100           EXIT.
021200
021300       1300-UNA-LINEA-TOTAL.
021400           MOVE WRK-MT-TOTAL(WRK-MT-IDX) TO WRK-IMPORTE-VALOR.
021500           PERFORM 9500-FORMATEAR-IMPORTE THRU 9500-EXIT.
021600           STRING "Merchant "                 DELIMITED BY SIZE
021700               WRK-MT-NOMBRE(WRK-MT-IDX)       DELIMITED BY SPACE
021800               " total "                       DELIMITED BY SIZE
021900               WRK-IMPORTE-TXT                 DELIMITED BY SPACE
022000               INTO WRK-MENSAJE.
022100           MOVE WRK-MENSAJE TO OUT-TEXT.
022200           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
022300       1300-EXIT.
022400           EXIT.
022500
022600*      ------------------------------------------------------
022700*      2000 - BUSINESSREPORT.  "TRANSACTION" BREAKS SPENDING
022800*      AND DEPOSITS DOWN BY ASSOCIATE (MANAGERS, THEN
022900*      EMPLOYEES, EACH GROUP IN REGISTRATION ORDER).
023000*      "COMMERCIANT" BREAKS RECEIPTS DOWN BY MERCHANT, WITH
023100*      THE CONTRIBUTING ASSOCIATES LISTED UNDER EACH MERCHANT.
023200*      ------------------------------------------------------
023300       2000-REPORTE-EMPRESA.
023400           PERFORM 8100-LOCALIZAR-CUENTA THRU 8100-EXIT.
023500           IF WRK-NO-ENCONTRADO
023600               MOVE "Account not found" TO OUT-TEXT
023700               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
023800               GO TO 2000-EXIT.
023900           IF CMD-REPORT-TYPE = "transaction"
024000               PERFORM 3000-REPORTE-TRANSACCIONES THRU 3000-EXIT
024100           ELSE IF CMD-REPORT-TYPE = "commerciant"
024200               PERFORM 4000-REPORTE-COMERCIANTES THRU 4000-EXIT
024300           END-IF.
024400       2000-EXIT.
024500           EXIT.
024600
024700       3000-REPORTE-TRANSACCIONES.
024800           PERFORM 3010-CABECERA THRU 3010-EXIT.
024900           MOVE 0 TO WRK-TOTAL-GASTO.
025000           MOVE 0 TO WRK-TOTAL-DEPOSITO.
025100           MOVE "M" TO WRK-ROL-BUSCADO.
025200           PERFORM 3100-UNA-FILA-ASOC THRU 3100-EXIT
025300               VARYING ASO-IDX FROM 1 BY 1
025400               UNTIL ASO-IDX > ASO-CUENTA.
025500           MOVE "E" TO WRK-ROL-BUSCADO.
025600           PERFORM 3100-UNA-FILA-ASOC THRU 3100-EXIT
025700               VARYING ASO-IDX FROM 1 BY 1
025800               UNTIL ASO-IDX > ASO-CUENTA.
025900           PERFORM 3200-PIE THRU 3200-EXIT.
026000       3000-EXIT.
026100           EXIT.
026200
026300       3010-CABECERA.
026400           MOVE "RON"                 TO WRK-DESDE-MON.
026500           MOVE ACT-CURRENCY(ACT-IDX) TO WRK-HASTA-MON.
026600           MOVE ACT-SPEND-LIMIT(ACT-IDX) TO WRK-IMPORTE-ENTRADA.
026700           PERFORM 8000-CONVERTIR-DIVISA THRU 8000-EXIT.
026800           MOVE WRK-IMPORTE-SALIDA TO WRK-LIMITE-GASTO.
026900           MOVE ACT-DEP-LIMIT(ACT-IDX) TO WRK-IMPORTE-ENTRADA.
027000           PERFORM 8000-CONVERTIR-DIVISA THRU 8000-EXIT.
027100           MOVE WRK-IMPORTE-SALIDA TO WRK-LIMITE-DEPOSITO.
027200           MOVE ACT-BALANCE(ACT-IDX) TO WRK-IMPORTE-VALOR.
027300           PERFORM 9500-FORMATEAR-IMPORTE THRU 9500-EXIT.
027400           STRING "Account "                 DELIMITED BY SIZE
027500               ACT-IBAN(ACT-IDX)              DELIMITED BY SPACE
027600               " balance "                    DELIMITED BY SIZE
027700               WRK-IMPORTE-TXT                DELIMITED BY SPACE
027800               " "                             DELIMITED BY SIZE
027900               ACT-CURRENCY(ACT-IDX)           DELIMITED BY SPACE
028000               INTO WRK-MENSAJE.
028100           MOVE WRK-MENSAJE TO OUT-TEXT.
028200           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
028300           MOVE WRK-LIMITE-GASTO TO WRK-IMPORTE-VALOR.
028400           PERFORM 9500-FORMATEAR-IMPORTE THRU 9500-EXIT.
028500           STRING "Spending limit "           DELIMITED BY SIZE
028600               WRK-IMPORTE-TXT                 DELIMITED BY SPACE
028700               " "                             DELIMITED BY SIZE
028800               ACT-CURRENCY(ACT-IDX)           DELIMITED BY SPACE
028900               INTO WRK-MENSAJE.
029000           MOVE WRK-MENSAJE TO OUT-TEXT.
029100           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
029200           MOVE WRK-LIMITE-DEPOSITO TO WRK-IMPORTE-VALOR.
029300           PERFORM 9500-FORMATEAR-IMPORTE THRU 9500-EXIT.
029400           STRING "Deposit limit "            DELIMITED BY SIZE
029500               WRK-IMPORTE-TXT                 DELIMITED BY SPACE
029600               " "                             DELIMITED BY SIZE
029700               ACT-CURRENCY(ACT-IDX)           DELIMITED BY SPACE
029800               INTO WRK-MENSAJE.
029900           MOVE WRK-MENSAJE TO OUT-TEXT.
030000           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
030100       3010-EXIT.
030200           EXIT.
030300
030400       3100-UNA-FILA-ASOC.
030500           IF ASO-ACCOUNT(ASO-IDX) NOT = CMD-ACCOUNT
030600               GO TO 3100-EXIT.
030610           IF WRK-ROL-BUSCADO = "M"
030620               AND NOT ASO-ROLE-MANAGER(ASO-IDX)
030700               GO TO 3100-EXIT.
030710           IF WRK-ROL-BUSCADO = "E"
030720               AND NOT ASO-ROLE-EMPLOYEE(ASO-IDX)
030900               GO TO 3100-EXIT.
031100           MOVE 0 TO WRK-SUMA-GASTO.
031200           MOVE 0 TO WRK-SUMA-DEPOSITO.
031300           PERFORM 3110-SUMAR-JOURNAL THRU 3110-EXIT
031400               VARYING JRN-IDX FROM 1 BY 1
031500               UNTIL JRN-IDX > JRN-CUENTA.
031600           PERFORM 8200-LOCALIZAR-CLIENTE THRU 8200-EXIT.
031700           MOVE SPACES TO WRK-NOMBRE-COMPLETO.
031800           IF WRK-SI-ENCONTRADO
031900               STRING CUS-LAST-NAME(CUS-IDX)  DELIMITED BY SPACE
032000                   " "                        DELIMITED BY SIZE
032100                   CUS-FIRST-NAME(CUS-IDX)    DELIMITED BY SPACE
032200                   INTO WRK-NOMBRE-COMPLETO
032300           ELSE
032400               MOVE ASO-EMAIL(ASO-IDX) TO WRK-NOMBRE-COMPLETO
032500           END-IF.
032600           MOVE WRK-SUMA-GASTO TO WRK-IMPORTE-VALOR.
032700           PERFORM 9500-FORMATEAR-IMPORTE THRU 9500-EXIT.
032800           STRING WRK-NOMBRE-COMPLETO          DELIMITED BY SPACE
032900               " spending "                     DELIMITED BY SIZE
033000               WRK-IMPORTE-TXT                  DELIMITED BY SPACE
033100               INTO WRK-MENSAJE.
033200           MOVE WRK-SUMA-DEPOSITO TO WRK-IMPORTE-VALOR.
033300           PERFORM 9510-APPEND-DEPOSITO THRU 9510-EXIT.
033400           MOVE WRK-MENSAJE TO OUT-TEXT.
033500           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
033600           ADD WRK-SUMA-GASTO     TO WRK-TOTAL-GASTO.
033700           ADD WRK-SUMA-DEPOSITO  TO WRK-TOTAL-DEPOSITO.
033800       3100-EXIT.
033900           EXIT.
034000
034100       3110-SUMAR-JOURNAL.
034200           IF JR-TAB-ACCOUNT(JRN-IDX) NOT = CMD-ACCOUNT
034300               GO TO 3110-EXIT.
034400           IF JR-TAB-EMAIL(JRN-IDX) NOT = ASO-EMAIL(ASO-IDX)
034500               GO TO 3110-EXIT.
034600           IF JR-TAB-TIMESTAMP(JRN-IDX) < CMD-START-TS
034700               OR JR-TAB-TIMESTAMP(JRN-IDX) > CMD-END-TS
034800               GO TO 3110-EXIT.
034900           IF JR-TAB-KIND-SPENDING(JRN-IDX)
035000               ADD JR-TAB-AMOUNT(JRN-IDX) TO WRK-SUMA-GASTO
035100           ELSE IF JR-TAB-KIND-DEPOSIT(JRN-IDX)
035200               ADD JR-TAB-AMOUNT(JRN-IDX) TO WRK-SUMA-DEPOSITO
035300           END-IF.
035400       3110-EXIT.
035500           EXIT.
035600
035700       3200-PIE.
035800           MOVE WRK-TOTAL-GASTO TO WRK-IMPORTE-VALOR.
035900           PERFORM 9500-FORMATEAR-IMPORTE THRU 9500-EXIT.
036000           STRING "Totals spending "           DELIMITED BY SIZE
036100               WRK-IMPORTE-TXT                 DELIMITED BY SPACE
036200               INTO WRK-MENSAJE.
036300           MOVE WRK-TOTAL-DEPOSITO TO WRK-IMPORTE-VALOR.
036400           PERFORM 9510-APPEND-DEPOSITO THRU 9510-EXIT.
036500           MOVE WRK-MENSAJE TO OUT-TEXT.
036600           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
036700       3200-EXIT.
036800           EXIT.
036900
037000*      ------------------------------------------------------
037100*      9510 IS A SMALL HELPER SHARED BY 3100/3200: IT FORMATS
037200*      WRK-IMPORTE-VALOR AND APPENDS " deposit <amt>" TO
037300*      WHATEVER IS ALREADY IN WRK-MENSAJE, SO THE SPENDING AND
037400*      DEPOSIT FIGURES LAND ON ONE OUTPUT LINE.
037500*      ------------------------------------------------------
037600       9510-APPEND-DEPOSITO.
037700           PERFORM 9500-FORMATEAR-IMPORTE THRU 9500-EXIT.
037800           STRING WRK-MENSAJE                  DELIMITED BY SPACE
037900               " deposit "                      DELIMITED BY SIZE
038000               WRK-IMPORTE-TXT                  DELIMITED BY SPACE
038100               INTO WRK-MENSAJE.
038200       9510-EXIT.
038300           EXIT.
038400
038500       4000-REPORTE-COMERCIANTES.
038600           MOVE 0 TO WRK-MT-CUENTA.
038700           PERFORM 4100-UNA-FILA-JOURNAL THRU 4100-EXIT
038800               VARYING JRN-IDX FROM 1 BY 1
038900               UNTIL JRN-IDX > JRN-CUENTA.
039000           PERFORM 8300-ORDENAR-COMERCIANTES THRU 8300-EXIT.
039100           PERFORM 4300-UNA-LINEA-COMERCIANTE THRU 4300-EXIT
039200               VARYING WRK-MT-IDX FROM 1 BY 1
039300               UNTIL WRK-MT-IDX > WRK-MT-CUENTA.
039400       4000-EXIT.
039500           EXIT.
039600
039700       4100-UNA-FILA-JOURNAL.
039800           IF JR-TAB-ACCOUNT(JRN-IDX) NOT = CMD-ACCOUNT
039900               GO TO 4100-EXIT.
040000           IF JR-TAB-TIMESTAMP(JRN-IDX) < CMD-START-TS
040100               OR JR-TAB-TIMESTAMP(JRN-IDX) > CMD-END-TS
040200               GO TO 4100-EXIT.
040300           IF NOT JR-TAB-KIND-SPENDING(JRN-IDX)
040400               GO TO 4100-EXIT.
040500           IF JR-TAB-COMMERCIANT(JRN-IDX) = SPACES
040600               GO TO 4100-EXIT.
040700           PERFORM 1150-ACUMULAR-COMERCIANTE THRU 1150-EXIT.
040800       4100-EXIT.
040900           EXIT.
041000
041100       4300-UNA-LINEA-COMERCIANTE.
041200           MOVE WRK-MT-TOTAL(WRK-MT-IDX) TO WRK-IMPORTE-VALOR.
041300           PERFORM 9500-FORMATEAR-IMPORTE THRU 9500-EXIT.
041400           STRING "Merchant "                 DELIMITED BY SIZE
041500               WRK-MT-NOMBRE(WRK-MT-IDX)       DELIMITED BY SPACE
041600               " received "                    DELIMITED BY SIZE
041700               WRK-IMPORTE-TXT                 DELIMITED BY SPACE
041800               INTO WRK-MENSAJE.
041900           MOVE WRK-MENSAJE TO OUT-TEXT.
042000           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
042100           MOVE "M" TO WRK-ROL-BUSCADO.
042200           PERFORM 4310-UNA-CONTRIBUCION THRU 4310-EXIT
042300               VARYING JRN-IDX FROM 1 BY 1
042400               UNTIL JRN-IDX > JRN-CUENTA.
042500           MOVE "E" TO WRK-ROL-BUSCADO.
042600           PERFORM 4310-UNA-CONTRIBUCION THRU 4310-EXIT
042700               VARYING JRN-IDX FROM 1 BY 1
042800               UNTIL JRN-IDX > JRN-CUENTA.
042900       4300-EXIT.
043000           EXIT.
043100
043200       4310-UNA-CONTRIBUCION.
043300           IF JR-TAB-ACCOUNT(JRN-IDX) NOT = CMD-ACCOUNT
043400               GO TO 4310-EXIT.
043500           IF JR-TAB-TIMESTAMP(JRN-IDX) < CMD-START-TS
043600               OR JR-TAB-TIMESTAMP(JRN-IDX) > CMD-END-TS
043700               GO TO 4310-EXIT.
043800           IF NOT JR-TAB-KIND-SPENDING(JRN-IDX)
043900               GO TO 4310-EXIT.
044000           IF JR-TAB-COMMERCIANT(JRN-IDX)
044100                          NOT = WRK-MT-NOMBRE(WRK-MT-IDX)
044200               GO TO 4310-EXIT.
044300           PERFORM 8400-LOCALIZAR-ASOCIADO THRU 8400-EXIT.
044400           IF WRK-NO-ENCONTRADO
044500               GO TO 4310-EXIT.
044600           IF WRK-ROL-BUSCADO = "M"
044620               AND NOT ASO-ROLE-MANAGER(ASO-IDX)
044700               GO TO 4310-EXIT.
044710           IF WRK-ROL-BUSCADO = "E"
044720               AND NOT ASO-ROLE-EMPLOYEE(ASO-IDX)
044900               GO TO 4310-EXIT.
045000           PERFORM 8200-LOCALIZAR-CLIENTE THRU 8200-EXIT.
045100           MOVE SPACES TO WRK-NOMBRE-COMPLETO.
045200           IF WRK-SI-ENCONTRADO
045300               STRING CUS-LAST-NAME(CUS-IDX)  DELIMITED BY SPACE
045400                   " "                        DELIMITED BY SIZE
045500                   CUS-FIRST-NAME(CUS-IDX)    DELIMITED BY SPACE
045600                   INTO WRK-NOMBRE-COMPLETO
045700           ELSE
045800               MOVE JR-TAB-EMAIL(JRN-IDX) TO WRK-NOMBRE-COMPLETO
045900           END-IF.
046000           MOVE JR-TAB-AMOUNT(JRN-IDX) TO WRK-IMPORTE-VALOR.
046100           PERFORM 9500-FORMATEAR-IMPORTE THRU 9500-EXIT.
046200           STRING "  "                     DELIMITED BY SIZE
046300               WRK-NOMBRE-COMPLETO          DELIMITED BY SPACE
046400               " paid "                     DELIMITED BY SIZE
046500               WRK-IMPORTE-TXT               DELIMITED BY SPACE
046600               INTO WRK-MENSAJE.
046700           MOVE WRK-MENSAJE TO OUT-TEXT.
046800           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
046900       4310-EXIT.
047000           EXIT.
047100
047200*      ------------------------------------------------------
047300*      8100/8200/8400 - STANDARD KEYED LOOKUPS SHARED BY EVERY
047400*      BANKNN PROGRAM (SAME SEARCH IDIOM AS BANK2/BANK10-13).
047500*      ------------------------------------------------------
047600       8100-LOCALIZAR-CUENTA.
047700           SET WRK-NO-ENCONTRADO TO TRUE.
047800           SET ACT-IDX TO 1.
047900           SEARCH ACT-ENTRADA
048000               AT END
048100                   CONTINUE
048200               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCOUNT
048300                   SET WRK-SI-ENCONTRADO TO TRUE.
048400       8100-EXIT.
048500           EXIT.
048600
048700       8200-LOCALIZAR-CLIENTE.
048800           SET WRK-NO-ENCONTRADO TO TRUE.
048900           SET CUS-IDX TO 1.
049000           SEARCH CUS-ENTRADA
049100               AT END
049200                   CONTINUE
049300               WHEN CUS-EMAIL(CUS-IDX) = ASO-EMAIL(ASO-IDX)
049400                   SET WRK-SI-ENCONTRADO TO TRUE.
049500       8200-EXIT.
049600           EXIT.
049700
049800       8400-LOCALIZAR-ASOCIADO.
049900           SET WRK-NO-ENCONTRADO TO TRUE.
050000           SET ASO-IDX TO 1.
050100           SEARCH ASO-ENTRADA
050200               AT END
050300                   CONTINUE
050400               WHEN ASO-ACCOUNT(ASO-IDX) = CMD-ACCOUNT
050500                   AND ASO-EMAIL(ASO-IDX) = JR-TAB-EMAIL(JRN-IDX)
050600                   SET WRK-SI-ENCONTRADO TO TRUE.
050700       8400-EXIT.
050800           EXIT.
050900
051000*      ------------------------------------------------------
051100*      8000 - CURRENCY-CONVERSION BFS OVER RATE-TABLE-AREA -
051200*      SAME ALGORITHM AS BANK6/BANK7/BANK12/BANK13.
051300*      ------------------------------------------------------
051400       8000-CONVERTIR-DIVISA.
051500           IF WRK-DESDE-MON = WRK-HASTA-MON
051600               MOVE WRK-IMPORTE-ENTRADA TO WRK-IMPORTE-SALIDA
051700               SET WRK-CONVERSION-HECHA TO TRUE
051800               GO TO 8000-EXIT.
051900           SET WRK-CONVERSION-FALLO TO TRUE.
052000           MOVE 1 TO WRK-VISITADA-CUENTA.
052100           MOVE WRK-DESDE-MON TO WRK-VISITADA-MON(1).
052200           MOVE 1.000000000   TO WRK-VISITADA-FACTOR(1).
052300       8010-BUCLE-EXPANSION.
052400           SET WRK-NO-SE-AMPLIO TO TRUE.
052500           PERFORM 8020-PASO-TASA THRU 8020-EXIT
052600               VARYING RAT-IDX FROM 1 BY 1
052700               UNTIL RAT-IDX > RAT-CUENTA
052800                   OR WRK-CONVERSION-HECHA.
052900           IF WRK-CONVERSION-HECHA
053000               GO TO 8000-EXIT.
053100           IF WRK-SI-SE-AMPLIO
053200               GO TO 8010-BUCLE-EXPANSION.
053300       8000-EXIT.
053400           EXIT.
053500
053600       8020-PASO-TASA.
053700           MOVE SPACES TO WRK-FACTOR-MON-A.
053800           PERFORM 8030-BUSCAR-VISITADA THRU 8030-EXIT
053900               VARYING WRK-SUB-1 FROM 1 BY 1
054000               UNTIL WRK-SUB-1 > WRK-VISITADA-CUENTA.
054100           IF RAT-FROM(RAT-IDX) = WRK-FACTOR-MON-A
054200               MOVE RAT-RATE(RAT-IDX) TO WRK-FACTOR
054300               MOVE RAT-TO(RAT-IDX)   TO WRK-NUEVA-MON
054400               PERFORM 8040-AMPLIAR-VISITADA THRU 8040-EXIT.
054500           IF RAT-TO(RAT-IDX) = WRK-FACTOR-MON-A
054600               DIVIDE WRK-FACTOR-ACTUAL BY RAT-RATE(RAT-IDX)
054700                   GIVING WRK-FACTOR
054800               MOVE RAT-FROM(RAT-IDX) TO WRK-NUEVA-MON
054900               PERFORM 8040-AMPLIAR-VISITADA THRU 8040-EXIT.
055000       8020-EXIT.
055100           EXIT.
055200
055300       8030-BUSCAR-VISITADA.
055400           IF WRK-VISITADA-MON(WRK-SUB-1) = RAT-FROM(RAT-IDX)
055500               OR WRK-VISITADA-MON(WRK-SUB-1) = RAT-TO(RAT-IDX)
055600               MOVE WRK-VISITADA-MON(WRK-SUB-1)
055700                                        TO WRK-FACTOR-MON-A
055800               MOVE WRK-VISITADA-FACTOR(WRK-SUB-1)
055900                                        TO WRK-FACTOR-ACTUAL.
056000       8030-EXIT.
056100           EXIT.
056200
056300       8040-AMPLIAR-VISITADA.
056400           IF WRK-VISITADA-CUENTA < WRK-VISITADA-TOPE
056500               ADD 1 TO WRK-VISITADA-CUENTA
056600               MOVE WRK-NUEVA-MON  TO
056700                            WRK-VISITADA-MON(WRK-VISITADA-CUENTA)
056800               MULTIPLY WRK-FACTOR-ACTUAL BY WRK-FACTOR
056900                   GIVING
057000                   WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
057100               SET WRK-SI-SE-AMPLIO TO TRUE
057200               IF WRK-NUEVA-MON = WRK-HASTA-MON
057300                   MULTIPLY WRK-IMPORTE-ENTRADA BY
057400                       WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
057500                       GIVING WRK-IMPORTE-SALIDA
057600                   SET WRK-CONVERSION-HECHA TO TRUE.
057700       8040-EXIT.
057800           EXIT.
057900
058000*      ------------------------------------------------------
058100*      8300 - STRAIGHT BUBBLE SORT OF WRK-MT-ENTRADA ASCENDING
058200*      BY MERCHANT NAME.  THE TABLE NEVER HOLDS MORE THAN 200
058300*      ROWS SO A BUBBLE SORT IS CHEAP ENOUGH TO RUN IN PLACE.
058400*      ------------------------------------------------------
058500       8300-ORDENAR-COMERCIANTES.
058600           IF WRK-MT-CUENTA < 2
058700               GO TO 8300-EXIT.
058800           MOVE WRK-MT-CUENTA TO WRK-LIMITE-ORD.
058900           SUBTRACT 1 FROM WRK-LIMITE-ORD.
059000       8305-PASADA.
059100           IF WRK-LIMITE-ORD < 1
059200               GO TO 8300-EXIT.
059300           SET WRK-NO-INTERCAMBIO TO TRUE.
059400           PERFORM 8310-COMPARAR THRU 8310-EXIT
059500               VARYING WRK-SUB FROM 1 BY 1
059600               UNTIL WRK-SUB > WRK-LIMITE-ORD.
059700           SUBTRACT 1 FROM WRK-LIMITE-ORD.
059800           IF WRK-SI-INTERCAMBIO
059900               GO TO 8305-PASADA.
060000       8300-EXIT.
060100           EXIT.
060200
060300       8310-COMPARAR.
060400           SET WRK-MT-IDX  TO WRK-SUB.
060500           SET WRK-MT-IDX2 TO WRK-SUB.
060600           ADD 1 TO WRK-MT-IDX2.
060700           IF WRK-MT-NOMBRE(WRK-MT-IDX)
060720                   > WRK-MT-NOMBRE(WRK-MT-IDX2)
060800               MOVE WRK-MT-NOMBRE(WRK-MT-IDX) TO WRK-MT-NOMBRE-AUX
060900               MOVE WRK-MT-TOTAL(WRK-MT-IDX)  TO WRK-MT-TOTAL-AUX
061000               MOVE WRK-MT-NOMBRE(WRK-MT-IDX2)
061100                                    TO WRK-MT-NOMBRE(WRK-MT-IDX)
061200               MOVE WRK-MT-TOTAL(WRK-MT-IDX2)
061300                                    TO WRK-MT-TOTAL(WRK-MT-IDX)
061400               MOVE WRK-MT-NOMBRE-AUX
061420                              TO WRK-MT-NOMBRE(WRK-MT-IDX2)
061500               MOVE WRK-MT-TOTAL-AUX  TO WRK-MT-TOTAL(WRK-MT-IDX2)
061600               SET WRK-SI-INTERCAMBIO TO TRUE
061700           END-IF.
061800       8310-EXIT.
061900           EXIT.
062000
062100*      ------------------------------------------------------
062200*      9500 - ROUND A SIGNED AMOUNT TO 2 DECIMALS AND STRIP THE
062300*      LEADING ZERO-SUPPRESSION SPACES SO IT EMBEDS CLEANLY IN
062400*      A STRING-BUILT LINE (SAME IDIOM AS BANK2).
062500*      ------------------------------------------------------
062600       9500-FORMATEAR-IMPORTE.
062700           ADD 0 TO WRK-IMPORTE-VALOR GIVING WRK-IMPORTE-RND
062800               ROUNDED.
062900           MOVE WRK-IMPORTE-RND TO WRK-IMPORTE-EDIT.
063000           MOVE 1 TO WRK-TRIM-SUB.
063100           PERFORM 9520-BUSCAR-INICIO THRU 9520-EXIT
063200               UNTIL WRK-IMPORTE-EDIT(WRK-TRIM-SUB:1) NOT = SPACE
063300                   OR WRK-TRIM-SUB >= 14.
063400           MOVE WRK-IMPORTE-EDIT(WRK-TRIM-SUB:)
063420                                               TO WRK-IMPORTE-TXT.
063500       9500-EXIT.
063600           EXIT.
063700
063800       9520-BUSCAR-INICIO.
063900           ADD 1 TO WRK-TRIM-SUB.
064000       9520-EXIT.
064100           EXIT.
064200
064300       9000-ESCRIBIR-SALIDA.
064400*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
064500           MOVE CMD-NAME      TO OUT-COMMAND.
064600           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
064700           OPEN EXTEND OUTPUT-FILE.
064800           MOVE OUT-REC TO OUTPUT-LINE-REC.
064900           WRITE OUTPUT-LINE-REC.
065000           CLOSE OUTPUT-FILE.
065100       9000-EXIT.
065200           EXIT.

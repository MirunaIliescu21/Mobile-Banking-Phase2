000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK0.
000300       AUTHOR. L GARCIA GODOY.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 03/04/87.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK0                                           *
001200*    PURPOSE  = LOADS THE THREE REFERENCE FILES (USERS, RATES,  *
001300*               MERCHANTS) INTO THE IN-MEMORY TABLES SHARED BY  *
001400*               THE WHOLE BATCH RUN.  CALLED ONCE BY BANK1       *
001500*               BEFORE THE COMMAND STREAM IS READ.               *
001600*                                                                *
001700*    CHANGE LOG.                                                *
001800*      870304 LGG   ORIGINAL - WROTE A SINGLE HARD-CODED         *
001900*               ESPECTACULOS RECORD FOR THE SHOW-TICKETING       *
002000*               SCREEN (KEPT AS ESCRIBI.CBL UNTIL THIS REWRITE). *
002100*      881119 MCR   REWRITTEN AS BANK0 - LOADS TARJETAS MASTER   *
002200*               ROWS INSTEAD OF THE SHOW RECORD.                 *
002300*      890517 MCR   ADDED THE EXCHANGE-RATE TABLE LOAD.          *
002400*      900602 MCR   ADDED THE MERCHANT TABLE LOAD (REQ 1187).    *
002500*      951202 JPR   ADDED THE STUDENT/STANDARD INITIAL-PLAN      *
002600*               ASSIGNMENT AND THE BIRTH-DATE BREAKOUT (REQ      *
002700*               2094 - NEEDED FOR THE SAVINGS-WITHDRAWAL AGE     *
002800*               CHECK).                                          *
002900*      981030 RFC   Y2K - CUS-BD-ANO NOW CARRIES THE FULL 4-     *
003000*               DIGIT YEAR FROM THE ISO DATE; THE OLD 2-DIGIT    *
003100*               WINDOWING LOGIC IN THE BREAKOUT PARAGRAPH WAS    *
003200*               REMOVED.                                         *
003300*      990615 RFC   Y2K SIGN-OFF - NO FURTHER DATE WINDOWING     *
003400*               REMAINS IN THIS PROGRAM.                         *
003500*                                                                *
003600*****************************************************************
003700
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT USERS-FILE ASSIGN TO "USERS"
004600           ORGANIZATION IS LINE SEQUENTIAL
004700           FILE STATUS IS FS-USERS.
004800
004900           SELECT RATES-FILE ASSIGN TO "RATES"
005000           ORGANIZATION IS LINE SEQUENTIAL
005100           FILE STATUS IS FS-RATES.
005200
005300           SELECT MERCHANTS-FILE ASSIGN TO "MERCHANTS"
005400           ORGANIZATION IS LINE SEQUENTIAL
005500           FILE STATUS IS FS-MERCH.
005600
005700       DATA DIVISION.
005800       FILE SECTION.
005900       FD  USERS-FILE
006000           LABEL RECORD STANDARD.
006100       01  USER-LINE-REC.
006200           05  UL-FIRST-NAME            PIC  X(20).
006300           05  UL-LAST-NAME             PIC  X(20).
006400           05  UL-EMAIL                 PIC  X(40).
006500           05  UL-BIRTH-DATE            PIC  X(10).
006600           05  UL-OCCUPATION            PIC  X(10).
006650       01  USER-LINE-RAW REDEFINES USER-LINE-REC.
006660           05  FILLER                   PIC  X(100).
006700
006800       FD  RATES-FILE
006900           LABEL RECORD STANDARD.
007000       01  RATE-LINE-REC.
007100           05  RL-FROM                  PIC  X(3).
007200           05  RL-TO                    PIC  X(3).
007300           05  RL-RATE                  PIC S9(3)V9(9).
007400
007500       FD  MERCHANTS-FILE
007600           LABEL RECORD STANDARD.
007700       01  MERCHANT-LINE-REC.
007800           05  ML-NAME                  PIC  X(30).
007900           05  ML-ID                    PIC  9(5).
008000           05  ML-ACCOUNT               PIC  X(24).
008100           05  ML-TYPE                  PIC  X(10).
008200           05  ML-CB-KIND               PIC  X(20).
008250       01  MERCHANT-LINE-RAW REDEFINES MERCHANT-LINE-REC.
008260           05  FILLER                   PIC  X(89).
008300
008400       WORKING-STORAGE SECTION.
008500       77  FS-USERS                     PIC  X(2).
008600       77  FS-RATES                     PIC  X(2).
008700       77  FS-MERCH                     PIC  X(2).
008800       77  WRK-EOF                      PIC  9(1)    COMP.
008900           88  WRK-NOT-EOF              VALUE 0.
009000           88  WRK-IS-EOF               VALUE 1.
010000
010100       01  WRK-DATE-BREAKOUT.
010200           05  WRK-BD-YEAR              PIC  9(4).
010300           05  FILLER                   PIC  X(1)    VALUE "-".
010400           05  WRK-BD-MONTH             PIC  9(2).
010500           05  FILLER                   PIC  X(1)    VALUE "-".
010600           05  WRK-BD-DAY               PIC  9(2).
010700       01  WRK-DATE-BREAKOUT-R REDEFINES WRK-DATE-BREAKOUT.
010800           05  WRK-BD-RAW               PIC  X(10).
010900
011300       LINKAGE SECTION.
011400           COPY BANKUSR.
011500           COPY BANKRAT.
011600           COPY BANKMER.
011700
011800       PROCEDURE DIVISION USING CUSTOMER-TABLE-AREA
011900                                RATE-TABLE-AREA
012000                                MERCHANT-TABLE-AREA.
012050
012060       0000-CARGAR-REFERENCIA.
012070*         MAIN LINE - LOAD THE THREE REFERENCE TABLES IN ORDER
012080*         AND RETURN.  BANK1 CALLS THIS EXACTLY ONCE PER RUN.
012090           PERFORM 1000-CARGAR-USUARIOS THRU 1000-EXIT.
012100           PERFORM 2000-CARGAR-TASAS THRU 2000-EXIT.
012200           PERFORM 3000-CARGAR-COMERCIANTES THRU 3000-EXIT.
012300           GOBACK.
012400
012500       1000-CARGAR-USUARIOS.
012600*         LOADS CUSTOMER-TABLE-AREA FROM USERS-FILE, IN LOAD
012700*         ORDER (PRINTUSERS MUST PRESERVE IT).
012800           MOVE 0 TO CUS-CUENTA.
012900           OPEN INPUT USERS-FILE.
013000           IF FS-USERS NOT = "00"
013100               GO TO 1000-EXIT.
013200           MOVE 0 TO WRK-EOF.
013300           PERFORM 1010-LEER-USUARIO THRU 1010-EXIT.
013400       1005-BUCLE-USUARIO.
013500           IF WRK-IS-EOF
013600               GO TO 1090-CIERRE-USUARIOS.
013700           ADD 1 TO CUS-CUENTA.
013800           SET CUS-IDX TO CUS-CUENTA.
013900           MOVE UL-FIRST-NAME TO CUS-FIRST-NAME(CUS-IDX).
014000           MOVE UL-LAST-NAME  TO CUS-LAST-NAME(CUS-IDX).
014100           MOVE UL-EMAIL      TO CUS-EMAIL(CUS-IDX).
014200           MOVE UL-BIRTH-DATE TO CUS-BIRTH-DATE(CUS-IDX).
014300           MOVE UL-OCCUPATION TO CUS-OCCUPATION(CUS-IDX).
014400           PERFORM 1020-DESGLOSAR-FECHA THRU 1020-EXIT.
014500           MOVE WRK-BD-YEAR  TO CUS-BD-ANO(CUS-IDX).
014600           MOVE WRK-BD-MONTH TO CUS-BD-MES(CUS-IDX).
014700           MOVE WRK-BD-DAY   TO CUS-BD-DIA(CUS-IDX).
014800           IF UL-OCCUPATION = "student"
014900               MOVE "student " TO CUS-PLAN(CUS-IDX)
015000           ELSE
015100               MOVE "standard" TO CUS-PLAN(CUS-IDX).
015200           MOVE 0 TO CUS-SILVER-CNT(CUS-IDX).
015300           MOVE 0 TO CUS-REDEEMED-FOOD(CUS-IDX).
015400           MOVE 0 TO CUS-REDEEMED-CLOTHES(CUS-IDX).
015500           MOVE 0 TO CUS-REDEEMED-TECH(CUS-IDX).
015600           MOVE SPACES TO CUS-BUSINESS-IBAN(CUS-IDX).
015700           MOVE SPACES TO CUS-ROLE(CUS-IDX).
015800           PERFORM 1010-LEER-USUARIO THRU 1010-EXIT.
015900           GO TO 1005-BUCLE-USUARIO.
016000       1010-LEER-USUARIO.
016100           READ USERS-FILE
016200               AT END
016300                   SET WRK-IS-EOF TO TRUE
016400           END-READ.
016500       1010-EXIT.
016600           EXIT.
016700       1020-DESGLOSAR-FECHA.
016800*         THE ISO DATE (YYYY-MM-DD) ARRIVES AS ONE X(10) FIELD;
016900*         THE "-" SEPARATORS LINE UP WITH WRK-DATE-BREAKOUT'S
017000*         OWN FILLERS SO A SINGLE MOVE SPLITS IT.
017100           MOVE UL-BIRTH-DATE TO WRK-BD-RAW.
017200       1020-EXIT.
017300           EXIT.
017400       1090-CIERRE-USUARIOS.
017500           CLOSE USERS-FILE.
017600       1000-EXIT.
017700           EXIT.
017800
017900       2000-CARGAR-TASAS.
018000*         LOADS RATE-TABLE-AREA FROM RATES-FILE.  SMALL TABLE --
018100*         RARELY MORE THAN 50 CURRENCY PAIRS.
018200           MOVE 0 TO RAT-CUENTA.
018300           OPEN INPUT RATES-FILE.
018400           IF FS-RATES NOT = "00"
018500               GO TO 2000-EXIT.
018600           MOVE 0 TO WRK-EOF.
018700           PERFORM 2010-LEER-TASA THRU 2010-EXIT.
018800       2005-BUCLE-TASA.
018900           IF WRK-IS-EOF
019000               GO TO 2090-CIERRE-TASAS.
019100           ADD 1 TO RAT-CUENTA.
019200           SET RAT-IDX TO RAT-CUENTA.
019300           MOVE RL-FROM TO RAT-FROM(RAT-IDX).
019400           MOVE RL-TO   TO RAT-TO(RAT-IDX).
019500           MOVE RL-RATE TO RAT-RATE(RAT-IDX).
019600           PERFORM 2010-LEER-TASA THRU 2010-EXIT.
019700           GO TO 2005-BUCLE-TASA.
019800       2010-LEER-TASA.
019900           READ RATES-FILE
020000               AT END
020100                   SET WRK-IS-EOF TO TRUE
020200           END-READ.
020300       2010-EXIT.
020400           EXIT.
020500       2090-CIERRE-TASAS.
020600           CLOSE RATES-FILE.
020700       2000-EXIT.
020800           EXIT.
020900
021000       3000-CARGAR-COMERCIANTES.
021100*         LOADS MERCHANT-TABLE-AREA FROM MERCHANTS-FILE.
021200           MOVE 0 TO MER-CUENTA.
021300           OPEN INPUT MERCHANTS-FILE.
021400           IF FS-MERCH NOT = "00"
021500               GO TO 3000-EXIT.
021600           MOVE 0 TO WRK-EOF.
021700           PERFORM 3010-LEER-COMERCIANTE THRU 3010-EXIT.
021800       3005-BUCLE-COMERCIANTE.
021900           IF WRK-IS-EOF
022000               GO TO 3090-CIERRE-COMERCIANTES.
022100           ADD 1 TO MER-CUENTA.
022200           SET MER-IDX TO MER-CUENTA.
022300           MOVE ML-NAME    TO MER-TAB-NAME(MER-IDX).
022400           MOVE ML-ID      TO MER-TAB-ID(MER-IDX).
022500           MOVE ML-ACCOUNT TO MER-TAB-IBAN(MER-IDX).
022600           MOVE ML-TYPE    TO MER-TAB-TYPE(MER-IDX).
022700           MOVE ML-CB-KIND TO MER-TAB-CB-KIND(MER-IDX).
022800           PERFORM 3010-LEER-COMERCIANTE THRU 3010-EXIT.
022900           GO TO 3005-BUCLE-COMERCIANTE.
023000       3010-LEER-COMERCIANTE.
023100           READ MERCHANTS-FILE
023200               AT END
023300                   SET WRK-IS-EOF TO TRUE
023400           END-READ.
023500       3010-EXIT.
023600           EXIT.
023700       3090-CIERRE-COMERCIANTES.
023800           CLOSE MERCHANTS-FILE.
023900       3000-EXIT.
024000           EXIT.

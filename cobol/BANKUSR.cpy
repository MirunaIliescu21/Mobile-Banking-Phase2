000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKUSR                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = CUSTOMER MASTER RECORD (USERS INPUT FILE) *
000600*                      AND THE IN-MEMORY CUSTOMER TABLE BUILT    *
000700*                      FROM IT FOR THE DURATION OF ONE BATCH     *
000800*                      RUN.  KEYED BY USR-EMAIL.                 *
000900*                                                                *
001000*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001100*                                                                *
001200*   CHANGE LOG.                                                  *
001300*     870304  LGG  ORIGINAL LAYOUT.                               *
001400*     870920  LGG  ADDED USR-OCCUPATION TO DRIVE THE STARTING     *
001500*              SERVICE PLAN.                                      *
001600*     890517  MCR  ADDED CUS-PLAN/CUS-SILVER-CNT/CUS-REDEEMED     *
001700*              FOR THE PLAN-FEE AND CASHBACK ENGINES.             *
001800*     951202  MCR  ADDED CUS-BUSINESS-IBAN AND CUS-ROLE SO A      *
001900*              BUSINESS OWNER'S ACCOUNT CAN BE FOUND FROM THEIR   *
002000*              OWN CUSTOMER ROW (REQ 2094).                       *
002100*     990311  JPR  Y2K REVIEW - USR-BIRTH-DATE ALREADY ISO 4-     *
002200*              DIGIT YEAR, NO CHANGE REQUIRED.                    *
002300******************************************************************
002400
002500     01  USER-REC.
002600         05  USR-FIRST-NAME               PIC  X(20).
002700         05  USR-LAST-NAME                PIC  X(20).
002800         05  USR-EMAIL                    PIC  X(40).
002900*        THE ISO DATE ARRIVES X(10) ON THE TAPE ("YYYY-MM-DD");
003000*        BANK0 BREAKS IT OUT INTO CUS-BD-ANO/MES/DIA BELOW FOR
003100*        THE SAVINGS-WITHDRAWAL AGE-ELIGIBILITY ARITHMETIC.
003200         05  USR-BIRTH-DATE               PIC  X(10).
003300         05  USR-OCCUPATION               PIC  X(10).
003400
004100*    ---------------------------------------------------------
004200*    IN-MEMORY CUSTOMER TABLE - BUILT ONCE AT LOAD TIME BY
004300*    BANK0, CARRIED FROM PROGRAM TO PROGRAM VIA LINKAGE.
004400*    ---------------------------------------------------------
004500     01  CUSTOMER-TABLE-AREA.
004600         05  CUS-TOPE                     PIC S9(4)    COMP
004700                                          VALUE 500.
004800         05  CUS-CUENTA                    PIC S9(4)    COMP.
004900         05  CUS-ENTRADA OCCURS 500 TIMES
005000                         INDEXED BY CUS-IDX.
005100             10  CUS-FIRST-NAME           PIC  X(20).
005200             10  CUS-LAST-NAME            PIC  X(20).
005300             10  CUS-EMAIL                PIC  X(40).
005400             10  CUS-BIRTH-DATE           PIC  X(10).
005500             10  CUS-BD-ANO               PIC  9(4).
005600             10  CUS-BD-MES               PIC  9(2).
005700             10  CUS-BD-DIA               PIC  9(2).
005800             10  CUS-OCCUPATION           PIC  X(10).
005900             10  CUS-PLAN                 PIC  X(8).
006000                 88  CUS-PLAN-STANDARD     VALUE "standard".
006100                 88  CUS-PLAN-STUDENT      VALUE "student".
006200                 88  CUS-PLAN-SILVER       VALUE "silver".
006300                 88  CUS-PLAN-GOLD         VALUE "gold".
006400             10  CUS-SILVER-CNT           PIC S9(3)    COMP.
006500             10  CUS-REDEEMED-FOOD         PIC  9(1)    COMP.
006600                 88  CUS-REDEEMED-FOOD-YES VALUE 1.
006700             10  CUS-REDEEMED-CLOTHES      PIC  9(1)    COMP.
006800                 88  CUS-REDEEMED-CLOTHES-YES VALUE 1.
006900             10  CUS-REDEEMED-TECH         PIC  9(1)    COMP.
007000                 88  CUS-REDEEMED-TECH-YES VALUE 1.
007100             10  CUS-BUSINESS-IBAN         PIC  X(24).
007200             10  CUS-ROLE                  PIC  X(8).
007300                 88  CUS-ROLE-NONE         VALUE SPACES.
007400                 88  CUS-ROLE-OWNER        VALUE "owner".
007500                 88  CUS-ROLE-MANAGER      VALUE "manager".
007600                 88  CUS-ROLE-EMPLOYEE     VALUE "employee".
007700             10  FILLER                   PIC  X(08).
007800
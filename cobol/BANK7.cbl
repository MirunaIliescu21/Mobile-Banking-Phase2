000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK7.
000300       AUTHOR. L GARCIA GODOY.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 03/04/87.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK7                                           *
001200*    PURPOSE  = CARD-PAYMENT POSTING ENGINE (PAYONLINE           *
001300*               COMMAND).  COMMISSION AND CASHBACK AGAINST THE   *
001400*               NAMED MERCHANT; ONE-TIME-PAY CARDS ARE DESTROYED *
001500*               AND REPLACED ON EVERY SUCCESSFUL USE.  ORIGINALLY*
001600*               THE COMPRA-ONLINE SCREEN DIALOG AGAINST THE      *
001700*               F-MOVIMIENTOS INDEXED FILE.                     *
001800*                                                                *
001900*    CHANGE LOG.                                                *
002000*      870304 LGG   ORIGINAL - MAIL-ORDER PURCHASE SCREEN,       *
002100*               WRITE ONE MOVIMIENTO RECORD PER SALE.            *
002200*      881119 MCR   ADDED THE BUSINESS-ASSOCIATE CARD FALLBACK  *
002300*               SO A MANAGER OR EMPLOYEE CAN CHARGE THE EMPLOYER *
002400*               ACCOUNT (REQ 1042).                              *
002500*      900602 MCR   ADDED THE EMPLOYEE SPENDING-LIMIT CHECK.     *
002600*      951202 JPR   REWRITTEN AGAINST THE IN-MEMORY ACCOUNT/     *
002700*               CARD/MERCHANT TABLES (REQ 2094) - ADDED          *
002800*               COMMISSION, CASHBACK AND ONE-TIME-CARD RECYCLING.*
002900*      960208 JPR   SAVES THE OLD CARD'S OWNING ACCOUNT AND      *
003000*               HOLDER BEFORE THE ROW IS MARKED DESTROYED, SO     *
003100*               THE REPLACEMENT ROW CAN STILL BE BUILT (REQ 2094).*
003200*      981030 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN    *
003300*               DATA; REVIEWED, NO CHANGE REQUIRED.               *
003350*      990602 JPR   2900 WAS CONVERTING FROM THE ACCOUNT'S OWN    *
003360*               CURRENCY INSTEAD OF CMD-CURRENCY, MIS-APPLYING    *
003370*               THE EMPLOYEE LIMIT WHENEVER THEY DIFFER (REQ      *
003380*               2250).                                            *
003400*                                                                *
003500*****************************************************************
003600
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
004500           ORGANIZATION IS LINE SEQUENTIAL
004600           FILE STATUS IS FS-OUTPUT.
004700
004800       DATA DIVISION.
004900       FILE SECTION.
005000       FD  OUTPUT-FILE
005100           LABEL RECORD STANDARD.
005200       01  OUTPUT-LINE-REC              PIC  X(165).
005250       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
005260           05  FILLER                   PIC  X(165).
005300
005400       WORKING-STORAGE SECTION.
005500       77  FS-OUTPUT                    PIC  X(2).
005600       77  WRK-FOUND                    PIC  9(1)    COMP.
005700           88  WRK-NO-ENCONTRADO        VALUE 0.
005800           88  WRK-SI-ENCONTRADO        VALUE 1.
005900       77  WRK-TOTAL-DEBITO             PIC S9(13)V9(4).
006000       77  WRK-IMPORTE-CUENTA           PIC S9(13)V9(4).
006200       77  WRK-CARD-ACCOUNT-SAVE        PIC  X(24).
006300       77  WRK-CARD-HOLDER-SAVE         PIC  X(40).
006400
006500       01  WRK-CARD-BUILD.
006600           05  WRK-CARD-PREFIX          PIC  X(4)    VALUE "CARD".
006700           05  WRK-CARD-SEQ             PIC  9(9).
006800           05  FILLER                   PIC  X(3)    VALUE SPACES.
006900       01  WRK-CARD-BUILD-R REDEFINES WRK-CARD-BUILD.
007000           05  FILLER                   PIC  X(16).
007100
007200       COPY BANKOUT.
007250       01  OUT-REC-R REDEFINES OUT-REC.
007260           05  FILLER                   PIC  X(165).
007300       COPY BANKWRK.
007400       01  WRK-WORK-R REDEFINES CAMPOS-FECHA.
007500           05  FILLER                   PIC  X(17).
007600
007700       LINKAGE SECTION.
007800       COPY BANKCMD.
007900       COPY BANKUSR.
008000       COPY BANKRAT.
008100       COPY BANKMER.
008200       COPY BANKACC.
008300       COPY BANKCRD.
008400       COPY BANKASC.
008500       COPY BANKJRN.
008600       COPY BANKSPL.
008700
008800       PROCEDURE DIVISION USING COMMAND-REC
008900           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
009000           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
009100           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
009200
009300       0000-PAGO-ONLINE.
009400           IF CMD-AMOUNT NOT > 0
009500               GOBACK.
009600           PERFORM 1000-LOCALIZAR-CLIENTE THRU 1000-EXIT.
009700           IF WRK-NO-ENCONTRADO
009800               MOVE "User not found" TO OUT-TEXT
009900               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
010000               GOBACK.
010100           PERFORM 2000-LOCALIZAR-TARJETA-PROPIA THRU 2000-EXIT.
010200           IF WRK-NO-ENCONTRADO
010300               PERFORM 2100-LOCALIZAR-TARJETA-EMPRESA THRU 2100-EXIT.
010400           IF WRK-NO-ENCONTRADO
010500               MOVE "Card not found" TO OUT-TEXT
010600               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
010700               GOBACK.
010800           PERFORM 2200-LOCALIZAR-COMERCIO THRU 2200-EXIT.
010900           IF WRK-NO-ENCONTRADO
011000               GOBACK.
011100           PERFORM 2900-VALIDAR-LIMITE-EMPLEADO THRU 2900-EXIT.
011200           IF WRK-NO-ENCONTRADO
011300               GOBACK.
011400           PERFORM 5000-COMPROBAR-SUFICIENCIA THRU 5000-EXIT.
011500           GOBACK.
011600
011700       1000-LOCALIZAR-CLIENTE.
011800*          FIND THE ACTING CUSTOMER BY EMAIL.
011900           SET WRK-NO-ENCONTRADO TO TRUE.
012000           SET CUS-IDX TO 1.
012100           SEARCH CUS-ENTRADA
012200               AT END
012300                   CONTINUE
012400               WHEN CUS-EMAIL(CUS-IDX) = CMD-EMAIL
012500                   SET WRK-SI-ENCONTRADO TO TRUE.
012600       1000-EXIT.
012700           EXIT.
012800
012900       2000-LOCALIZAR-TARJETA-PROPIA.
013000*          FIND THE CARD AMONG THIS CUSTOMER'S OWN ACCOUNTS.
013100           SET WRK-NO-ENCONTRADO TO TRUE.
013200           SET CRT-IDX TO 1.
013300           SEARCH CRT-ENTRADA
013400               AT END
013500                   CONTINUE
013600               WHEN CRT-NUMBER(CRT-IDX) = CMD-CARD-NUMBER
013700                   PERFORM 2010-LOCALIZAR-CUENTA THRU 2010-EXIT.
013800       2000-EXIT.
013900           EXIT.
014000
014100       2010-LOCALIZAR-CUENTA.
014200           SET WRK-NO-ENCONTRADO TO TRUE.
014300           SET ACT-IDX TO 1.
014400           SEARCH ACT-ENTRADA
014500               AT END
014600                   CONTINUE
014700               WHEN ACT-IBAN(ACT-IDX) = CRT-ACCOUNT(CRT-IDX)
014800                   AND ACT-OWNER-EMAIL(ACT-IDX) = CMD-EMAIL
014900                   SET WRK-SI-ENCONTRADO TO TRUE.
015000       2010-EXIT.
015100           EXIT.
015200
015300       2100-LOCALIZAR-TARJETA-EMPRESA.
015400*          NOT ONE OF THE CUSTOMER'S OWN CARDS - IF THE CUSTOMER IS
015500*          A BUSINESS MANAGER OR EMPLOYEE, TRY THE LINKED BUSINESS
015600*          ACCOUNT'S CARDS INSTEAD.
015700           SET WRK-NO-ENCONTRADO TO TRUE.
015800           IF CUS-ROLE-NONE(CUS-IDX) OR CUS-ROLE-OWNER(CUS-IDX)
015900               GO TO 2100-EXIT.
016000           SET CRT-IDX TO 1.
016100           SEARCH CRT-ENTRADA
016200               AT END
016300                   CONTINUE
016400               WHEN CRT-NUMBER(CRT-IDX) = CMD-CARD-NUMBER
016500                   AND CRT-ACCOUNT(CRT-IDX) = CUS-BUSINESS-IBAN(CUS-IDX)
016600                   PERFORM 2110-LOCALIZAR-CUENTA-EMPRESA
016700                       THRU 2110-EXIT.
016800       2100-EXIT.
016900           EXIT.
017000
017100       2110-LOCALIZAR-CUENTA-EMPRESA.
017200           SET WRK-NO-ENCONTRADO TO TRUE.
017300           SET ACT-IDX TO 1.
017400           SEARCH ACT-ENTRADA
017500               AT END
017600                   CONTINUE
017700               WHEN ACT-IBAN(ACT-IDX) = CRT-ACCOUNT(CRT-IDX)
017800                   SET WRK-SI-ENCONTRADO TO TRUE.
017900       2110-EXIT.
018000           EXIT.
018100
018200       2200-LOCALIZAR-COMERCIO.
018300*          LOOK UP THE MERCHANT NAMED ON THE COMMAND.
018400           SET WRK-NO-ENCONTRADO TO TRUE.
018500           SET MER-IDX TO 1.
018600           SEARCH MER-ENTRADA
018700               AT END
018800                   CONTINUE
018900               WHEN MER-TAB-NAME(MER-IDX) = CMD-COMMERCIANT
019000                   SET WRK-SI-ENCONTRADO TO TRUE.
019100       2200-EXIT.
019200           EXIT.
019300
019400       2900-VALIDAR-LIMITE-EMPLEADO.
019500*          AN EMPLOYEE MAY NOT CHARGE THE BUSINESS ACCOUNT BEYOND
019600*          ITS SPENDING LIMIT, EXPRESSED IN RON - OVER THE LIMIT
019700*          THE PAYMENT IS SILENTLY SKIPPED, NO JOURNAL ENTRY.
019800           SET WRK-SI-ENCONTRADO TO TRUE.
019900           IF NOT CUS-ROLE-EMPLOYEE(CUS-IDX)
020000               GO TO 2900-EXIT.
020100           MOVE CMD-CURRENCY          TO WRK-DESDE-MON.
020200           MOVE "RON"                 TO WRK-HASTA-MON.
020300           MOVE CMD-AMOUNT            TO WRK-IMPORTE-ENTRADA.
020400           PERFORM 4000-CONVERTIR-DIVISA THRU 4000-EXIT.
020500           IF WRK-IMPORTE-SALIDA > ACT-SPEND-LIMIT(ACT-IDX)
020600               SET WRK-NO-ENCONTRADO TO TRUE.
020700       2900-EXIT.
020800           EXIT.
020900
021000       3000-CALCULAR-COMISION.
021100*          SERVICE-PLAN FEE TABLE ON A RON AMOUNT ALREADY LEFT BY
021200*          THE CALLER IN WRK-BASE-RON.  STANDARD 0.2% ALWAYS;
021300*          SILVER 0.1% ON RON >= 500; STUDENT AND GOLD 0%.
021400           MOVE 0          TO WRK-COMISION-RON.
021500           IF CUS-PLAN-STANDARD(CUS-IDX)
021600               MULTIPLY WRK-BASE-RON BY 0.002
021700                   GIVING WRK-COMISION-RON
021800           ELSE
021900               IF CUS-PLAN-SILVER(CUS-IDX)
022000                   AND WRK-BASE-RON >= 500
022100                   MULTIPLY WRK-BASE-RON BY 0.001
022200                       GIVING WRK-COMISION-RON.
022300       3000-EXIT.
022400           EXIT.
022500
022600       3500-CALCULAR-CASHBACK.
022700*          MERCHANT'S OWN CASHBACK STRATEGY, ON THE ACCOUNT-CURRENCY
022800*          AMOUNT LEFT BY THE CALLER IN WRK-IMPORTE-CUENTA - NOT
022900*          CMD-AMOUNT, WHICH IS STILL IN THE COMMAND'S OWN CMD-
023000*          CURRENCY.
023100           MOVE 0 TO WRK-CASHBACK-MONEDA.
023200           IF MER-TAB-CB-NRTRANS(MER-IDX)
023300               PERFORM 3510-CASHBACK-NRTRANS THRU 3510-EXIT
023400           ELSE
023500               IF MER-TAB-CB-THRESH(MER-IDX)
023600                   PERFORM 3520-CASHBACK-UMBRAL THRU 3520-EXIT.
023700       3500-EXIT.
023800           EXIT.
023900
024000       3510-CASHBACK-NRTRANS.
024100*          COUNT = 1 FOR THE IN-FLIGHT PAYMENT, PLUS EVERY PRIOR
024200*          JOURNAL ROW AGAINST THIS MERCHANT'S NAME FOR THIS
024300*          CUSTOMER.  A CATEGORY BONUS IS PAID AT MOST ONCE PER
024400*          CUSTOMER - CUS-REDEEMED-FOOD/CLOTHES/TECH RECORD IT.
024500           MOVE 1 TO WRK-CUENTA-TRANSACCIONES.
024600           PERFORM 3512-CONTAR-TRANSACCIONES THRU 3512-EXIT
024700               VARYING JRN-IDX FROM 1 BY 1
024800               UNTIL JRN-IDX > JRN-CUENTA.
024900           MOVE 0 TO WRK-CASHBACK-TASA.
025000           IF WRK-CUENTA-TRANSACCIONES >= 2
025100               AND MER-TAB-TYPE(MER-IDX) = "Food"
025200               AND NOT CUS-REDEEMED-FOOD-YES(CUS-IDX)
025300               MOVE 0.02 TO WRK-CASHBACK-TASA
025400               SET CUS-REDEEMED-FOOD-YES(CUS-IDX) TO TRUE
025500           ELSE
025600               IF WRK-CUENTA-TRANSACCIONES >= 5
025700                   AND MER-TAB-TYPE(MER-IDX) = "Clothes"
025800                   AND NOT CUS-REDEEMED-CLOTHES-YES(CUS-IDX)
025900                   MOVE 0.05 TO WRK-CASHBACK-TASA
026000                   SET CUS-REDEEMED-CLOTHES-YES(CUS-IDX) TO TRUE
026100               ELSE
026200                   IF WRK-CUENTA-TRANSACCIONES >= 10
026300                       AND MER-TAB-TYPE(MER-IDX) = "Tech"
026400                       AND NOT CUS-REDEEMED-TECH-YES(CUS-IDX)
026500                       MOVE 0.10 TO WRK-CASHBACK-TASA
026600                       SET CUS-REDEEMED-TECH-YES(CUS-IDX) TO TRUE.
026700           MULTIPLY WRK-IMPORTE-CUENTA BY WRK-CASHBACK-TASA
026800               GIVING WRK-CASHBACK-MONEDA.
026900       3510-EXIT.
027000           EXIT.
027100
027200       3512-CONTAR-TRANSACCIONES.
027300           IF JR-TAB-EMAIL(JRN-IDX) = CMD-EMAIL
027400               AND JR-TAB-COMMERCIANT(JRN-IDX) = MER-TAB-NAME(MER-IDX)
027500               ADD 1 TO WRK-CUENTA-TRANSACCIONES.
027600       3512-EXIT.
027700           EXIT.
027800
027900       3520-CASHBACK-UMBRAL.
028000*          RATE TIER BY THE ACCOUNT'S SPENDING-THRESHOLD ACCUMULATOR
028100*          AS IT STOOD BEFORE THIS PAYMENT, CROSSED WITH THE PLAN.
028200           MOVE 0 TO WRK-CASHBACK-TASA.
028300           IF ACT-SPEND-THRESH(ACT-IDX) >= 500
028400               AND CUS-PLAN-GOLD(CUS-IDX)
028500               MOVE 0.007 TO WRK-CASHBACK-TASA
028600           ELSE
028700               IF ACT-SPEND-THRESH(ACT-IDX) >= 500
028800                   AND CUS-PLAN-SILVER(CUS-IDX)
028900                   MOVE 0.005 TO WRK-CASHBACK-TASA
029000               ELSE
029100                   IF ACT-SPEND-THRESH(ACT-IDX) >= 500
029200                       MOVE 0.0025 TO WRK-CASHBACK-TASA
029300                   ELSE
029400                       IF ACT-SPEND-THRESH(ACT-IDX) >= 300
029500                           AND CUS-PLAN-GOLD(CUS-IDX)
029600                           MOVE 0.0055 TO WRK-CASHBACK-TASA
029700                       ELSE
029800                           IF ACT-SPEND-THRESH(ACT-IDX) >= 300
029900                               AND CUS-PLAN-SILVER(CUS-IDX)
030000                               MOVE 0.004 TO WRK-CASHBACK-TASA
030100                           ELSE
030200                               IF ACT-SPEND-THRESH(ACT-IDX) >= 300
030300                                   MOVE 0.002 TO WRK-CASHBACK-TASA
030400                               ELSE
030500                                   IF ACT-SPEND-THRESH(ACT-IDX) >= 100
030600                                       AND CUS-PLAN-GOLD(CUS-IDX)
030700                                       MOVE 0.005 TO
030800                                                 WRK-CASHBACK-TASA
030900                                   ELSE
031000                                       IF ACT-SPEND-THRESH(ACT-IDX)
031100                                             >= 100
031200                                           AND CUS-PLAN-SILVER(CUS-IDX)
031300                                           MOVE 0.003 TO
031400                                                 WRK-CASHBACK-TASA
031500                                       ELSE
031600                                           IF ACT-SPEND-THRESH(ACT-IDX)
031700                                                 >= 100
031800                                               MOVE 0.001 TO
031900                                                 WRK-CASHBACK-TASA.
032000           MULTIPLY WRK-IMPORTE-CUENTA BY WRK-CASHBACK-TASA
032100               GIVING WRK-CASHBACK-MONEDA.
032200       3520-EXIT.
032300           EXIT.
032400
032500       4000-CONVERTIR-DIVISA.
032600*          CURRENCY-CONVERSION BFS OVER RATE-TABLE-AREA.  SEEDS
032700*          THE FRONTIER WITH (WRK-DESDE-MON, FACTOR 1), THEN
032800*          EXPANDS VIA EACH RATE DIRECTLY AND INVERSELY UNTIL
032900*          WRK-HASTA-MON IS REACHED OR THE FRONTIER STOPS GROWING.
033000           IF WRK-DESDE-MON = WRK-HASTA-MON
033100               MOVE WRK-IMPORTE-ENTRADA TO WRK-IMPORTE-SALIDA
033200               SET WRK-CONVERSION-HECHA TO TRUE
033300               GO TO 4000-EXIT.
033400           SET WRK-CONVERSION-FALLO TO TRUE.
033500           MOVE 1 TO WRK-VISITADA-CUENTA.
033600           MOVE WRK-DESDE-MON TO WRK-VISITADA-MON(1).
033700           MOVE 1.000000000   TO WRK-VISITADA-FACTOR(1).
033800       4010-BUCLE-EXPANSION.
033900           SET WRK-NO-SE-AMPLIO TO TRUE.
034000           PERFORM 4020-PASO-TASA THRU 4020-EXIT
034100               VARYING RAT-IDX FROM 1 BY 1
034200               UNTIL RAT-IDX > RAT-CUENTA
034300                   OR WRK-CONVERSION-HECHA.
034400           IF WRK-CONVERSION-HECHA
034500               GO TO 4000-EXIT.
034600           IF WRK-SI-SE-AMPLIO
034700               GO TO 4010-BUCLE-EXPANSION.
034800       4000-EXIT.
034900           EXIT.
035000
035100       4020-PASO-TASA.
035200           MOVE SPACES TO WRK-FACTOR-MON-A.
035300           PERFORM 4030-BUSCAR-VISITADA THRU 4030-EXIT
035400               VARYING WRK-SUB-1 FROM 1 BY 1
035500               UNTIL WRK-SUB-1 > WRK-VISITADA-CUENTA.
035600           IF RAT-FROM(RAT-IDX) = WRK-FACTOR-MON-A
035700               MOVE RAT-RATE(RAT-IDX) TO WRK-FACTOR
035800               MOVE RAT-TO(RAT-IDX)   TO WRK-NUEVA-MON
035900               PERFORM 4040-AMPLIAR-VISITADA THRU 4040-EXIT.
036000           IF RAT-TO(RAT-IDX) = WRK-FACTOR-MON-A
036100               DIVIDE WRK-FACTOR-ACTUAL BY RAT-RATE(RAT-IDX)
036200                   GIVING WRK-FACTOR
036300               MOVE RAT-FROM(RAT-IDX) TO WRK-NUEVA-MON
036400               PERFORM 4040-AMPLIAR-VISITADA THRU 4040-EXIT.
036500       4020-EXIT.
036600           EXIT.
036700
036800       4030-BUSCAR-VISITADA.
036900           IF WRK-VISITADA-MON(WRK-SUB-1) = RAT-FROM(RAT-IDX)
037000               OR WRK-VISITADA-MON(WRK-SUB-1) = RAT-TO(RAT-IDX)
037100               MOVE WRK-VISITADA-MON(WRK-SUB-1)
037200                                        TO WRK-FACTOR-MON-A
037300               MOVE WRK-VISITADA-FACTOR(WRK-SUB-1)
037400                                        TO WRK-FACTOR-ACTUAL.
037500       4030-EXIT.
037600           EXIT.
037700
037800       4040-AMPLIAR-VISITADA.
037900           IF WRK-VISITADA-CUENTA < WRK-VISITADA-TOPE
038000               ADD 1 TO WRK-VISITADA-CUENTA
038100               MOVE WRK-NUEVA-MON  TO
038200                            WRK-VISITADA-MON(WRK-VISITADA-CUENTA)
038300               MULTIPLY WRK-FACTOR-ACTUAL BY WRK-FACTOR
038400                   GIVING
038500                   WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
038600               SET WRK-SI-SE-AMPLIO TO TRUE
038700               IF WRK-NUEVA-MON = WRK-HASTA-MON
038800                   MULTIPLY WRK-IMPORTE-ENTRADA BY
038900                       WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
039000                       GIVING WRK-IMPORTE-SALIDA
039100                   SET WRK-CONVERSION-HECHA TO TRUE.
039200       4040-EXIT.
039300           EXIT.
039400
039500       5000-COMPROBAR-SUFICIENCIA.
039600*          CONVERT TO RON, THEN TO THE ACCOUNT CURRENCY; CHARGE
039700*          COMMISSION AND CASHBACK; AN ACTIVE CARD WHOSE NET DEBIT
039800*          EXCEEDS THE BALANCE -> INSUFFICIENT FUNDS; OTHERWISE
039900*          DEBIT, THEN FREEZE IF THE CARD WAS INACTIVE OR THE
040000*          BALANCE FELL BELOW THE MINIMUM.
040100           MOVE CMD-CURRENCY          TO WRK-DESDE-MON.
040200           MOVE "RON"                 TO WRK-HASTA-MON.
040300           MOVE CMD-AMOUNT            TO WRK-IMPORTE-ENTRADA.
040400           PERFORM 4000-CONVERTIR-DIVISA THRU 4000-EXIT.
040500           MOVE WRK-IMPORTE-SALIDA TO WRK-BASE-RON.
040600           PERFORM 3000-CALCULAR-COMISION THRU 3000-EXIT.
040700           MOVE CMD-CURRENCY          TO WRK-DESDE-MON.
040800           MOVE ACT-CURRENCY(ACT-IDX) TO WRK-HASTA-MON.
040900           MOVE CMD-AMOUNT            TO WRK-IMPORTE-ENTRADA.
041000           PERFORM 4000-CONVERTIR-DIVISA THRU 4000-EXIT.
041100           MOVE WRK-IMPORTE-SALIDA TO WRK-IMPORTE-CUENTA.
041200           MOVE "RON"                 TO WRK-DESDE-MON.
041300           MOVE ACT-CURRENCY(ACT-IDX) TO WRK-HASTA-MON.
041400           MOVE WRK-COMISION-RON      TO WRK-IMPORTE-ENTRADA.
041500           PERFORM 4000-CONVERTIR-DIVISA THRU 4000-EXIT.
041600           MOVE WRK-IMPORTE-SALIDA TO WRK-COMISION-MONEDA.
041700           PERFORM 3500-CALCULAR-CASHBACK THRU 3500-EXIT.
041800           ADD WRK-IMPORTE-CUENTA WRK-COMISION-MONEDA
041900               GIVING WRK-TOTAL-DEBITO.
042000           SUBTRACT WRK-CASHBACK-MONEDA FROM WRK-TOTAL-DEBITO.
042100           IF CRT-STATUS-ACTIVE(CRT-IDX)
042200               AND WRK-TOTAL-DEBITO > ACT-BALANCE(ACT-IDX)
042300               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
042400               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
042500               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
042600               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
042700               MOVE "error"       TO JR-TAB-KIND(JRN-IDX)
042800               MOVE "Insufficient funds"
042900                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
043000               MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX)
043100               GO TO 5000-EXIT.
043200           SUBTRACT WRK-TOTAL-DEBITO FROM ACT-BALANCE(ACT-IDX).
043300           IF NOT CRT-STATUS-ACTIVE(CRT-IDX)
043400               OR ACT-BALANCE(ACT-IDX) < ACT-MIN-BALANCE(ACT-IDX)
043500               ADD WRK-TOTAL-DEBITO TO ACT-BALANCE(ACT-IDX)
044000               SET CRT-STATUS-FROZEN(CRT-IDX) TO TRUE
044100               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
044200               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
044300               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
044400               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
044500               MOVE "error"       TO JR-TAB-KIND(JRN-IDX)
044600               MOVE "The card is frozen"
044700                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
044800               MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX)
044900               GO TO 5000-EXIT.
045000           IF MER-TAB-CB-THRESH(MER-IDX)
045100               ADD WRK-IMPORTE-CUENTA TO ACT-SPEND-THRESH(ACT-IDX).
045200           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
045300           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
045400           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
045500           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX).
045600           MOVE "spending"    TO JR-TAB-KIND(JRN-IDX).
045700           MOVE "Card payment" TO JR-TAB-DESCRIPTION(JRN-IDX).
045800           MOVE WRK-IMPORTE-CUENTA TO JR-TAB-AMOUNT(JRN-IDX).
045900           MOVE ACT-CURRENCY(ACT-IDX) TO JR-TAB-CURRENCY(JRN-IDX).
046000           MOVE MER-TAB-NAME(MER-IDX) TO JR-TAB-COMMERCIANT(JRN-IDX).
046100           MOVE WRK-BASE-RON  TO WRK-IMPORTE-ENTRADA.
046200           PERFORM 7000-CONTADOR-ASCENSO-SILVER THRU 7000-EXIT.
046300           IF CRT-KIND-ONETIME(CRT-IDX)
046400               PERFORM 8000-RECICLAR-TARJETA-UNICA THRU 8000-EXIT.
046500       5000-EXIT.
046600           EXIT.
046700
046800       7000-CONTADOR-ASCENSO-SILVER.
046900*          A SILVER CUSTOMER WHO SPENDS MORE THAN 300 RON FIVE
047000*          TIMES IS PROMOTED TO GOLD AND THE COUNTER RESETS.
047100*          WRK-IMPORTE-ENTRADA CARRIES THE RON AMOUNT ON ENTRY.
047200           IF NOT CUS-PLAN-SILVER(CUS-IDX)
047300               GO TO 7000-EXIT.
047400           IF WRK-IMPORTE-ENTRADA <= 300
047500               GO TO 7000-EXIT.
047600           ADD 1 TO CUS-SILVER-CNT(CUS-IDX).
047700           IF CUS-SILVER-CNT(CUS-IDX) >= 5
047800               MOVE "gold" TO CUS-PLAN(CUS-IDX)
047900               MOVE 0 TO CUS-SILVER-CNT(CUS-IDX)
048000               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
048100               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
048200               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
048300               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
048400               MOVE "upgrade"     TO JR-TAB-KIND(JRN-IDX)
048500               MOVE "Upgrade plan" TO JR-TAB-DESCRIPTION(JRN-IDX)
048600               MOVE "gold"         TO JR-TAB-PLAN(JRN-IDX).
048700       7000-EXIT.
048800           EXIT.
048900
049000       8000-RECICLAR-TARJETA-UNICA.
049100*          A ONE-TIME CARD IS GOOD FOR ONE PAYMENT ONLY - DESTROY
049200*          THE ROW JUST CHARGED AND ISSUE A FRESH ONE-TIME CARD ON
049300*          THE SAME ACCOUNT, FOR THE SAME HOLDER.
049400           MOVE CRT-ACCOUNT(CRT-IDX)      TO WRK-CARD-ACCOUNT-SAVE.
049500           MOVE CRT-HOLDER-EMAIL(CRT-IDX) TO WRK-CARD-HOLDER-SAVE.
049600           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
049700           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
049800           MOVE WRK-CARD-HOLDER-SAVE TO JR-TAB-EMAIL(JRN-IDX).
049900           MOVE WRK-CARD-ACCOUNT-SAVE TO JR-TAB-ACCOUNT(JRN-IDX).
050000           MOVE "delete"      TO JR-TAB-KIND(JRN-IDX).
050100           MOVE "The card has been destroyed" TO
050200                                   JR-TAB-DESCRIPTION(JRN-IDX).
050300           MOVE CRT-NUMBER(CRT-IDX) TO JR-TAB-CARD(JRN-IDX).
050400           MOVE WRK-CARD-HOLDER-SAVE TO JR-TAB-CARD-HOLDER(JRN-IDX).
050500           MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX).
050600           SET CRT-STATUS-DESTROYED(CRT-IDX) TO TRUE.
050700           ADD 1 TO CRT-CUENTA.
050800           SET CRT-IDX TO CRT-CUENTA.
050900           MOVE CRT-CUENTA TO WRK-CARD-SEQ.
051000           MOVE WRK-CARD-BUILD TO CRT-NUMBER(CRT-IDX).
051100           MOVE WRK-CARD-ACCOUNT-SAVE TO CRT-ACCOUNT(CRT-IDX).
051200           MOVE "active   " TO CRT-STATUS(CRT-IDX).
051300           MOVE WRK-CARD-HOLDER-SAVE TO CRT-HOLDER-EMAIL(CRT-IDX).
051400           MOVE "one time pay" TO CRT-KIND(CRT-IDX).
051500           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
051600           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
051700           MOVE WRK-CARD-HOLDER-SAVE TO JR-TAB-EMAIL(JRN-IDX).
051800           MOVE WRK-CARD-ACCOUNT-SAVE TO JR-TAB-ACCOUNT(JRN-IDX).
051900           MOVE "create"      TO JR-TAB-KIND(JRN-IDX).
052000           MOVE "New card created" TO JR-TAB-DESCRIPTION(JRN-IDX).
052100           MOVE CRT-NUMBER(CRT-IDX) TO JR-TAB-CARD(JRN-IDX).
052200           MOVE WRK-CARD-HOLDER-SAVE TO JR-TAB-CARD-HOLDER(JRN-IDX).
052300           MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX).
052400       8000-EXIT.
052500           EXIT.
052600
052700       9000-ESCRIBIR-SALIDA.
052800*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
052900           MOVE CMD-NAME      TO OUT-COMMAND.
053000           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
053100           OPEN EXTEND OUTPUT-FILE.
053200           MOVE OUT-REC TO OUTPUT-LINE-REC.
053300           WRITE OUTPUT-LINE-REC.
053400           CLOSE OUTPUT-FILE.
053500       9000-EXIT.
053600           EXIT.
053700
053800       9100-ANOTAR-JOURNAL.
053900*          APPEND ONE ROW TO THE SHARED IN-MEMORY JOURNAL TABLE.
054000           IF JRN-CUENTA >= JRN-TOPE
054100               SET JRN-ESTA-LLENA TO TRUE
054200               GO TO 9100-EXIT.
054300           ADD 1 TO JRN-CUENTA.
054400           SET JRN-IDX TO JRN-CUENTA.
054500       9100-EXIT.
054600           EXIT.

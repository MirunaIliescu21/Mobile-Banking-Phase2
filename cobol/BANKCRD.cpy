000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKCRD                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = CARD MASTER RECORD AND THE IN-MEMORY      *
000600*                      CARD TABLE.  KEYED BY CRD-NUMBER; EACH    *
000700*                      ROW CARRIES ITS OWNING IBAN SO A CARD     *
000800*                      CAN BE RESOLVED BACK TO AN ACCOUNT.       *
000900*                                                                *
001000*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001100*                                                                *
001200*   CHANGE LOG.                                                  *
001300*     870304  LGG  ORIGINAL LAYOUT (REPLACES THE OLD TARJETAS    *
001400*              INDEXED FILE - ONE CARD NUMBER, ONE PIN).          *
001500*     890517  MCR  ADDED CRD-KIND FOR ONE-TIME-PAY CARDS.         *
002000******************************************************************
002100
002200     01  CARD-REC.
002300         05  CRD-NUMBER                   PIC  X(16).
002400         05  CRD-ACCOUNT                  PIC  X(24).
002500         05  CRD-STATUS                   PIC  X(9).
002600         05  CRD-KIND                     PIC  X(12).
002650         05  FILLER                       PIC  X(07).
002700
002800*    ---------------------------------------------------------
002900*    IN-MEMORY CARD TABLE - BUILT AND MAINTAINED FOR THE RUN.
003000*    ---------------------------------------------------------
003100     01  CARD-TABLE-AREA.
003200         05  CRT-TOPE                     PIC S9(5)    COMP
003300                                          VALUE 2000.
003400         05  CRT-CUENTA                    PIC S9(5)    COMP.
003500         05  CRT-ENTRADA OCCURS 2000 TIMES
003600                         INDEXED BY CRT-IDX.
003700             10  CRT-NUMBER               PIC  X(16).
003800             10  CRT-ACCOUNT              PIC  X(24).
003900             10  CRT-STATUS               PIC  X(9).
004000                 88  CRT-STATUS-ACTIVE    VALUE "active".
004100                 88  CRT-STATUS-FROZEN    VALUE "frozen".
004200                 88  CRT-STATUS-DESTROYED VALUE "destroyed".
004300             10  CRT-KIND                 PIC  X(12).
004400                 88  CRT-KIND-NORMAL      VALUE "normal".
004500                 88  CRT-KIND-ONETIME     VALUE "one time pay".
004600             10  CRT-HOLDER-EMAIL         PIC  X(40).
004650             10  FILLER                   PIC  X(08).
004700
000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKMER                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = MERCHANT MASTER RECORD (MERCHANTS INPUT   *
000600*                      FILE) AND THE IN-MEMORY MERCHANT TABLE,   *
000700*                      KEYED BOTH BY NAME AND BY IBAN.           *
000800*                                                                *
000900*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001000*                                                                *
001100*   CHANGE LOG.                                                  *
001200*     870920  LGG  ORIGINAL LAYOUT, LIFTED FROM THE TICKETING     *
001300*              ESPECTACULOS FILE LAYOUT FOR THE NEW MERCHANT      *
001400*              PAYMENT WORK.                                      *
001500*     890517  MCR  ADDED MER-CB-KIND FOR THE TWO CASHBACK         *
001600*              STRATEGIES.                                        *
002000******************************************************************
002100
002200     01  MERCHANT-REC.
002300         05  MER-NAME                     PIC  X(30).
002400         05  MER-ID                       PIC  9(5).
002500         05  MER-ACCOUNT                  PIC  X(24).
002600         05  MER-TYPE                     PIC  X(10).
002700         05  MER-CB-KIND                  PIC  X(20).
002800
002900*    ---------------------------------------------------------
003000*    IN-MEMORY MERCHANT TABLE - BUILT ONCE AT LOAD TIME BY
003100*    BANK0.  MER-TAB-IBAN DOUBLES AS THE BY-IBAN KEY SO A
003200*    TRANSFER RECEIVER CAN BE TESTED AGAINST IT DIRECTLY.
003300*    ---------------------------------------------------------
003400     01  MERCHANT-TABLE-AREA.
003500         05  MER-TOPE                     PIC S9(4)    COMP
003600                                          VALUE 200.
003700         05  MER-CUENTA                    PIC S9(4)    COMP.
003800         05  MER-ENTRADA OCCURS 200 TIMES
003900                         INDEXED BY MER-IDX.
004000             10  MER-TAB-NAME             PIC  X(30).
004100             10  MER-TAB-ID               PIC  9(5).
004200             10  MER-TAB-IBAN             PIC  X(24).
004300             10  MER-TAB-TYPE             PIC  X(10).
004400             10  MER-TAB-CB-KIND          PIC  X(20).
004500                 88  MER-TAB-CB-NRTRANS   VALUE "nrOfTransactions".
004600                 88  MER-TAB-CB-THRESH    VALUE "spendingThreshold".
004700
000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK12.
000300       AUTHOR. J PEREZ ROMERO.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 12/02/95.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK12                                          *
001200*    PURPOSE  = PLAN-UPGRADE UNIT (UPGRADEPLAN COMMAND).  PLAN  *
001300*               ORDER IS STANDARD, STUDENT, SILVER, GOLD; SAME- *
001400*               PLAN AND DOWNGRADE REQUESTS ARE REFUSED.  A     *
001500*               SILVER CUSTOMER WITH FIVE OR MORE QUALIFYING    *
001600*               HISTORICAL CARD PAYMENTS PROMOTES TO GOLD FREE  *
001700*               OF CHARGE; OTHERWISE A RON FEE IS CHARGED AND   *
001800*               CONVERTED TO THE ACCOUNT'S OWN CURRENCY.        *
001900*                                                                *
002000*    CHANGE LOG.                                                *
002100*      951202 JPR   ORIGINAL (REQ 2094).                         *
002200*      970318 JPR   ADDED THE FREE SILVER-TO-GOLD PROMOTION      *
002300*               PATH SO A HEAVY SPENDER DOESN'T PAY THE 250 RON  *
002400*               FEE TWICE (REQ 2231 - SAME RULE AS THE AUTO-     *
002500*               UPGRADE COUNTER IN BANK6/BANK7).                 *
002600*      981103 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN    *
002700*               DATA; REVIEWED, NO CHANGE REQUIRED.               *
002800*                                                                *
002900*****************************************************************
003000
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
003900           ORGANIZATION IS LINE SEQUENTIAL
004000           FILE STATUS IS FS-OUTPUT.
004100
004200       DATA DIVISION.
004300       FILE SECTION.
004400       FD  OUTPUT-FILE
004500           LABEL RECORD STANDARD.
004600       01  OUTPUT-LINE-REC              PIC  X(165).
004700       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
004800           05  FILLER                   PIC  X(165).
004900
005000       WORKING-STORAGE SECTION.
005100       77  FS-OUTPUT                    PIC  X(2).
005200       77  WRK-FOUND                    PIC  9(1)    COMP.
005300           88  WRK-NO-ENCONTRADO        VALUE 0.
005400           88  WRK-SI-ENCONTRADO        VALUE 1.
005500       77  WRK-RANGO-ACTUAL             PIC S9(1)    COMP.
005600       77  WRK-RANGO-NUEVO              PIC S9(1)    COMP.
005700       77  WRK-RANGO-RESULT             PIC S9(1)    COMP.
005900       77  WRK-CUENTA-CUALIFICADOS      PIC S9(3)    COMP.
006000       77  WRK-FEE-RON                  PIC S9(13)V9(4).
006100       77  WRK-FEE-MONEDA               PIC S9(13)V9(4).
006150
006160       01  WRK-PLAN-AREA.
006170           05  WRK-PLAN-EVAL            PIC  X(8).
006180       01  WRK-PLAN-AREA-R REDEFINES WRK-PLAN-AREA.
006190           05  FILLER                   PIC  X(8).
006200
006300       01  OUT-REC.
006400           05  OUT-COMMAND                  PIC  X(24).
006500           05  OUT-TIMESTAMP                PIC  9(9).
006600           05  OUT-TEXT                     PIC  X(132).
006700       01  OUT-REC-R REDEFINES OUT-REC.
006800           05  FILLER                   PIC  X(165).
006900
007000       COPY BANKWRK.
007400       LINKAGE SECTION.
007500       COPY BANKCMD.
007600       COPY BANKUSR.
007700       COPY BANKRAT.
007800       COPY BANKMER.
007900       COPY BANKACC.
008000       COPY BANKCRD.
008100       COPY BANKASC.
008200       COPY BANKJRN.
008300       COPY BANKSPL.
008400
008500       PROCEDURE DIVISION USING COMMAND-REC
008600           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
008700           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
008800           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
008900
009000       0000-ASCENSO-PLAN.
009100           PERFORM 1000-LOCALIZAR-CLIENTE THRU 1000-EXIT.
009200           IF WRK-NO-ENCONTRADO
009300               MOVE "User not found" TO OUT-TEXT
009400               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
009500               GOBACK.
009600           PERFORM 1100-LOCALIZAR-CUENTA THRU 1100-EXIT.
009700           IF WRK-NO-ENCONTRADO
009800               MOVE "Account not found" TO OUT-TEXT
009900               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
010000               GOBACK.
010100           PERFORM 2000-CALCULAR-RANGOS THRU 2000-EXIT.
010200           IF WRK-RANGO-NUEVO = WRK-RANGO-ACTUAL
010300               PERFORM 3000-MISMO-PLAN THRU 3000-EXIT
010400               GOBACK.
010500           IF WRK-RANGO-NUEVO < WRK-RANGO-ACTUAL
010600               PERFORM 3100-DOWNGRADE THRU 3100-EXIT
010700               GOBACK.
010800           MOVE 0 TO WRK-CUENTA-CUALIFICADOS.
010900           IF CUS-PLAN-SILVER(CUS-IDX) AND CMD-NEW-PLAN = "gold"
011000               PERFORM 4000-CONTAR-PAGOS-CUALIFICADOS THRU 4000-EXIT.
011100           IF WRK-CUENTA-CUALIFICADOS >= 5
011200               PERFORM 5000-ASCENSO-GRATIS THRU 5000-EXIT
011300               GOBACK.
011400           PERFORM 6000-ASCENSO-DE-PAGO THRU 6000-EXIT.
011500           GOBACK.
011600
011700       1000-LOCALIZAR-CLIENTE.
011800           SET WRK-NO-ENCONTRADO TO TRUE.
011900           SET CUS-IDX TO 1.
012000           SEARCH CUS-ENTRADA
012100               AT END
012200                   CONTINUE
012300               WHEN CUS-EMAIL(CUS-IDX) = CMD-EMAIL
012400                   SET WRK-SI-ENCONTRADO TO TRUE.
012500       1000-EXIT.
012600           EXIT.
012700
012800       1100-LOCALIZAR-CUENTA.
012900*          CMD-ACCOUNT NAMES THE IBAN TO BE DEBITED FOR THE FEE.
013000           SET WRK-NO-ENCONTRADO TO TRUE.
013100           SET ACT-IDX TO 1.
013200           SEARCH ACT-ENTRADA
013300               AT END
013400                   CONTINUE
013500               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCOUNT
013600                   SET WRK-SI-ENCONTRADO TO TRUE.
013700       1100-EXIT.
013800           EXIT.
013900
014000       2000-CALCULAR-RANGOS.
014100*          PLAN ORDER IS STANDARD(0)/STUDENT(1)/SILVER(2)/GOLD(3).
014200           MOVE CUS-PLAN(CUS-IDX) TO WRK-PLAN-EVAL.
014300           PERFORM 2010-RANGO-DE-UN-PLAN THRU 2010-EXIT.
014400           MOVE WRK-RANGO-RESULT TO WRK-RANGO-ACTUAL.
014500           MOVE CMD-NEW-PLAN     TO WRK-PLAN-EVAL.
014600           PERFORM 2010-RANGO-DE-UN-PLAN THRU 2010-EXIT.
014700           MOVE WRK-RANGO-RESULT TO WRK-RANGO-NUEVO.
014800       2000-EXIT.
014900           EXIT.
015000
015100       2010-RANGO-DE-UN-PLAN.
015200           IF WRK-PLAN-EVAL = "standard"
015300               MOVE 0 TO WRK-RANGO-RESULT
015400           ELSE IF WRK-PLAN-EVAL = "student"
015500               MOVE 1 TO WRK-RANGO-RESULT
015600           ELSE IF WRK-PLAN-EVAL = "silver"
015700               MOVE 2 TO WRK-RANGO-RESULT
015800           ELSE
015900               MOVE 3 TO WRK-RANGO-RESULT
016000           END-IF.
016100       2010-EXIT.
016200           EXIT.
016300
016400       3000-MISMO-PLAN.
016500           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
016600           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
016700           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
016800           MOVE CMD-ACCOUNT   TO JR-TAB-ACCOUNT(JRN-IDX).
016900           MOVE "error"       TO JR-TAB-KIND(JRN-IDX).
017000           STRING "The user already has the " DELIMITED BY SIZE
017100               CUS-PLAN(CUS-IDX)               DELIMITED BY SPACE
017200               " plan."                        DELIMITED BY SIZE
017300               INTO JR-TAB-DESCRIPTION(JRN-IDX).
017400           MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX).
017500       3000-EXIT.
017600           EXIT.
017700
017800       3100-DOWNGRADE.
017900           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
018000           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
018100           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
018200           MOVE CMD-ACCOUNT   TO JR-TAB-ACCOUNT(JRN-IDX).
018300           MOVE "error"       TO JR-TAB-KIND(JRN-IDX).
018400           MOVE "You cannot downgrade your plan."
018500                              TO JR-TAB-DESCRIPTION(JRN-IDX).
018600           MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX).
018700       3100-EXIT.
018800           EXIT.
018900
019000       4000-CONTAR-PAGOS-CUALIFICADOS.
019100*          A HISTORICAL CARD PAYMENT QUALIFIES WHEN ITS OWN
019200*          CURRENCY AMOUNT IS AT LEAST 300 RON CONVERTED INTO
019300*          THAT PAYMENT'S OWN CURRENCY.
019400           PERFORM 4010-UN-PAGO THRU 4010-EXIT
019500               VARYING JRN-IDX FROM 1 BY 1
019600               UNTIL JRN-IDX > JRN-CUENTA.
019700       4000-EXIT.
019800           EXIT.
019900
020000       4010-UN-PAGO.
020100           IF JR-TAB-EMAIL(JRN-IDX) NOT = CMD-EMAIL
020200               GO TO 4010-EXIT.
020300           IF NOT JR-TAB-KIND-SPENDING(JRN-IDX)
020400               GO TO 4010-EXIT.
020500           IF JR-TAB-COMMERCIANT(JRN-IDX) = SPACES
020600               GO TO 4010-EXIT.
020700           MOVE "RON"                      TO WRK-DESDE-MON.
020800           MOVE JR-TAB-CURRENCY(JRN-IDX)    TO WRK-HASTA-MON.
020900           MOVE 300                        TO WRK-IMPORTE-ENTRADA.
021000           PERFORM 8000-CONVERTIR-DIVISA THRU 8000-EXIT.
021100           IF WRK-CONVERSION-HECHA
021200               AND JR-TAB-AMOUNT(JRN-IDX) >= WRK-IMPORTE-SALIDA
021300               ADD 1 TO WRK-CUENTA-CUALIFICADOS.
021400       4010-EXIT.
021500           EXIT.
021600
021700       5000-ASCENSO-GRATIS.
021800*          FIVE OR MORE QUALIFYING HISTORICAL PAYMENTS - NO FEE.
021900           MOVE CMD-NEW-PLAN TO CUS-PLAN(CUS-IDX).
022000           MOVE 0            TO CUS-SILVER-CNT(CUS-IDX).
022100           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
022200           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
022300           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
022400           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX).
022500           MOVE "upgrade"     TO JR-TAB-KIND(JRN-IDX).
022600           MOVE "Upgrade plan" TO JR-TAB-DESCRIPTION(JRN-IDX).
022700           MOVE CMD-NEW-PLAN  TO JR-TAB-PLAN(JRN-IDX).
022800           MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX).
022900       5000-EXIT.
023000           EXIT.
023100
023200       6000-ASCENSO-DE-PAGO.
023300*          PAID UPGRADE.  THE FEE TABLE IS IN RON; IT IS CONVERTED
023400*          TO THE DEBITED ACCOUNT'S OWN CURRENCY BEFORE COMPARING
023500*          IT AGAINST THE BALANCE.
023600           PERFORM 6100-CALCULAR-CUOTA THRU 6100-EXIT.
023700           MOVE "RON"                 TO WRK-DESDE-MON.
023800           MOVE ACT-CURRENCY(ACT-IDX)  TO WRK-HASTA-MON.
023900           MOVE WRK-FEE-RON            TO WRK-IMPORTE-ENTRADA.
024000           PERFORM 8000-CONVERTIR-DIVISA THRU 8000-EXIT.
024100           MOVE WRK-IMPORTE-SALIDA     TO WRK-FEE-MONEDA.
024200           IF ACT-BALANCE(ACT-IDX) < WRK-FEE-MONEDA
024300               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
024400               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
024500               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
024600               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
024700               MOVE "error"       TO JR-TAB-KIND(JRN-IDX)
024800               MOVE "Insufficient funds"
024900                                  TO JR-TAB-DESCRIPTION(JRN-IDX)
025000               MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX)
025100               GO TO 6000-EXIT.
025200           SUBTRACT WRK-FEE-MONEDA FROM ACT-BALANCE(ACT-IDX).
025300           MOVE CMD-NEW-PLAN TO CUS-PLAN(CUS-IDX).
025400           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
025500           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
025600           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
025700           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX).
025800           MOVE "upgrade"     TO JR-TAB-KIND(JRN-IDX).
025900           MOVE "Upgrade plan" TO JR-TAB-DESCRIPTION(JRN-IDX).
026000           MOVE CMD-NEW-PLAN  TO JR-TAB-PLAN(JRN-IDX).
026100           MOVE WRK-FEE-MONEDA TO JR-TAB-AMOUNT(JRN-IDX).
026200           MOVE ACT-CURRENCY(ACT-IDX) TO JR-TAB-CURRENCY(JRN-IDX).
026300       6000-EXIT.
026400           EXIT.
026500
026600       6100-CALCULAR-CUOTA.
026700*          STANDARD/STUDENT TO SILVER = 100 RON; SILVER TO GOLD =
026800*          250 RON; STANDARD/STUDENT STRAIGHT TO GOLD = 350 RON.
026900           MOVE 0 TO WRK-FEE-RON.
027000           IF CMD-NEW-PLAN = "silver"
027100               AND (CUS-PLAN-STANDARD(CUS-IDX)
027200                 OR CUS-PLAN-STUDENT(CUS-IDX))
027300               MOVE 100 TO WRK-FEE-RON
027400           ELSE IF CMD-NEW-PLAN = "gold"
027500               AND CUS-PLAN-SILVER(CUS-IDX)
027600               MOVE 250 TO WRK-FEE-RON
027700           ELSE IF CMD-NEW-PLAN = "gold"
027800               AND (CUS-PLAN-STANDARD(CUS-IDX)
027900                 OR CUS-PLAN-STUDENT(CUS-IDX))
028000               MOVE 350 TO WRK-FEE-RON
028100           END-IF.
028200       6100-EXIT.
028300           EXIT.
028400
028500       8000-CONVERTIR-DIVISA.
028600*          CURRENCY-CONVERSION BFS OVER RATE-TABLE-AREA - SAME
028700*          ALGORITHM AS BANK6/BANK7, RESTATED HERE SO BANK12 DOES
028800*          NOT DEPEND ON ANOTHER SUBPROGRAM FOR ITS OWN FEE MATH.
028900           IF WRK-DESDE-MON = WRK-HASTA-MON
029000               MOVE WRK-IMPORTE-ENTRADA TO WRK-IMPORTE-SALIDA
029100               SET WRK-CONVERSION-HECHA TO TRUE
029200               GO TO 8000-EXIT.
029300           SET WRK-CONVERSION-FALLO TO TRUE.
029400           MOVE 1 TO WRK-VISITADA-CUENTA.
029500           MOVE WRK-DESDE-MON TO WRK-VISITADA-MON(1).
029600           MOVE 1.000000000   TO WRK-VISITADA-FACTOR(1).
029700       8010-BUCLE-EXPANSION.
029800           SET WRK-NO-SE-AMPLIO TO TRUE.
029900           PERFORM 8020-PASO-TASA THRU 8020-EXIT
030000               VARYING RAT-IDX FROM 1 BY 1
030100               UNTIL RAT-IDX > RAT-CUENTA
030200                   OR WRK-CONVERSION-HECHA.
030300           IF WRK-CONVERSION-HECHA
030400               GO TO 8000-EXIT.
030500           IF WRK-SI-SE-AMPLIO
030600               GO TO 8010-BUCLE-EXPANSION.
030700       8000-EXIT.
030800           EXIT.
030900
031000       8020-PASO-TASA.
031100           MOVE SPACES TO WRK-FACTOR-MON-A.
031200           PERFORM 8030-BUSCAR-VISITADA THRU 8030-EXIT
031300               VARYING WRK-SUB-1 FROM 1 BY 1
031400               UNTIL WRK-SUB-1 > WRK-VISITADA-CUENTA.
031500           IF RAT-FROM(RAT-IDX) = WRK-FACTOR-MON-A
031600               MOVE RAT-RATE(RAT-IDX) TO WRK-FACTOR
031700               MOVE RAT-TO(RAT-IDX)   TO WRK-NUEVA-MON
031800               PERFORM 8040-AMPLIAR-VISITADA THRU 8040-EXIT.
031900           IF RAT-TO(RAT-IDX) = WRK-FACTOR-MON-A
032000               DIVIDE WRK-FACTOR-ACTUAL BY RAT-RATE(RAT-IDX)
032100                   GIVING WRK-FACTOR
032200               MOVE RAT-FROM(RAT-IDX) TO WRK-NUEVA-MON
032300               PERFORM 8040-AMPLIAR-VISITADA THRU 8040-EXIT.
032400       8020-EXIT.
032500           EXIT.
032600
032700       8030-BUSCAR-VISITADA.
032800           IF WRK-VISITADA-MON(WRK-SUB-1) = RAT-FROM(RAT-IDX)
032900               OR WRK-VISITADA-MON(WRK-SUB-1) = RAT-TO(RAT-IDX)
033000               MOVE WRK-VISITADA-MON(WRK-SUB-1)
033100                                        TO WRK-FACTOR-MON-A
033200               MOVE WRK-VISITADA-FACTOR(WRK-SUB-1)
033300                                        TO WRK-FACTOR-ACTUAL.
033400       8030-EXIT.
033500           EXIT.
033600
033700       8040-AMPLIAR-VISITADA.
033800           IF WRK-VISITADA-CUENTA < WRK-VISITADA-TOPE
033900               ADD 1 TO WRK-VISITADA-CUENTA
034000               MOVE WRK-NUEVA-MON  TO
034100                            WRK-VISITADA-MON(WRK-VISITADA-CUENTA)
034200               MULTIPLY WRK-FACTOR-ACTUAL BY WRK-FACTOR
034300                   GIVING
034400                   WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
034500               SET WRK-SI-SE-AMPLIO TO TRUE
034600               IF WRK-NUEVA-MON = WRK-HASTA-MON
034700                   MULTIPLY WRK-IMPORTE-ENTRADA BY
034800                       WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
034900                       GIVING WRK-IMPORTE-SALIDA
035000                   SET WRK-CONVERSION-HECHA TO TRUE.
035100       8040-EXIT.
035200           EXIT.
035300
035400       9000-ESCRIBIR-SALIDA.
035500*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
035600           MOVE CMD-NAME      TO OUT-COMMAND.
035700           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
035800           OPEN EXTEND OUTPUT-FILE.
035900           MOVE OUT-REC TO OUTPUT-LINE-REC.
036000           WRITE OUTPUT-LINE-REC.
036100           CLOSE OUTPUT-FILE.
036200       9000-EXIT.
036300           EXIT.
036400
036500       9100-ANOTAR-JOURNAL.
036600*          APPEND ONE ROW TO THE SHARED IN-MEMORY JOURNAL TABLE.
036700           IF JRN-CUENTA >= JRN-TOPE
036800               SET JRN-ESTA-LLENA TO TRUE
036900               GO TO 9100-EXIT.
037000           ADD 1 TO JRN-CUENTA.
037100           SET JRN-IDX TO JRN-CUENTA.
037200       9100-EXIT.
037300           EXIT.

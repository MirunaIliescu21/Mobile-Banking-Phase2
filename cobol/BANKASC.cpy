000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKASC                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = BUSINESS-ACCOUNT ASSOCIATE RECORD AND     *
000600*                      ITS IN-MEMORY TABLE.  ONE ROW PER         *
000700*                      (ACCOUNT, ASSOCIATE) PAIR, IN THE ORDER   *
000800*                      ASSOCIATES WERE ADDED - THE BUSINESS       *
000900*                      REPORTS LIST MANAGERS BEFORE EMPLOYEES    *
001000*                      IN THAT REGISTRATION ORDER.               *
001100*                                                                *
001200*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001300*                                                                *
001400*   CHANGE LOG.                                                  *
001500*     951202  JPR  ORIGINAL LAYOUT (REQ 2094 - BUSINESS          *
001600*              ACCOUNTS).                                        *
002000******************************************************************
002100
002200     01  ASSOC-REC.
002300         05  ASC-ACCOUNT                  PIC  X(24).
002400         05  ASC-EMAIL                    PIC  X(40).
002500         05  ASC-ROLE                     PIC  X(8).
002650         05  FILLER                       PIC  X(08).
002680
002700     01  ASSOC-TABLE-AREA.
002800         05  ASO-TOPE                     PIC S9(5)    COMP
002900                                          VALUE 2000.
003000         05  ASO-CUENTA                    PIC S9(5)    COMP.
003100         05  ASO-ENTRADA OCCURS 2000 TIMES
003200                         INDEXED BY ASO-IDX.
003300             10  ASO-ACCOUNT              PIC  X(24).
003400             10  ASO-EMAIL                PIC  X(40).
003500             10  ASO-ROLE                 PIC  X(8).
003600                 88  ASO-ROLE-OWNER       VALUE "owner".
003700                 88  ASO-ROLE-MANAGER     VALUE "manager".
003800                 88  ASO-ROLE-EMPLOYEE    VALUE "employee".
003900             10  ASO-SEQ-NUM              PIC S9(9)    COMP.
004000             10  FILLER                   PIC  X(08).
004200
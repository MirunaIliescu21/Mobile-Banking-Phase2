000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK5.
000300       AUTHOR. L GARCIA GODOY.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 03/04/87.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK5                                           *
001200*    PURPOSE  = FUNDS DEPOSIT UNIT (ADDFUNDS COMMAND).  CREDITS *
001300*               THE ACTOR'S OWN ACCOUNT, OR, FOR A BUSINESS     *
001400*               ACCOUNT, ANY ASSOCIATE'S DEPOSIT EXCEPT AN      *
001500*               EMPLOYEE'S.  ORIGINALLY THE "INGRESO EN         *
001600*               VENTANILLA" SCREEN AGAINST THE F-MOVIMIENTOS    *
001700*               INDEXED FILE.                                   *
001800*                                                                *
001900*    CHANGE LOG.                                                *
002000*      870304 LGG   ORIGINAL - CASH-IN SCREEN, ONE MOVIMIENTO    *
002100*               RECORD PER DEPOSIT.                              *
002200*      881119 MCR   ADDED OVER-THE-COUNTER BUSINESS DEPOSIT      *
002300*               ON BEHALF OF AN EMPLOYER (REQ 1042).             *
002400*      951202 JPR   REWRITTEN AGAINST THE IN-MEMORY ACCOUNT      *
002500*               TABLE (REQ 2094) - NO CURRENCY CONVERSION, THE    *
002600*               AMOUNT ARRIVES ALREADY IN THE ACCOUNT'S OWN      *
002700*               CURRENCY.                                        *
002800*      981030 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN    *
002900*               DATA; REVIEWED, NO CHANGE REQUIRED.               *
003000*                                                                *
003100*****************************************************************
003200
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
004100           ORGANIZATION IS LINE SEQUENTIAL
004200           FILE STATUS IS FS-OUTPUT.
004300
004400       DATA DIVISION.
004500       FILE SECTION.
004600       FD  OUTPUT-FILE
004700           LABEL RECORD STANDARD.
004800       01  OUTPUT-LINE-REC              PIC  X(165).
004850       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
004860           05  FILLER                   PIC  X(165).
004900
005000       WORKING-STORAGE SECTION.
005100       77  FS-OUTPUT                    PIC  X(2).
005200       77  WRK-FOUND                    PIC  9(1)    COMP.
005300           88  WRK-NO-ENCONTRADO        VALUE 0.
005400           88  WRK-SI-ENCONTRADO        VALUE 1.
005500       77  WRK-CUENTA-PROPIA            PIC  9(1)    COMP.
005600           88  WRK-NO-ES-PROPIA         VALUE 0.
005700           88  WRK-SI-ES-PROPIA         VALUE 1.
005800
005900       01  OUT-REC.
006000           05  OUT-COMMAND                  PIC  X(24).
006100           05  OUT-TIMESTAMP                PIC  9(9).
006200           05  OUT-TEXT                     PIC  X(132).
006300       01  OUT-REC-R REDEFINES OUT-REC.
006400           05  FILLER                   PIC  X(165).
006500
006600       COPY BANKWRK.
006700       01  WRK-WORK-R REDEFINES CAMPOS-FECHA.
006800           05  FILLER                   PIC  X(17).
006900
007000       LINKAGE SECTION.
007100       COPY BANKCMD.
007200       COPY BANKUSR.
007300       COPY BANKRAT.
007400       COPY BANKMER.
007500       COPY BANKACC.
007600       COPY BANKCRD.
007700       COPY BANKASC.
007800       COPY BANKJRN.
007900       COPY BANKSPL.
008000
008100       PROCEDURE DIVISION USING COMMAND-REC
008200           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
008300           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
008400           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
008500
008600       0000-INGRESO-FONDOS.
008700           PERFORM 1000-LOCALIZAR-CLIENTE THRU 1000-EXIT.
008800           IF WRK-NO-ENCONTRADO
008900               MOVE "User not found" TO OUT-TEXT
009000               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
009100               GOBACK.
009200           PERFORM 2000-LOCALIZAR-CUENTA-PROPIA THRU 2000-EXIT.
009300           IF WRK-SI-ENCONTRADO
009400               PERFORM 4000-ABONAR-Y-ANOTAR THRU 4000-EXIT
009500               GOBACK.
009600           PERFORM 3000-LOCALIZAR-CUENTA-EMPRESA THRU 3000-EXIT.
009700           IF WRK-SI-ENCONTRADO
009800               PERFORM 4000-ABONAR-Y-ANOTAR THRU 4000-EXIT.
009900           GOBACK.
010000
010100       1000-LOCALIZAR-CLIENTE.
010200*          FIND THE ACTING CUSTOMER BY EMAIL.
010300           SET WRK-NO-ENCONTRADO TO TRUE.
010400           SET CUS-IDX TO 1.
010500           SEARCH CUS-ENTRADA
010600               AT END
010700                   CONTINUE
010800               WHEN CUS-EMAIL(CUS-IDX) = CMD-EMAIL
010900                   SET WRK-SI-ENCONTRADO TO TRUE.
011000       1000-EXIT.
011100           EXIT.
011200
011300       2000-LOCALIZAR-CUENTA-PROPIA.
011400*          THE NAMED ACCOUNT BELONGS TO THE ACTOR - DEPOSIT IS
011500*          ALWAYS ALLOWED.
011600           SET WRK-NO-ENCONTRADO TO TRUE.
011700           SET ACT-IDX TO 1.
011800           SEARCH ACT-ENTRADA
011900               AT END
012000                   CONTINUE
012100               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCOUNT
012200                   AND ACT-OWNER-EMAIL(ACT-IDX) = CMD-EMAIL
012300                   SET WRK-SI-ENCONTRADO TO TRUE.
012400       2000-EXIT.
012500           EXIT.
012600
012700       3000-LOCALIZAR-CUENTA-EMPRESA.
012800*          THE NAMED ACCOUNT IS A BUSINESS ACCOUNT THE ACTOR IS
012900*          ASSOCIATED TO - DEPOSIT IS ALLOWED UNLESS THE ACTOR IS
013000*          AN EMPLOYEE.
013100           SET WRK-NO-ENCONTRADO TO TRUE.
013200           IF CUS-ROLE-EMPLOYEE(CUS-IDX)
013300               GO TO 3000-EXIT.
013400           SET ACT-IDX TO 1.
013500           SEARCH ACT-ENTRADA
013600               AT END
013700                   CONTINUE
013800               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCOUNT
013900                   SET WRK-SI-ENCONTRADO TO TRUE.
014000       3000-EXIT.
014100           EXIT.
014200
014300       4000-ABONAR-Y-ANOTAR.
014400*          CREDIT THE BALANCE AND JOURNAL "FUNDS ADDED" TO THE
014500*          ACTOR, NOT TO THE ACCOUNT OWNER - AN ASSOCIATE'S
014600*          DEPOSIT IS RECORDED AGAINST THE ASSOCIATE'S OWN EMAIL.
014700           ADD CMD-AMOUNT TO ACT-BALANCE(ACT-IDX).
014800           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
014900           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
015000           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX).
015100           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX).
015200           MOVE "deposit"     TO JR-TAB-KIND(JRN-IDX).
015300           MOVE "Funds added" TO JR-TAB-DESCRIPTION(JRN-IDX).
015400           MOVE CMD-AMOUNT    TO JR-TAB-AMOUNT(JRN-IDX).
015500           MOVE ACT-CURRENCY(ACT-IDX) TO JR-TAB-CURRENCY(JRN-IDX).
015600       4000-EXIT.
015700           EXIT.
015800
015900       9000-ESCRIBIR-SALIDA.
016000*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
016100           MOVE CMD-NAME      TO OUT-COMMAND.
016200           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
016300           OPEN EXTEND OUTPUT-FILE.
016400           MOVE OUT-REC TO OUTPUT-LINE-REC.
016500           WRITE OUTPUT-LINE-REC.
016600           CLOSE OUTPUT-FILE.
016700       9000-EXIT.
016800           EXIT.
016900
017000       9100-ANOTAR-JOURNAL.
017100*          APPEND ONE ROW TO THE SHARED IN-MEMORY JOURNAL TABLE.
017200           IF JRN-CUENTA >= JRN-TOPE
017300               SET JRN-ESTA-LLENA TO TRUE
017400               GO TO 9100-EXIT.
017500           ADD 1 TO JRN-CUENTA.
017600           SET JRN-IDX TO JRN-CUENTA.
017700       9100-EXIT.
017800           EXIT.

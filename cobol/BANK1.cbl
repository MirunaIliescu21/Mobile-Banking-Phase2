000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK1.
000300       AUTHOR. L GARCIA GODOY.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 03/04/87.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK1                                           *
001200*    PURPOSE  = MAIN BATCH DRIVER.  LOADS REFERENCE DATA,        *
001300*               READS THE COMMAND STREAM IN TIMESTAMP ORDER     *
001400*               AND DISPATCHES EACH COMMAND TO THE OWNING        *
001500*               SUBPROGRAM.  ORIGINALLY THE CRT MENU LOOP FOR    *
001600*               THE PHYSICAL CAJERO - REWRITTEN AS A PURE BATCH  *
001700*               READ/DISPATCH/WRITE LOOP WHEN THE CARD-PRESENT   *
001800*               TERMINALS WERE RETIRED.                         *
001900*                                                                *
002000*    CHANGE LOG.                                                *
002100*      870304 LGG   ORIGINAL - CRT SCREEN MENU, CALLS BANK2..    *
002200*               BANK9 ON TARJETAS/INTENTOS INDEXED FILES.        *
002300*      881119 MCR   ADDED THE TRANSFERENCIAS MENU OPTION         *
002400*               (CALL BANK6), AND BANK9 FOR THE LISTING.          *
002500*      890517 MCR   ADDED PERIOD_BANK FOR PERIODIC/SPLIT         *
002600*               TRANSFERS.                                       *
002700*      900602 MCR   ADDED BANK10 TO SETTLE PENDING TRANSFERS     *
002800*               (REQ 1187).                                      *
002900*      951202 JPR   RETIRED THE CRT SCREENS AND THE TARJETAS/     *
003000*               INTENTOS INDEXED FILES - REPLACED WITH BANK0'S    *
003100*               IN-MEMORY REFERENCE TABLES AND A COMMAND-STREAM  *
003200*               BATCH LOOP (REQ 2094).  ADDED BANK11/12/13 FOR    *
003300*               INTEREST, PLAN UPGRADES AND BUSINESS ACCOUNTS.    *
003400*      981030 RFC   Y2K - CMD-TIMESTAMP AND JR-TIMESTAMP ARE      *
003500*               PLAIN ASCENDING SEQUENCE NUMBERS, NOT CALENDAR    *
003600*               DATES, SO NO WINDOWING WAS NEEDED HERE; CHECKED   *
003700*               AND SIGNED OFF.                                  *
003750*      990415 RFC   ADDED BANK14 FOR WITHDRAWSAVINGS - THE REQ    *
003760*               2094 SAVINGS ROLLOUT NEVER GOT A POSTING ENGINE   *
003770*               FOR IT, ONLY BANK2'S REPLAY RENDERING (REQ 2250). *
003800*                                                                *
003900*****************************************************************
004000
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT COMMANDS-FILE ASSIGN TO "COMMANDS"
004900           ORGANIZATION IS LINE SEQUENTIAL
005000           FILE STATUS IS FS-COMMANDS.
005100
005200           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
005300           ORGANIZATION IS LINE SEQUENTIAL
005400           FILE STATUS IS FS-OUTPUT.
005500
005600       DATA DIVISION.
005700       FILE SECTION.
005800       FD  COMMANDS-FILE
005900           LABEL RECORD STANDARD.
006000       01  COMMAND-LINE-REC             PIC  X(754).
006100
006200       FD  OUTPUT-FILE
006300           LABEL RECORD STANDARD.
006400       01  OUTPUT-LINE-REC              PIC  X(165).
006500
006600       WORKING-STORAGE SECTION.
006700       77  FS-COMMANDS                  PIC  X(2).
006800       77  FS-OUTPUT                    PIC  X(2).
006900       77  WRK-EOF                      PIC  9(1)    COMP.
007000           88  WRK-NOT-EOF              VALUE 0.
007100           88  WRK-IS-EOF               VALUE 1.
007200       77  WRK-MANDATOS-LEIDOS          PIC S9(9)    COMP.
007300
007400           COPY BANKCMD.
007500           COPY BANKUSR.
007600           COPY BANKRAT.
007700           COPY BANKMER.
007800           COPY BANKACC.
007900           COPY BANKCRD.
008000           COPY BANKASC.
008100           COPY BANKJRN.
008200           COPY BANKSPL.
008300           COPY BANKWRK.
008400
008500       01  COMMAND-LINE-R REDEFINES COMMAND-LINE-REC.
008600           05  FILLER                   PIC  X(754).
008700       01  COMMAND-REC-R REDEFINES COMMAND-REC.
008800           05  FILLER                   PIC  X(754).
008900       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
009000           05  FILLER                   PIC  X(165).
009100
009200       PROCEDURE DIVISION.
009300
009400       0000-ARRANQUE-LOTE.
009500*         MAIN LINE - LOAD REFERENCE DATA, CLEAR THE OUTPUT
009600*         FILE, RUN THE DISPATCH LOOP, CLOSE.
009700           PERFORM 0100-CARGAR-DATOS-REFERENCIA THRU 0100-EXIT.
009800           PERFORM 0200-INICIALIZAR-ESTADO THRU 0200-EXIT.
009900           PERFORM 0300-LIMPIAR-SALIDA THRU 0300-EXIT.
010000           PERFORM 0400-PROCESAR-MANDATOS THRU 0400-EXIT.
010100           PERFORM 0900-CIERRE-LOTE THRU 0900-EXIT.
010200           STOP RUN.
010300
010400       0100-CARGAR-DATOS-REFERENCIA.
010500           CALL "BANK0" USING CUSTOMER-TABLE-AREA
010600                              RATE-TABLE-AREA
010700                              MERCHANT-TABLE-AREA.
010800       0100-EXIT.
010900           EXIT.
011000
011100       0200-INICIALIZAR-ESTADO.
011200*         NO ACCOUNT/CARD/ASSOCIATE/JOURNAL/SPLIT ROWS EXIST
011300*         UNTIL THE COMMAND STREAM CREATES THEM.
011400           MOVE 0 TO ACT-CUENTA.
011500           MOVE 0 TO CRT-CUENTA.
011600           MOVE 0 TO ASO-CUENTA.
011700           MOVE 0 TO ASO-SEQ-NUM.
011800           MOVE 0 TO JRN-CUENTA.
011900           MOVE 0 TO SPL-CUENTA.
012000           MOVE 0 TO SPL-NEXT-SEQ.
012100       0200-EXIT.
012200           EXIT.
012300
012400       0300-LIMPIAR-SALIDA.
012500           OPEN OUTPUT OUTPUT-FILE.
012600           CLOSE OUTPUT-FILE.
012700       0300-EXIT.
012800           EXIT.
012900
013000       0400-PROCESAR-MANDATOS.
013100           MOVE 0 TO WRK-MANDATOS-LEIDOS.
013200           OPEN INPUT COMMANDS-FILE.
013300           IF FS-COMMANDS NOT = "00"
013400               GO TO 0400-EXIT.
013500           MOVE 0 TO WRK-EOF.
013600           PERFORM 0410-LEER-MANDATO THRU 0410-EXIT.
013700       0405-BUCLE-MANDATOS.
013800           IF WRK-IS-EOF
013900               GO TO 0490-CIERRE-MANDATOS.
014000           ADD 1 TO WRK-MANDATOS-LEIDOS.
014100           PERFORM 0420-DESPACHAR-MANDATO THRU 0420-EXIT.
014200           PERFORM 0410-LEER-MANDATO THRU 0410-EXIT.
014300           GO TO 0405-BUCLE-MANDATOS.
014400       0410-LEER-MANDATO.
014500           READ COMMANDS-FILE INTO COMMAND-REC
014600               AT END
014700                   SET WRK-IS-EOF TO TRUE
014800           END-READ.
014900       0410-EXIT.
015000           EXIT.
015100       0490-CIERRE-MANDATOS.
015200           CLOSE COMMANDS-FILE.
015300       0400-EXIT.
015400           EXIT.
015500
015600       0420-DESPACHAR-MANDATO.
015700*         ONE IF PER VERB, SAME AS THE OLD CRT CHOICE-OF-1
015800*         THROUGH-8 MENU THIS DRIVER REPLACED.  UNKNOWN VERBS
015900*         FALL THROUGH WITH NO ACTION.
016000           IF CMD-NAME = "addAccount" OR "createCard" OR
016100               "createOneTimeCard" OR "deleteCard" OR
016200               "deleteAccount" OR "setAlias" OR
016300               "setMinimumBalance" OR "checkCardStatus"
016400               CALL "BANK8" USING COMMAND-REC
016500                                  CUSTOMER-TABLE-AREA
016600                                  RATE-TABLE-AREA
016700                                  MERCHANT-TABLE-AREA
016800                                  ACCOUNT-TABLE-AREA
016900                                  CARD-TABLE-AREA
017000                                  ASSOC-TABLE-AREA
017100                                  JOURNAL-TABLE-AREA
017200                                  SPLIT-PENDING-AREA.
017300
017400           IF CMD-NAME = "cashWithdrawal"
017500               CALL "BANK4" USING COMMAND-REC
017600                                  CUSTOMER-TABLE-AREA
017700                                  RATE-TABLE-AREA
017800                                  MERCHANT-TABLE-AREA
017900                                  ACCOUNT-TABLE-AREA
018000                                  CARD-TABLE-AREA
018100                                  ASSOC-TABLE-AREA
018200                                  JOURNAL-TABLE-AREA
018300                                  SPLIT-PENDING-AREA.
018400
018500           IF CMD-NAME = "addFunds"
018600               CALL "BANK5" USING COMMAND-REC
018700                                  CUSTOMER-TABLE-AREA
018800                                  RATE-TABLE-AREA
018900                                  MERCHANT-TABLE-AREA
019000                                  ACCOUNT-TABLE-AREA
019100                                  CARD-TABLE-AREA
019200                                  ASSOC-TABLE-AREA
019300                                  JOURNAL-TABLE-AREA
019400                                  SPLIT-PENDING-AREA.
019500
019600           IF CMD-NAME = "sendMoney"
019700               CALL "BANK6" USING COMMAND-REC
019800                                  CUSTOMER-TABLE-AREA
019900                                  RATE-TABLE-AREA
020000                                  MERCHANT-TABLE-AREA
020100                                  ACCOUNT-TABLE-AREA
020200                                  CARD-TABLE-AREA
020300                                  ASSOC-TABLE-AREA
020400                                  JOURNAL-TABLE-AREA
020500                                  SPLIT-PENDING-AREA.
020600
020700           IF CMD-NAME = "payOnline"
020800               CALL "BANK7" USING COMMAND-REC
020900                                  CUSTOMER-TABLE-AREA
021000                                  RATE-TABLE-AREA
021100                                  MERCHANT-TABLE-AREA
021200                                  ACCOUNT-TABLE-AREA
021300                                  CARD-TABLE-AREA
021400                                  ASSOC-TABLE-AREA
021500                                  JOURNAL-TABLE-AREA
021600                                  SPLIT-PENDING-AREA.
021700
021800           IF CMD-NAME = "printUsers" OR "printTransactions" OR
022000               "report"
022100               CALL "BANK2" USING COMMAND-REC
022200                                  CUSTOMER-TABLE-AREA
022300                                  RATE-TABLE-AREA
022400                                  MERCHANT-TABLE-AREA
022500                                  ACCOUNT-TABLE-AREA
022600                                  CARD-TABLE-AREA
022700                                  ASSOC-TABLE-AREA
022800                                  JOURNAL-TABLE-AREA
022900                                  SPLIT-PENDING-AREA.
023000
023100           IF CMD-NAME = "spendingsReport" OR "businessReport"
023200               CALL "BANK9" USING COMMAND-REC
023300                                  CUSTOMER-TABLE-AREA
023400                                  RATE-TABLE-AREA
023500                                  MERCHANT-TABLE-AREA
023600                                  ACCOUNT-TABLE-AREA
023700                                  CARD-TABLE-AREA
023800                                  ASSOC-TABLE-AREA
023900                                  JOURNAL-TABLE-AREA
024000                                  SPLIT-PENDING-AREA.
024100
024200           IF CMD-NAME = "splitPayment"
024300               CALL "PERIOD_BANK" USING COMMAND-REC
024400                                  CUSTOMER-TABLE-AREA
024500                                  RATE-TABLE-AREA
024600                                  MERCHANT-TABLE-AREA
024700                                  ACCOUNT-TABLE-AREA
024800                                  CARD-TABLE-AREA
024900                                  ASSOC-TABLE-AREA
025000                                  JOURNAL-TABLE-AREA
025100                                  SPLIT-PENDING-AREA.
025200
025300           IF CMD-NAME = "acceptSplitPayment" OR
025400               "rejectSplitPayment"
025500               CALL "BANK10" USING COMMAND-REC
025600                                  CUSTOMER-TABLE-AREA
025700                                  RATE-TABLE-AREA
025800                                  MERCHANT-TABLE-AREA
025900                                  ACCOUNT-TABLE-AREA
026000                                  CARD-TABLE-AREA
026100                                  ASSOC-TABLE-AREA
026200                                  JOURNAL-TABLE-AREA
026300                                  SPLIT-PENDING-AREA.
026400
026500           IF CMD-NAME = "addInterest" OR "changeInterestRate"
026600               CALL "BANK11" USING COMMAND-REC
026700                                  CUSTOMER-TABLE-AREA
026800                                  RATE-TABLE-AREA
026900                                  MERCHANT-TABLE-AREA
027000                                  ACCOUNT-TABLE-AREA
027100                                  CARD-TABLE-AREA
027200                                  ASSOC-TABLE-AREA
027300                                  JOURNAL-TABLE-AREA
027400                                  SPLIT-PENDING-AREA.
027500
027600           IF CMD-NAME = "upgradePlan"
027700               CALL "BANK12" USING COMMAND-REC
027800                                  CUSTOMER-TABLE-AREA
027900                                  RATE-TABLE-AREA
028000                                  MERCHANT-TABLE-AREA
028100                                  ACCOUNT-TABLE-AREA
028200                                  CARD-TABLE-AREA
028300                                  ASSOC-TABLE-AREA
028400                                  JOURNAL-TABLE-AREA
028500                                  SPLIT-PENDING-AREA.
028600
028700           IF CMD-NAME = "addNewBusinessAssociate" OR
028800               "changeSpendingLimit" OR "changeDepositLimit"
028900               CALL "BANK13" USING COMMAND-REC
029000                                  CUSTOMER-TABLE-AREA
029100                                  RATE-TABLE-AREA
029200                                  MERCHANT-TABLE-AREA
029300                                  ACCOUNT-TABLE-AREA
029400                                  CARD-TABLE-AREA
029500                                  ASSOC-TABLE-AREA
029600                                  JOURNAL-TABLE-AREA
029700                                  SPLIT-PENDING-AREA.
029710
029720           IF CMD-NAME = "withdrawSavings"
029730               CALL "BANK14" USING COMMAND-REC
029740                                  CUSTOMER-TABLE-AREA
029750                                  RATE-TABLE-AREA
029760                                  MERCHANT-TABLE-AREA
029770                                  ACCOUNT-TABLE-AREA
029780                                  CARD-TABLE-AREA
029790                                  ASSOC-TABLE-AREA
029800                                  JOURNAL-TABLE-AREA
029810                                  SPLIT-PENDING-AREA.
029820
029900       0420-EXIT.
030000           EXIT.
030100
030200       0900-CIERRE-LOTE.
030300*         NOTHING TO CLOSE HERE - EACH HANDLER OPENS AND CLOSES
030400*         OUTPUT-FILE FOR ITSELF (EXTEND MODE) AS IT POSTS ITS
030500*         OWN LINES.  THIS PARAGRAPH IS THE HOOK FOR ANY FUTURE
030600*         END-OF-BATCH TOTALS.
030700           CONTINUE.
030800       0900-EXIT.
030900           EXIT.

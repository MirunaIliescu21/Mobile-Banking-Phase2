000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKWRK                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = SHARED WORK AREAS FOR THE COMMAND-BATCH   *
000600*                      RULE ENGINE (DATE/TIME BLOCK, CURRENCY    *
000700*                      CONVERSION BFS WORK AREA, FEE/CASHBACK    *
000800*                      WORK AREA).  COPY INTO WORKING-STORAGE    *
000900*                      OF EVERY BANKnn PROGRAM THAT NEEDS THEM.  *
001000*                                                                *
001100*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001200*                                                                *
001300*   CHANGE LOG.                                                  *
001400*     870304  LGG  ORIGINAL CAMPOS-FECHA BLOCK LIFTED FROM THE    *
001500*              CRT CAJERO PROGRAMS FOR THE BATCH RULE ENGINE.     *
001600*     870611  LGG  ADDED CONVERSION-WORK FOR THE RATE BFS.        *
001700*     881119  MCR  ADDED FEE/CASHBACK WORK AREA.                  *
001800*     990204  MCR  Y2K REVIEW - CAMPOS-FECHA ALREADY CARRIES A    *
001900*              4-DIGIT YEAR, NO CHANGE REQUIRED.                  *
002000*     031017  JPR  REQ 4471 - WIDENED WRK-FACTOR TO S9(7)V9(9)    *
002100*              AFTER A CHAINED-RATE OVERFLOW ON A THIN CURRENCY.  *
002200******************************************************************
002300
002400     01  CAMPOS-FECHA.
002500         05  FECHA.
002600             10  ANO                      PIC  9(4).
002700             10  MES                      PIC  9(2).
002800             10  DIA                      PIC  9(2).
002900         05  HORA.
003000             10  HORAS                    PIC  9(2).
003100             10  MINUTOS                  PIC  9(2).
003200             10  SEGUNDOS                 PIC  9(2).
003300             10  MILISEGUNDOS             PIC  9(2).
003400         05  DIF-GMT                      PIC  S9(4).
003500
003600     01  WRK-CONVERSION-AREA.
003700         05  WRK-DESDE-MON                PIC  X(3).
003800         05  WRK-HASTA-MON                PIC  X(3).
003900         05  WRK-IMPORTE-ENTRADA          PIC S9(13)V9(4).
004000         05  WRK-IMPORTE-SALIDA           PIC S9(13)V9(4).
004100         05  WRK-CONVERSION-OK            PIC  9(1)    COMP.
004200             88  WRK-CONVERSION-FALLO     VALUE 0.
004300             88  WRK-CONVERSION-HECHA     VALUE 1.
004400*        VISITADA-MON/FACTOR HOLDS THE CLOSURE REACHED SO FAR;
004500*        EACH PASS OVER RATE-TABLE THAT ADDS A NEW CURRENCY SETS
004600*        WRK-SE-AMPLIO SO THE CALLER KNOWS TO PASS AGAIN - THIS
004700*        IS THE SAME BREADTH-FIRST CLOSURE AS A FRONTIER QUEUE,
004800*        WITHOUT A SEPARATE NEXT-FRONTIER TABLE TO MANAGE.
004900         05  WRK-VISITADA-TOPE            PIC S9(4)    COMP
005000                                          VALUE 50.
005100         05  WRK-VISITADA-CUENTA          PIC S9(4)    COMP.
005200         05  WRK-SE-AMPLIO                PIC  9(1)    COMP.
005300             88  WRK-NO-SE-AMPLIO         VALUE 0.
005400             88  WRK-SI-SE-AMPLIO         VALUE 1.
005500         05  WRK-VISITADA-MON    OCCURS 50 TIMES
005600                                          PIC X(3).
005700         05  WRK-VISITADA-FACTOR OCCURS 50 TIMES
005800                                          PIC S9(7)V9(9).
005900         05  WRK-SUB-1                    PIC S9(4)    COMP.
006000         05  WRK-SUB-2                    PIC S9(4)    COMP.
006050         05  WRK-FACTOR-MON-A             PIC  X(3).
006060         05  WRK-FACTOR-ACTUAL            PIC S9(7)V9(9).
006100         05  WRK-FACTOR                   PIC S9(7)V9(9).
006110         05  WRK-NUEVA-MON                 PIC  X(3).
006200
006300     01  WRK-FEE-AREA.
006400         05  WRK-BASE-RON                 PIC S9(13)V9(4).
006500         05  WRK-COMISION-RON             PIC S9(13)V9(4).
006600         05  WRK-COMISION-MONEDA          PIC S9(13)V9(4).
006700         05  WRK-CASHBACK-MONEDA          PIC S9(13)V9(4).
006800         05  WRK-CASHBACK-TASA            PIC S9(1)V9(4).
006900         05  WRK-CUENTA-TRANSACCIONES     PIC S9(5)    COMP.
007000
007600     01  WRK-PANTALLA-2-DEC.
007700         05  WRK-2DEC-ENT   SIGN IS LEADING SEPARATE
007800                                          PIC S9(13).
007900         05  WRK-2DEC-PUNTO                PIC X(1)  VALUE ".".
008000         05  WRK-2DEC-FRAC                 PIC 9(2).

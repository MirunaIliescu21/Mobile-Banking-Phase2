000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK8.
000300       AUTHOR. M CASTRO RUIZ.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 11/19/88.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK8                                           *
001200*    PURPOSE  = ACCOUNT AND CARD LIFECYCLE UNIT - OPEN ACCOUNT, *
001300*               ISSUE/DESTROY CARDS, DELETE ACCOUNT, SET ALIAS  *
001400*               AND MINIMUM BALANCE, CARD-STATUS CHECK.          *
001500*               ORIGINALLY THE "CAMBIAR CLAVE" PIN-CHANGE        *
001600*               PROGRAM AGAINST THE TARJETAS INDEXED FILE.       *
001700*                                                                *
001800*    CHANGE LOG.                                                *
001900*      881119 MCR   ORIGINAL - REWRITE PIN ON TARJETAS, INVALID  *
002000*               KEY GOES TO PSYS-ERR.                            *
002100*      890517 MCR   ADDED ONE-TIME-PAY CARD ISSUE (REQ 1042).    *
002200*      900602 MCR   ADDED DELETE CARD AND DELETE ACCOUNT.        *
002300*      951202 JPR   REWRITTEN AGAINST THE IN-MEMORY ACCOUNT/     *
002400*               CARD TABLES (REQ 2094) - ADDED BUSINESS-ACCOUNT  *
002500*               OPEN, SET-ALIAS, SET-MINIMUM-BALANCE AND THE     *
002600*               CARD-STATUS FREEZE-WARNING CHECK.                *
002700*      981030 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN   *
002800*               DATA; REVIEWED, NO CHANGE REQUIRED.               *
002810*      990602 JPR   DELETE-ACCOUNT AND CHECK-CARD-STATUS JOURNAL/ *
002820*               OUTPUT TEXT WAS TRUNCATED MID-SENTENCE - RESTORED *
002830*               THE FULL WORDING (REQ 2250).                     *
002900*                                                                *
003000*****************************************************************
003100
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
004000           ORGANIZATION IS LINE SEQUENTIAL
004100           FILE STATUS IS FS-OUTPUT.
004200
004300       DATA DIVISION.
004400       FILE SECTION.
004500       FD  OUTPUT-FILE
004600           LABEL RECORD STANDARD.
004700       01  OUTPUT-LINE-REC              PIC  X(165).
004800
004900       WORKING-STORAGE SECTION.
005000       77  FS-OUTPUT                    PIC  X(2).
005100       77  WRK-FOUND                    PIC  9(1)    COMP.
005200           88  WRK-NO-ENCONTRADO        VALUE 0.
005300           88  WRK-SI-ENCONTRADO        VALUE 1.
005400       77  WRK-IS-ONE-TIME              PIC  9(1)    COMP.
005500           88  WRK-NORMAL-CARD          VALUE 0.
005600           88  WRK-ONE-TIME-CARD        VALUE 1.
005700
005800       01  WRK-IBAN-BUILD.
005900           05  WRK-IBAN-PREFIX          PIC  X(10)   VALUE
006000                                          "UNIZARBANK".
006100           05  WRK-IBAN-SEQ             PIC  9(9).
006200           05  FILLER                   PIC  X(5)    VALUE SPACES.
006300       01  WRK-IBAN-BUILD-R REDEFINES WRK-IBAN-BUILD.
006400           05  FILLER                   PIC  X(24).
006500
006600       01  WRK-CARD-BUILD.
006700           05  WRK-CARD-PREFIX          PIC  X(4)    VALUE "CARD".
006800           05  WRK-CARD-SEQ             PIC  9(9).
006900           05  FILLER                   PIC  X(3)    VALUE SPACES.
007000       01  WRK-CARD-BUILD-R REDEFINES WRK-CARD-BUILD.
007100           05  FILLER                   PIC  X(16).
007200
007300       01  OUT-REC.
007400           05  OUT-COMMAND                  PIC  X(24).
007500           05  OUT-TIMESTAMP                PIC  9(9).
007600           05  OUT-TEXT                     PIC  X(132).
007700       01  OUT-REC-R REDEFINES OUT-REC.
007800           05  FILLER                   PIC  X(165).
007900
008000       LINKAGE SECTION.
008100           COPY BANKCMD.
008200           COPY BANKUSR.
008300           COPY BANKRAT.
008400           COPY BANKMER.
008500           COPY BANKACC.
008600           COPY BANKCRD.
008700           COPY BANKASC.
008800           COPY BANKJRN.
008900           COPY BANKSPL.
009000
009100       PROCEDURE DIVISION USING COMMAND-REC
009200                                CUSTOMER-TABLE-AREA
009300                                RATE-TABLE-AREA
009400                                MERCHANT-TABLE-AREA
009500                                ACCOUNT-TABLE-AREA
009600                                CARD-TABLE-AREA
009700                                ASSOC-TABLE-AREA
009800                                JOURNAL-TABLE-AREA
009900                                SPLIT-PENDING-AREA.
010000
010100       0000-CICLO-DE-VIDA.
010200           IF CMD-NAME = "addAccount"
010300               PERFORM 1000-ALTA-CUENTA THRU 1000-EXIT
010400           ELSE IF CMD-NAME = "createCard"
010500               MOVE 0 TO WRK-IS-ONE-TIME
010600               PERFORM 2000-ALTA-TARJETA THRU 2000-EXIT
010700           ELSE IF CMD-NAME = "createOneTimeCard"
010800               MOVE 1 TO WRK-IS-ONE-TIME
010900               PERFORM 2000-ALTA-TARJETA THRU 2000-EXIT
011000           ELSE IF CMD-NAME = "deleteCard"
011100               PERFORM 3000-BAJA-TARJETA THRU 3000-EXIT
011200           ELSE IF CMD-NAME = "deleteAccount"
011300               PERFORM 4000-BAJA-CUENTA THRU 4000-EXIT
011400           ELSE IF CMD-NAME = "setAlias"
011500               PERFORM 5000-FIJAR-ALIAS THRU 5000-EXIT
011600           ELSE IF CMD-NAME = "setMinimumBalance"
011700               PERFORM 6000-FIJAR-SALDO-MINIMO THRU 6000-EXIT
011800           ELSE IF CMD-NAME = "checkCardStatus"
011900               PERFORM 7000-COMPROBAR-TARJETA THRU 7000-EXIT
012000           END-IF.
012100           GOBACK.
012200
012300       1000-ALTA-CUENTA.
012400*         ADDACCOUNT - CLASSIC/SAVINGS/BUSINESS.
012500           PERFORM 8100-LOCALIZAR-CLIENTE THRU 8100-EXIT.
012600           IF WRK-NO-ENCONTRADO
012700               MOVE "User not found" TO OUT-TEXT
012800               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
012900               GO TO 1000-EXIT.
013000           ADD 1 TO ACT-CUENTA.
013100           SET ACT-IDX TO ACT-CUENTA.
013200           MOVE ACT-CUENTA TO WRK-IBAN-SEQ.
013300           MOVE WRK-IBAN-BUILD TO ACT-IBAN(ACT-IDX).
013400           MOVE CMD-EMAIL      TO ACT-OWNER-EMAIL(ACT-IDX).
013500           MOVE CMD-CURRENCY   TO ACT-CURRENCY(ACT-IDX).
013600           MOVE CMD-ACCT-TYPE  TO ACT-TYPE(ACT-IDX).
013700           MOVE 0              TO ACT-BALANCE(ACT-IDX).
013800           MOVE 0              TO ACT-MIN-BALANCE(ACT-IDX).
013900           MOVE SPACES         TO ACT-ALIAS(ACT-IDX).
014000           MOVE ACT-CUENTA     TO ACT-SEQ-NUM(ACT-IDX).
014100           IF ACT-TYPE-SAVINGS(ACT-IDX)
014200               MOVE CMD-INT-RATE TO ACT-INT-RATE(ACT-IDX)
014300           ELSE
014400               MOVE 0 TO ACT-INT-RATE(ACT-IDX).
014500           MOVE 0 TO ACT-SPEND-THRESH(ACT-IDX).
014600           IF ACT-TYPE-BUSINESS(ACT-IDX)
014700               MOVE 500 TO ACT-SPEND-LIMIT(ACT-IDX)
014800               MOVE 500 TO ACT-DEP-LIMIT(ACT-IDX)
014900               MOVE "owner   " TO CUS-ROLE(CUS-IDX)
015000               MOVE ACT-IBAN(ACT-IDX) TO CUS-BUSINESS-IBAN(CUS-IDX)
015100           ELSE
015200               MOVE 0 TO ACT-SPEND-LIMIT(ACT-IDX)
015300               MOVE 0 TO ACT-DEP-LIMIT(ACT-IDX).
015400           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
015500           MOVE CMD-TIMESTAMP   TO JR-TAB-TIMESTAMP(JRN-IDX)
015550           MOVE CMD-EMAIL       TO JR-TAB-EMAIL(JRN-IDX)
015600           MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
015700           MOVE "create"        TO JR-TAB-KIND(JRN-IDX)
015800           MOVE "New account created" TO
015900                                     JR-TAB-DESCRIPTION(JRN-IDX)
016000           MOVE 0               TO JR-TAB-AMOUNT(JRN-IDX)
016100           MOVE CMD-CURRENCY    TO JR-TAB-CURRENCY(JRN-IDX).
016300       1000-EXIT.
016400           EXIT.
016500
016600       2000-ALTA-TARJETA.
016700*         CREATECARD / CREATEONETIMECARD - CMD-ACCOUNT NAMES THE
016800*         OWNING IBAN DIRECTLY.
016900           PERFORM 8200-LOCALIZAR-CUENTA THRU 8200-EXIT.
017000           IF WRK-NO-ENCONTRADO AND WRK-ONE-TIME-CARD
017100               MOVE "User not found" TO OUT-TEXT
017200               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
017300               GO TO 2000-EXIT.
017400           IF WRK-NO-ENCONTRADO
017500               GO TO 2000-EXIT.
017600           ADD 1 TO CRT-CUENTA.
017700           SET CRT-IDX TO CRT-CUENTA.
017800           MOVE CRT-CUENTA TO WRK-CARD-SEQ.
017900           MOVE WRK-CARD-BUILD TO CRT-NUMBER(CRT-IDX).
018000           MOVE CMD-ACCOUNT    TO CRT-ACCOUNT(CRT-IDX).
018100           MOVE "active   " TO CRT-STATUS(CRT-IDX).
018200           MOVE CMD-EMAIL      TO CRT-HOLDER-EMAIL(CRT-IDX).
018300           IF WRK-ONE-TIME-CARD
018400               MOVE "one time pay" TO CRT-KIND(CRT-IDX)
018500           ELSE
018600               MOVE "normal      " TO CRT-KIND(CRT-IDX).
018700           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
018800           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
018900           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
019000           MOVE CMD-ACCOUNT   TO JR-TAB-ACCOUNT(JRN-IDX)
019100           MOVE "create"      TO JR-TAB-KIND(JRN-IDX)
019200           MOVE "New card created" TO
019300                                   JR-TAB-DESCRIPTION(JRN-IDX)
019400           MOVE CRT-NUMBER(CRT-IDX)     TO JR-TAB-CARD(JRN-IDX)
019500           MOVE CMD-EMAIL               TO
019600                                     JR-TAB-CARD-HOLDER(JRN-IDX)
019700           MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX).
019800       2000-EXIT.
019900           EXIT.
020000
020100       3000-BAJA-TARJETA.
020200*         DELETECARD - LOOK FOR THE CARD AMONG THE CUSTOMER'S
020300*         OWN ACCOUNTS, MARK IT DESTROYED AND REMOVE IT.
020400           PERFORM 8300-LOCALIZAR-TARJETA THRU 8300-EXIT.
020500           IF WRK-NO-ENCONTRADO
020600               GO TO 3000-EXIT.
020700           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
020800           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
020900           MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
021000           MOVE CRT-ACCOUNT(CRT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
021100           MOVE "delete"      TO JR-TAB-KIND(JRN-IDX)
021200           MOVE "The card has been destroyed" TO
021300                                   JR-TAB-DESCRIPTION(JRN-IDX)
021400           MOVE CRT-NUMBER(CRT-IDX) TO JR-TAB-CARD(JRN-IDX)
021500           MOVE CMD-EMAIL     TO JR-TAB-CARD-HOLDER(JRN-IDX)
021600           MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX).
021700           PERFORM 8400-ELIMINAR-TARJETA THRU 8400-EXIT.
021800       3000-EXIT.
021900           EXIT.
022000
022100       4000-BAJA-CUENTA.
022200*         DELETEACCOUNT - ONLY AT ZERO BALANCE.
022300           PERFORM 8200-LOCALIZAR-CUENTA THRU 8200-EXIT.
022400           IF WRK-NO-ENCONTRADO
022500               GO TO 4000-EXIT.
022600           IF ACT-BALANCE(ACT-IDX) NOT = 0
022700               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
022800               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
022900               MOVE CMD-EMAIL     TO JR-TAB-EMAIL(JRN-IDX)
023000               MOVE CMD-ACCOUNT   TO JR-TAB-ACCOUNT(JRN-IDX)
023100               MOVE "error"       TO JR-TAB-KIND(JRN-IDX)
023200               MOVE
023250        "Account couldn't be deleted - there are funds remaining"
023300                    TO JR-TAB-DESCRIPTION(JRN-IDX)
023400               MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX)
023500               STRING "Account couldn't be deleted - see "
023550                    "org.poo.transactions for details"
023600                    DELIMITED BY SIZE INTO OUT-TEXT
023800               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
023900               GO TO 4000-EXIT.
024000           PERFORM 8500-ELIMINAR-TARJETAS-CUENTA THRU 8500-EXIT.
024100           PERFORM 8600-ELIMINAR-CUENTA THRU 8600-EXIT.
024200           MOVE "Account deleted" TO OUT-TEXT.
024300           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
024400       4000-EXIT.
024500           EXIT.
024600
024700       5000-FIJAR-ALIAS.
024800*         SETALIAS - REFUSE IF THE SAME CUSTOMER ALREADY USES
024900*         THAT ALIAS ON ANOTHER OF HIS OWN ACCOUNTS.
025000           PERFORM 8200-LOCALIZAR-CUENTA THRU 8200-EXIT.
025100           IF WRK-NO-ENCONTRADO
025200               GO TO 5000-EXIT.
025300           MOVE CMD-ALIAS TO ACT-ALIAS(ACT-IDX).
025400       5000-EXIT.
025500           EXIT.
025600
025700       6000-FIJAR-SALDO-MINIMO.
025800*         SETMINIMUMBALANCE - UNKNOWN IBAN IS AN ERROR.
025900           PERFORM 8200-LOCALIZAR-CUENTA THRU 8200-EXIT.
026000           IF WRK-NO-ENCONTRADO
026100               MOVE "Account not found" TO OUT-TEXT
026200               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
026300               GO TO 6000-EXIT.
026400           MOVE CMD-AMOUNT TO ACT-MIN-BALANCE(ACT-IDX).
026500       6000-EXIT.
026600           EXIT.
026700
026800       7000-COMPROBAR-TARJETA.
026900*         CHECKCARDSTATUS - WARN WHEN THE BALANCE HAS REACHED
027000*         THE ACCOUNT'S MINIMUM.
027100           PERFORM 8300-LOCALIZAR-TARJETA THRU 8300-EXIT.
027200           IF WRK-NO-ENCONTRADO
027300               MOVE "Card not found" TO OUT-TEXT
027400               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
027500               GO TO 7000-EXIT.
027600           MOVE CRT-ACCOUNT(CRT-IDX) TO CMD-ACCOUNT.
027700           PERFORM 8200-LOCALIZAR-CUENTA THRU 8200-EXIT.
027800           IF WRK-NO-ENCONTRADO
027900               GO TO 7000-EXIT.
028000           IF ACT-BALANCE(ACT-IDX) NOT > ACT-MIN-BALANCE(ACT-IDX)
028100               PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT
028200               MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX)
028300               MOVE CRT-HOLDER-EMAIL(CRT-IDX) TO
028400                                         JR-TAB-EMAIL(JRN-IDX)
028500               MOVE ACT-IBAN(ACT-IDX) TO JR-TAB-ACCOUNT(JRN-IDX)
028600               MOVE "error"       TO JR-TAB-KIND(JRN-IDX)
028700               STRING "You have reached the minimum amount of "
028750                    "funds, the card will be frozen"
028800                    DELIMITED BY SIZE
028850                    INTO JR-TAB-DESCRIPTION(JRN-IDX)
028900               MOVE 0             TO JR-TAB-AMOUNT(JRN-IDX).
029100       7000-EXIT.
029200           EXIT.
029300
029400       8100-LOCALIZAR-CLIENTE.
029500           SET WRK-NO-ENCONTRADO TO TRUE.
029600           SET CUS-IDX TO 1.
029700           SEARCH CUS-ENTRADA
029800               AT END
029900                   CONTINUE
030000               WHEN CUS-EMAIL(CUS-IDX) = CMD-EMAIL
030100                   SET WRK-SI-ENCONTRADO TO TRUE.
030200       8100-EXIT.
030300           EXIT.
030400
030500       8200-LOCALIZAR-CUENTA.
030600           SET WRK-NO-ENCONTRADO TO TRUE.
030700           SET ACT-IDX TO 1.
030800           SEARCH ACT-ENTRADA
030900               AT END
031000                   CONTINUE
031100               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCOUNT
031200                   SET WRK-SI-ENCONTRADO TO TRUE.
031300       8200-EXIT.
031400           EXIT.
031500
031600       8300-LOCALIZAR-TARJETA.
031700           SET WRK-NO-ENCONTRADO TO TRUE.
031800           SET CRT-IDX TO 1.
031900           SEARCH CRT-ENTRADA
032000               AT END
032100                   CONTINUE
032200               WHEN CRT-NUMBER(CRT-IDX) = CMD-CARD-NUMBER
032300                   SET WRK-SI-ENCONTRADO TO TRUE.
032400       8300-EXIT.
032500           EXIT.
032600
032700       8400-ELIMINAR-TARJETA.
032800*         COMPACT THE TABLE OVER THE REMOVED ROW.
032900           SET CRT-STATUS-DESTROYED(CRT-IDX) TO TRUE.
033000           PERFORM 8410-CORRER-TARJETA THRU 8410-EXIT
033100               VARYING CRT-IDX FROM CRT-IDX BY 1
033150               UNTIL CRT-IDX >= CRT-CUENTA.
033500           SUBTRACT 1 FROM CRT-CUENTA.
033600       8400-EXIT.
033700           EXIT.
033750
033760       8410-CORRER-TARJETA.
033770           MOVE CRT-ENTRADA(CRT-IDX + 1) TO CRT-ENTRADA(CRT-IDX).
033780       8410-EXIT.
033790           EXIT.
033800
033900       8500-ELIMINAR-TARJETAS-CUENTA.
034000*         REMOVE EVERY CARD ON THE ACCOUNT BEING DELETED.
034050           SET WRK-SI-ENCONTRADO TO TRUE.
034060           PERFORM 8510-BUCLE-TARJETA THRU 8510-EXIT
034070               UNTIL WRK-NO-ENCONTRADO.
035400       8500-EXIT.
035500           EXIT.
035550
035560       8510-BUCLE-TARJETA.
035570           SET WRK-NO-ENCONTRADO TO TRUE
035580           SET CRT-IDX TO 1
035590           SEARCH CRT-ENTRADA
035600               AT END
035610                   CONTINUE
035620               WHEN CRT-ACCOUNT(CRT-IDX) = CMD-ACCOUNT
035630                   SET WRK-SI-ENCONTRADO TO TRUE.
035640           IF WRK-SI-ENCONTRADO
035650               PERFORM 8400-ELIMINAR-TARJETA THRU 8400-EXIT.
035660       8510-EXIT.
035670           EXIT.
035680
035700       8600-ELIMINAR-CUENTA.
035800           PERFORM 8610-CORRER-CUENTA THRU 8610-EXIT
035900               VARYING ACT-IDX FROM ACT-IDX BY 1
035950               UNTIL ACT-IDX >= ACT-CUENTA.
036300           SUBTRACT 1 FROM ACT-CUENTA.
036400       8600-EXIT.
036500           EXIT.
036550
036560       8610-CORRER-CUENTA.
036570           MOVE ACT-ENTRADA(ACT-IDX + 1) TO ACT-ENTRADA(ACT-IDX).
036580       8610-EXIT.
036590           EXIT.
036600
036700       9000-ESCRIBIR-SALIDA.
036800*         APPEND ONE LINE TO THE BATCH OUTPUT FILE.
036900           MOVE CMD-NAME      TO OUT-COMMAND.
037000           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
037100           OPEN EXTEND OUTPUT-FILE.
037200           MOVE OUT-REC TO OUTPUT-LINE-REC.
037300           WRITE OUTPUT-LINE-REC.
037400           CLOSE OUTPUT-FILE.
037500       9000-EXIT.
037600           EXIT.
037700
037800       9100-ANOTAR-JOURNAL.
037900*         APPEND ONE ROW TO THE SHARED IN-MEMORY JOURNAL TABLE.
038000           IF JRN-CUENTA >= JRN-TOPE
038100               SET JRN-ESTA-LLENA TO TRUE
038200               GO TO 9100-EXIT.
038300           ADD 1 TO JRN-CUENTA.
038350           SET JRN-IDX TO JRN-CUENTA.
038400       9100-EXIT.
038500           EXIT.

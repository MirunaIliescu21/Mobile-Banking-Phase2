000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK2.
000300       AUTHOR. L GARCIA GODOY.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 03/04/87.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK2                                           *
001200*    PURPOSE  = CUSTOMER/ACCOUNT DUMP AND JOURNAL REPLAY.        *
001300*               PRINTUSERS LISTS EVERY CUSTOMER WITH THEIR       *
001400*               ACCOUNTS AND CARDS; PRINTTRANSACTIONS REPLAYS    *
001500*               ONE CUSTOMER'S JOURNAL; REPORT IS THE SINGLE-     *
001600*               ACCOUNT STATEMENT OVER A DATE WINDOW.            *
001700*               ORIGINALLY THE LISTAR-CLIENTES/EXTRACTO SCREEN   *
001800*               REPORTS AGAINST THE OLD F-CLIENTES/F-MOVIMIENTOS *
001900*               INDEXED FILES.                                  *
002000*                                                                *
002100*    CHANGE LOG.                                                *
002200*      870304 LGG   ORIGINAL - DUMPS CUSTOMER/ACCOUNT/MOVIMIENTO *
002300*               ROWS AS THEY STOOD ON THE OLD INDEXED FILES.     *
002400*      870920 LGG   ADDED THE REPORT (EXTRACTO) COMMAND - ONE    *
002500*               ACCOUNT, ONE DATE WINDOW (REQ 1005).             *
002600*      881119 MCR   JOURNAL REPLAY NOW RENDERS THE BANK-TRANSFER *
002700*               PAIR (SENDER/RECEIVER/TYPE) ON ITS OWN LINE       *
002800*               INSTEAD OF THE GENERIC FALLBACK (REQ 1042).       *
002900*      890517 MCR   ADDED PLAN-UPGRADE AND SPLIT-PAYMENT         *
003000*               RENDERING TO THE REPLAY (REQ 1187).               *
003100*      951202 JPR   ADDED INTEREST-INCOME AND SAVINGS-WITHDRAWAL *
003200*               RENDERING; REPORT NOW SKIPS A ROW THAT DUPLICATES*
003300*               THE PREVIOUS TIMESTAMP (REQ 2094).                *
003400*      981103 RFC   Y2K - CMD-START-TS/CMD-END-TS ARE 9(9) EPOCH *
003500*               SECONDS, NOT CALENDAR FIELDS; REVIEWED, NO CHANGE*
003600*               REQUIRED.                                        *
003700*                                                                *
003800*****************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
004800           ORGANIZATION IS LINE SEQUENTIAL
004900           FILE STATUS IS FS-OUTPUT.
005000
005100       DATA DIVISION.
005200       FILE SECTION.
005300       FD  OUTPUT-FILE
005400           LABEL RECORD STANDARD.
005500       01  OUTPUT-LINE-REC              PIC  X(165).
005600       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
005700           05  FILLER                   PIC  X(165).
005800
005900       WORKING-STORAGE SECTION.
006000       77  FS-OUTPUT                    PIC  X(2).
006100       77  WRK-FOUND                    PIC  9(1)    COMP.
006200           88  WRK-NO-ENCONTRADO        VALUE 0.
006300           88  WRK-SI-ENCONTRADO        VALUE 1.
006400       77  WRK-SUB                      PIC S9(4)    COMP.
006500       77  WRK-TRIM-SUB                 PIC S9(4)    COMP.
006600       77  WRK-ULTIMO-TS                PIC  9(9)    COMP.
006700
006800       01  WRK-MENSAJE-AREA.
006900           05  WRK-MENSAJE              PIC  X(132).
007000       01  WRK-MENSAJE-AREA-R REDEFINES WRK-MENSAJE-AREA.
007100           05  FILLER                   PIC  X(132).
007200
007300       01  WRK-IMPORTE-AREA.
007310           05  WRK-IMPORTE-RND-OF-AMT   PIC S9(13)V9(4).
007400           05  WRK-IMPORTE-RND          PIC S9(13)V99.
007500           05  WRK-IMPORTE-EDIT         PIC Z(10)9.99.
007600           05  WRK-IMPORTE-TXT          PIC  X(14).
007700       01  WRK-IMPORTE-AREA-R REDEFINES WRK-IMPORTE-AREA.
007800           05  FILLER                   PIC  X(60).
007810
008000       01  WRK-SALDO-AREA.
008010           05  WRK-SALDO-RND-OF-ACCT    PIC S9(13)V9(4).
008100           05  WRK-SALDO-RND            PIC S9(13)V99.
008200           05  WRK-SALDO-EDIT           PIC Z(10)9.99.
008210           05  WRK-SALDO-TXT            PIC  X(14).
008300       01  WRK-SALDO-AREA-R REDEFINES WRK-SALDO-AREA.
008400           05  FILLER                   PIC  X(46).
008410
008600       01  OUT-REC.
008700           05  OUT-COMMAND                  PIC  X(24).
008800           05  OUT-TIMESTAMP                PIC  9(9).
008900           05  OUT-TEXT                     PIC  X(132).
009000       01  OUT-REC-R REDEFINES OUT-REC.
009100           05  FILLER                   PIC  X(165).
009110
009300       LINKAGE SECTION.
009400       COPY BANKCMD.
009500       COPY BANKUSR.
009600       COPY BANKRAT.
009700       COPY BANKMER.
009800       COPY BANKACC.
009900       COPY BANKCRD.
010000       COPY BANKASC.
010100       COPY BANKJRN.
010200       COPY BANKSPL.
010210
010400       PROCEDURE DIVISION USING COMMAND-REC
010500           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
010600           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
010700           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
010710
010900       0000-DESPACHO.
011000           IF CMD-NAME = "printUsers"
011100               PERFORM 1000-IMPRIMIR-USUARIOS THRU 1000-EXIT
011200           ELSE IF CMD-NAME = "printTransactions"
011300               PERFORM 2000-IMPRIMIR-TRANSACCIONES THRU 2000-EXIT
011400           ELSE IF CMD-NAME = "report"
011500               PERFORM 3000-EXTRACTO-CUENTA THRU 3000-EXIT
011600           END-IF.
011700           GOBACK.
011710
011900*    ---------------------------------------------------------
012000*    PRINTUSERS - ONE HEADER LINE PER CUSTOMER, ONE LINE PER
012100*    OWNED ACCOUNT, ONE LINE PER CARD ON THAT ACCOUNT.  LOAD
012200*    ORDER IS PRESERVED BECAUSE THE TABLES ARE WALKED IN THE
012300*    ORDER BANK0 BUILT THEM.
012400*    ---------------------------------------------------------
012500       1000-IMPRIMIR-USUARIOS.
012600           PERFORM 1100-UN-CLIENTE THRU 1100-EXIT
012700               VARYING CUS-IDX FROM 1 BY 1
012800               UNTIL CUS-IDX > CUS-CUENTA.
012900       1000-EXIT.
013000           EXIT.
013010
013200       1100-UN-CLIENTE.
013300           STRING "Customer: " DELIMITED BY SIZE
013400               CUS-FIRST-NAME(CUS-IDX)     DELIMITED BY SPACE
013500               " "                          DELIMITED BY SIZE
013600               CUS-LAST-NAME(CUS-IDX)       DELIMITED BY SPACE
013700               " "                          DELIMITED BY SIZE
013800               CUS-EMAIL(CUS-IDX)           DELIMITED BY SPACE
013900               INTO WRK-MENSAJE.
014000           MOVE WRK-MENSAJE TO OUT-TEXT.
014100           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
014200           PERFORM 1200-UNA-CUENTA THRU 1200-EXIT
014300               VARYING ACT-IDX FROM 1 BY 1
014400               UNTIL ACT-IDX > ACT-CUENTA.
014500       1100-EXIT.
014600           EXIT.
014610
014800       1200-UNA-CUENTA.
014900           IF ACT-OWNER-EMAIL(ACT-IDX) = CUS-EMAIL(CUS-IDX)
015000               MOVE ACT-BALANCE(ACT-IDX) TO WRK-SALDO-RND-OF-ACCT
015100               PERFORM 9500-FORMATEAR-SALDO THRU 9500-EXIT
015200               STRING "  Account "          DELIMITED BY SIZE
015300                   ACT-IBAN(ACT-IDX)        DELIMITED BY SPACE
015400                   " balance "              DELIMITED BY SIZE
015500                   WRK-SALDO-TXT            DELIMITED BY SPACE
015600                   " "                      DELIMITED BY SIZE
015700                   ACT-CURRENCY(ACT-IDX)    DELIMITED BY SIZE
015800                   " type "                 DELIMITED BY SIZE
015900                   ACT-TYPE(ACT-IDX)        DELIMITED BY SPACE
016000                   INTO WRK-MENSAJE
016100               MOVE WRK-MENSAJE TO OUT-TEXT
016200               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
016300               PERFORM 1300-UNA-TARJETA THRU 1300-EXIT
016400                   VARYING CRT-IDX FROM 1 BY 1
016500                   UNTIL CRT-IDX > CRT-CUENTA
016600           END-IF.
016700       1200-EXIT.
016800           EXIT.
016810
017000       1300-UNA-TARJETA.
017100           IF CRT-ACCOUNT(CRT-IDX) = ACT-IBAN(ACT-IDX)
017200               STRING "    Card "            DELIMITED BY SIZE
017300                   CRT-NUMBER(CRT-IDX)       DELIMITED BY SPACE
017400                   " status "                DELIMITED BY SIZE
017500                   CRT-STATUS(CRT-IDX)       DELIMITED BY SPACE
017600                   INTO WRK-MENSAJE
017700               MOVE WRK-MENSAJE TO OUT-TEXT
017800               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
017900           END-IF.
018000       1300-EXIT.
018100           EXIT.
018110
018300*    ---------------------------------------------------------
018400*    PRINTTRANSACTIONS - REPLAY ONE CUSTOMER'S JOURNAL ROWS IN
018500*    TABLE (TIMESTAMP) ORDER, SKIPPING FUNDS-ADDED ROWS.  9400
018600*    WRITES ITS OWN OUTPUT LINE(S) - A SPLIT ROW CAN TAKE MORE
018700*    THAN ONE.
018800*    ---------------------------------------------------------
018900       2000-IMPRIMIR-TRANSACCIONES.
019000           PERFORM 2010-LOCALIZAR-CLIENTE THRU 2010-EXIT.
019100           IF WRK-NO-ENCONTRADO
019200               MOVE "User not found" TO OUT-TEXT
019300               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
019400               GO TO 2000-EXIT.
019500           PERFORM 2100-UNA-FILA THRU 2100-EXIT
019600               VARYING JRN-IDX FROM 1 BY 1
019700               UNTIL JRN-IDX > JRN-CUENTA.
019800       2000-EXIT.
019900           EXIT.
019910
020100       2010-LOCALIZAR-CLIENTE.
020200           SET WRK-NO-ENCONTRADO TO TRUE.
020300           SET CUS-IDX TO 1.
020400           SEARCH CUS-ENTRADA
020500               AT END
020600                   CONTINUE
020700               WHEN CUS-EMAIL(CUS-IDX) = CMD-EMAIL
020800                   SET WRK-SI-ENCONTRADO TO TRUE.
020900       2010-EXIT.
021000           EXIT.
021010
021200       2100-UNA-FILA.
021300           IF JR-TAB-EMAIL(JRN-IDX) = CMD-EMAIL
021400               AND JR-TAB-DESCRIPTION(JRN-IDX) NOT = "Funds added"
021500               PERFORM 9400-FORMATEAR-LINEA THRU 9400-EXIT
021600           END-IF.
021700       2100-EXIT.
021800           EXIT.
021810
022000*    ---------------------------------------------------------
022100*    REPORT - SINGLE-ACCOUNT STATEMENT OVER [CMD-START-TS,
022200*    CMD-END-TS].  HEADER LINE, THEN EVERY IN-RANGE JOURNAL ROW
022300*    FOR THE ACCOUNT, SKIPPING FUNDS-ADDED AND A ROW THAT
022400*    DUPLICATES THE TIMESTAMP JUST WRITTEN.
022500*    ---------------------------------------------------------
022600       3000-EXTRACTO-CUENTA.
022700           PERFORM 3010-LOCALIZAR-CUENTA THRU 3010-EXIT.
022800           IF WRK-NO-ENCONTRADO
022900               MOVE "Account not found" TO OUT-TEXT
023000               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
023100               GO TO 3000-EXIT.
023200           MOVE ACT-BALANCE(ACT-IDX) TO WRK-SALDO-RND-OF-ACCT
023300           PERFORM 9500-FORMATEAR-SALDO THRU 9500-EXIT.
023400           STRING "Statement for "        DELIMITED BY SIZE
023500               ACT-IBAN(ACT-IDX)          DELIMITED BY SPACE
023600               " balance "                DELIMITED BY SIZE
023700               WRK-SALDO-TXT              DELIMITED BY SPACE
023800               " "                        DELIMITED BY SIZE
023900               ACT-CURRENCY(ACT-IDX)      DELIMITED BY SIZE
024000               INTO WRK-MENSAJE.
024100           MOVE WRK-MENSAJE TO OUT-TEXT.
024200           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
024300           MOVE 0 TO WRK-ULTIMO-TS.
024400           PERFORM 3100-UNA-FILA THRU 3100-EXIT
024500               VARYING JRN-IDX FROM 1 BY 1
024600               UNTIL JRN-IDX > JRN-CUENTA.
024700       3000-EXIT.
024800           EXIT.
024810
025000       3010-LOCALIZAR-CUENTA.
025100           SET WRK-NO-ENCONTRADO TO TRUE.
025200           SET ACT-IDX TO 1.
025300           SEARCH ACT-ENTRADA
025400               AT END
025500                   CONTINUE
025600               WHEN ACT-IBAN(ACT-IDX) = CMD-ACCOUNT
025700                   SET WRK-SI-ENCONTRADO TO TRUE.
025800       3010-EXIT.
025900           EXIT.
025910
026100       3100-UNA-FILA.
026200           IF JR-TAB-ACCOUNT(JRN-IDX) = CMD-ACCOUNT
026300               AND JR-TAB-TIMESTAMP(JRN-IDX) NOT < CMD-START-TS
026400               AND JR-TAB-TIMESTAMP(JRN-IDX) NOT > CMD-END-TS
026500               AND JR-TAB-DESCRIPTION(JRN-IDX) NOT = "Funds added"
026600               AND JR-TAB-TIMESTAMP(JRN-IDX) NOT = WRK-ULTIMO-TS
026700               PERFORM 9400-FORMATEAR-LINEA THRU 9400-EXIT
026800               MOVE JR-TAB-TIMESTAMP(JRN-IDX) TO WRK-ULTIMO-TS
026900           END-IF.
027000       3100-EXIT.
027100           EXIT.
027110
027300*    ---------------------------------------------------------
027400*    9400 RENDERS AND WRITES ONE JOURNAL ROW (JRN-IDX).  THE
027500*    RECORD CARRIES NO TAG SAYING WHAT KIND OF EVENT IT IS, SO
027600*    WE WORK IT OUT FROM WHICH FIELDS GOT FILLED IN - THE SAME
027700*    ORDER BANK1'S POSTING ENGINES FILL THEM IN (REQ 2094).
027800*    EVERY BRANCH IS RESPONSIBLE FOR ITS OWN 9000 CALL(S) SINCE
027900*    A SPLIT ROW (9440) WRITES MORE THAN ONE LINE.
028000*    ---------------------------------------------------------
028100       9400-FORMATEAR-LINEA.
028200           IF JR-TAB-TRANSFER-TYPE(JRN-IDX) NOT = SPACES
028300               PERFORM 9410-TRANSFERENCIA THRU 9410-EXIT
028400           ELSE IF (JR-TAB-KIND-CREATE(JRN-IDX)
028500                    OR JR-TAB-KIND-DELETE(JRN-IDX))
028600                   AND JR-TAB-CARD(JRN-IDX) NOT = SPACES
028700               PERFORM 9420-TARJETA THRU 9420-EXIT
028800           ELSE IF JR-TAB-KIND-SPENDING(JRN-IDX)
028900                   AND JR-TAB-COMMERCIANT(JRN-IDX) NOT = SPACES
029000               PERFORM 9430-PAGO-TARJETA THRU 9430-EXIT
029100           ELSE IF JR-TAB-SPLIT-TYPE(JRN-IDX) NOT = SPACES
029200               PERFORM 9440-SPLIT THRU 9440-EXIT
029300           ELSE IF JR-TAB-DESCRIPTION(JRN-IDX) =
029320                       "Interest rate income"
029400               PERFORM 9450-INTERES THRU 9450-EXIT
029500           ELSE IF JR-TAB-KIND-UPGRADE(JRN-IDX)
029600               PERFORM 9460-ASCENSO THRU 9460-EXIT
029700           ELSE IF JR-TAB-CLASSIC-IBAN(JRN-IDX) NOT = SPACES
029800                   OR JR-TAB-SAVINGS-IBAN(JRN-IDX) NOT = SPACES
029900               PERFORM 9470-RETIRO-AHORRO THRU 9470-EXIT
030000           ELSE IF JR-TAB-DESCRIPTION(JRN-IDX)(1:19)
030100                       = "Cash withdrawal of "
030200               PERFORM 9480-RETIRO-EFECTIVO THRU 9480-EXIT
030300           ELSE
030400               PERFORM 9490-GENERICA THRU 9490-EXIT
030500           END-IF.
030600       9400-EXIT.
030700           EXIT.
030710
030900       9410-TRANSFERENCIA.
031000           MOVE JR-TAB-AMOUNT(JRN-IDX) TO WRK-IMPORTE-RND-OF-AMT.
031100           PERFORM 9510-FORMATEAR-IMPORTE THRU 9510-EXIT.
031200           STRING "Transfer "             DELIMITED BY SIZE
031300               JR-TAB-SENDER-IBAN(JRN-IDX)   DELIMITED BY SPACE
031400               " to "                        DELIMITED BY SIZE
031500               JR-TAB-RECEIVER-IBAN(JRN-IDX)  DELIMITED BY SPACE
031600               " amount "                     DELIMITED BY SIZE
031700               WRK-IMPORTE-TXT                DELIMITED BY SPACE
031800               " "                             DELIMITED BY SIZE
031900               JR-TAB-CURRENCY(JRN-IDX)        DELIMITED BY SIZE
032000               " type "                        DELIMITED BY SIZE
032100               JR-TAB-TRANSFER-TYPE(JRN-IDX)   DELIMITED BY SPACE
032200               INTO WRK-MENSAJE.
032300           MOVE WRK-MENSAJE TO OUT-TEXT.
032400           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
032500       9410-EXIT.
032600           EXIT.
032610
032800       9420-TARJETA.
032900           STRING "Card "                  DELIMITED BY SIZE
033000               JR-TAB-CARD(JRN-IDX)          DELIMITED BY SPACE
033100               " on account "               DELIMITED BY SIZE
033200               JR-TAB-ACCOUNT(JRN-IDX)       DELIMITED BY SPACE
033300               " holder "                    DELIMITED BY SIZE
033400               JR-TAB-CARD-HOLDER(JRN-IDX)    DELIMITED BY SPACE
033500               INTO WRK-MENSAJE.
033600           MOVE WRK-MENSAJE TO OUT-TEXT.
033700           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
033800       9420-EXIT.
033900           EXIT.
033910
034100       9430-PAGO-TARJETA.
034200           MOVE JR-TAB-AMOUNT(JRN-IDX) TO WRK-IMPORTE-RND-OF-AMT.
034300           PERFORM 9510-FORMATEAR-IMPORTE THRU 9510-EXIT.
034400           STRING "Card payment "          DELIMITED BY SIZE
034500               WRK-IMPORTE-TXT               DELIMITED BY SPACE
034600               " "                           DELIMITED BY SIZE
034700               JR-TAB-CURRENCY(JRN-IDX)      DELIMITED BY SIZE
034800               " at "                        DELIMITED BY SIZE
034900               JR-TAB-COMMERCIANT(JRN-IDX)   DELIMITED BY SPACE
035000               INTO WRK-MENSAJE.
035100           MOVE WRK-MENSAJE TO OUT-TEXT.
035200           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
035300       9430-EXIT.
035400           EXIT.
035410
035600*    ---------------------------------------------------------
035700*    9440 - SUMMARY LINE (CURRENCY/TYPE/ERROR), THEN ONE MORE
035800*    LINE PER INVOLVED ACCOUNT.  EQUAL SPLITS CARRY THE SAME
035900*    PER-USER SHARE IN EVERY JR-TAB-AMT-LIST-E SLOT; CUSTOM
036000*    SPLITS CARRY THE DISTINCT AMOUNT EACH USER OWES (REQ 1187).
036100*    ---------------------------------------------------------
036200       9440-SPLIT.
036300           STRING "Split payment "         DELIMITED BY SIZE
036400               JR-TAB-SPLIT-TYPE(JRN-IDX)    DELIMITED BY SPACE
036500               " "                           DELIMITED BY SIZE
036600               JR-TAB-CURRENCY(JRN-IDX)      DELIMITED BY SIZE
036700               " "                           DELIMITED BY SIZE
036800               JR-TAB-ERROR(JRN-IDX)         DELIMITED BY SPACE
036900               INTO WRK-MENSAJE.
037000           MOVE WRK-MENSAJE TO OUT-TEXT.
037100           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
037200           PERFORM 9441-UNA-CUENTA-SPLIT THRU 9441-EXIT
037300               VARYING WRK-SUB FROM 1 BY 1
037400               UNTIL WRK-SUB > JR-TAB-ACCT-COUNT(JRN-IDX).
037500       9440-EXIT.
037600           EXIT.
037610
037800       9441-UNA-CUENTA-SPLIT.
037900           MOVE JR-TAB-AMT-LIST-E(JRN-IDX, WRK-SUB)
038000                                        TO WRK-IMPORTE-RND-OF-AMT.
038100           PERFORM 9510-FORMATEAR-IMPORTE THRU 9510-EXIT.
038200           STRING "  Account "             DELIMITED BY SIZE
038300               JR-TAB-ACCT-LIST-E(JRN-IDX, WRK-SUB)
038400                                             DELIMITED BY SPACE
038500               " amount "                    DELIMITED BY SIZE
038600               WRK-IMPORTE-TXT                DELIMITED BY SPACE
038700               INTO WRK-MENSAJE.
038800           MOVE WRK-MENSAJE TO OUT-TEXT.
038900           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
039000       9441-EXIT.
039100           EXIT.
039110
039300       9450-INTERES.
039400           MOVE JR-TAB-AMOUNT(JRN-IDX) TO WRK-IMPORTE-RND-OF-AMT.
039500           PERFORM 9510-FORMATEAR-IMPORTE THRU 9510-EXIT.
039600           STRING "Interest income "      DELIMITED BY SIZE
039700               WRK-IMPORTE-TXT               DELIMITED BY SPACE
039800               " "                           DELIMITED BY SIZE
039900               JR-TAB-CURRENCY(JRN-IDX)      DELIMITED BY SIZE
040000               INTO WRK-MENSAJE.
040100           MOVE WRK-MENSAJE TO OUT-TEXT.
040200           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
040300       9450-EXIT.
040400           EXIT.
040410
040600       9460-ASCENSO.
040700           STRING "Plan upgrade "          DELIMITED BY SIZE
040800               JR-TAB-ACCOUNT(JRN-IDX)       DELIMITED BY SPACE
040900               " to "                        DELIMITED BY SIZE
041000               JR-TAB-PLAN(JRN-IDX)          DELIMITED BY SPACE
041100               INTO WRK-MENSAJE.
041200           MOVE WRK-MENSAJE TO OUT-TEXT.
041300           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
041400       9460-EXIT.
041500           EXIT.
041510
041700       9470-RETIRO-AHORRO.
041800           MOVE JR-TAB-AMOUNT(JRN-IDX) TO WRK-IMPORTE-RND-OF-AMT.
041900           PERFORM 9510-FORMATEAR-IMPORTE THRU 9510-EXIT.
042000           STRING "Savings withdrawal "   DELIMITED BY SIZE
042100               WRK-IMPORTE-TXT               DELIMITED BY SPACE
042200               " classic "                   DELIMITED BY SIZE
042300               JR-TAB-CLASSIC-IBAN(JRN-IDX)  DELIMITED BY SPACE
042400               " savings "                   DELIMITED BY SIZE
042500               JR-TAB-SAVINGS-IBAN(JRN-IDX)  DELIMITED BY SPACE
042600               INTO WRK-MENSAJE.
042700           MOVE WRK-MENSAJE TO OUT-TEXT.
042800           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
042900       9470-EXIT.
043000           EXIT.
043010
043200       9480-RETIRO-EFECTIVO.
043300           MOVE JR-TAB-AMOUNT(JRN-IDX) TO WRK-IMPORTE-RND-OF-AMT.
043400           PERFORM 9510-FORMATEAR-IMPORTE THRU 9510-EXIT.
043500           STRING "Cash withdrawal "      DELIMITED BY SIZE
043600               WRK-IMPORTE-TXT               DELIMITED BY SPACE
043700               INTO WRK-MENSAJE.
043800           MOVE WRK-MENSAJE TO OUT-TEXT.
043900           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
044000       9480-EXIT.
044100           EXIT.
044110
044300       9490-GENERICA.
044400           MOVE JR-TAB-DESCRIPTION(JRN-IDX) TO WRK-MENSAJE.
044500           MOVE WRK-MENSAJE TO OUT-TEXT.
044600           PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT.
044700       9490-EXIT.
044800           EXIT.
044810
045000*    ---------------------------------------------------------
045100*    9500/9510 - ROUND A SIGNED AMOUNT TO 2 DECIMALS AND STRIP
045200*    THE LEADING ZERO-SUPPRESSION SPACES SO IT EMBEDS CLEANLY
045300*    IN A STRING-BUILT LINE.
045400*    ---------------------------------------------------------
045500       9500-FORMATEAR-SALDO.
045600           ADD 0 TO WRK-SALDO-RND-OF-ACCT GIVING WRK-SALDO-RND
045700               ROUNDED.
045800           MOVE WRK-SALDO-RND TO WRK-SALDO-EDIT.
045900           MOVE 1 TO WRK-TRIM-SUB.
046000           PERFORM 9520-BUSCAR-INICIO THRU 9520-EXIT
046100               UNTIL WRK-SALDO-EDIT(WRK-TRIM-SUB:1) NOT = SPACE
046200                   OR WRK-TRIM-SUB >= 14.
046300           MOVE WRK-SALDO-EDIT(WRK-TRIM-SUB:) TO WRK-SALDO-TXT.
046400       9500-EXIT.
046500           EXIT.
046510
046700       9510-FORMATEAR-IMPORTE.
046800           ADD 0 TO WRK-IMPORTE-RND-OF-AMT GIVING WRK-IMPORTE-RND
046900               ROUNDED.
047000           MOVE WRK-IMPORTE-RND TO WRK-IMPORTE-EDIT.
047100           MOVE 1 TO WRK-TRIM-SUB.
047200           PERFORM 9520-BUSCAR-INICIO THRU 9520-EXIT
047300               UNTIL WRK-IMPORTE-EDIT(WRK-TRIM-SUB:1) NOT = SPACE
047400                   OR WRK-TRIM-SUB >= 14.
047500           MOVE WRK-IMPORTE-EDIT(WRK-TRIM-SUB:) TO WRK-IMPORTE-TXT.
047600       9510-EXIT.
047700           EXIT.
047710
047900       9520-BUSCAR-INICIO.
048000           ADD 1 TO WRK-TRIM-SUB.
048100       9520-EXIT.
048200           EXIT.
048210
048400       9000-ESCRIBIR-SALIDA.
048500*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
048600           MOVE CMD-NAME      TO OUT-COMMAND.
048700           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
048800           OPEN EXTEND OUTPUT-FILE.
048900           MOVE OUT-REC TO OUTPUT-LINE-REC.
049000           WRITE OUTPUT-LINE-REC.
049100           CLOSE OUTPUT-FILE.
049200       9000-EXIT.
049300           EXIT.

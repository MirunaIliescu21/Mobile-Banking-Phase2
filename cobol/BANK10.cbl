000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK10.
000300       AUTHOR. M CASTRO RUIZ.
000400       INSTALLATION. UNIZARBANK SYSTEMS GROUP.
000500       DATE-WRITTEN. 06/02/90.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*    PROGRAM  = BANK10                                          *
001200*    PURPOSE  = SPLIT-PAYMENT SETTLEMENT (ACCEPTSPLITPAYMENT AND *
001300*               REJECTSPLITPAYMENT).  APPLIES ONE PARTICIPANT'S  *
001400*               RESPONSE TO THE OLDEST MATCHING PENDING ENTRY    *
001500*               REGISTERED BY PERIOD_BANK.  A REJECTION KILLS    *
001600*               THE WHOLE SPLIT; ONCE EVERY PARTICIPANT HAS      *
001700*               ACCEPTED, BALANCES ARE RE-CHECKED AND THE MONEY  *
001800*               MOVES (REQ 1187).                                *
001900*                                                                *
002000*    CHANGE LOG.                                                 *
002100*      900602 MCR   ORIGINAL (REQ 1187).                         *
002200*      910128 MCR   RE-CHECK EVERY PARTICIPANT'S BALANCE AGAIN   *
002300*               AT FULL-ACCEPTANCE TIME INSTEAD OF AT EACH       *
002400*               ACCEPT, SINCE A PARTICIPANT'S BALANCE CAN DROP    *
002500*               WHILE THE SPLIT IS STILL WAITING ON OTHERS       *
002600*               (REQ 1240 - A CUSTOMER SPENT THE MONEY BEFORE     *
002700*               THE LAST PERSON ACCEPTED).                       *
002800*      981103 RFC   Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN    *
002900*               DATA; REVIEWED, NO CHANGE REQUIRED.               *
003000*      020919 JPR   REQ 2140 - A PARTICIPANT'S SHARE WAS BEING    *
003100*               VALIDATED AND DEBITED IN THE SPLIT'S OWN          *
003200*               CURRENCY EVEN WHEN THE ACCOUNT CARRIED A          *
003300*               DIFFERENT ONE.  CONVERT EACH SHARE TO THE         *
003400*               ACCOUNT'S OWN CURRENCY BEFORE BOTH THE BALANCE    *
003500*               CHECK AND THE DEBIT, AND TIGHTENED THE            *
003600*               INSUFFICIENT-FUNDS TEST TO <= PER THE SAME        *
003700*               REQUEST.                                          *
003800*                                                                *
003900*****************************************************************
004000
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT OUTPUT-FILE ASSIGN TO "OUTPUT"
004900           ORGANIZATION IS LINE SEQUENTIAL
005000           FILE STATUS IS FS-OUTPUT.
005100
005200       DATA DIVISION.
005300       FILE SECTION.
005400       FD  OUTPUT-FILE
005500           LABEL RECORD STANDARD.
005600       01  OUTPUT-LINE-REC              PIC  X(165).
005700       01  OUTPUT-LINE-R REDEFINES OUTPUT-LINE-REC.
005800           05  FILLER                   PIC  X(165).
005900
006000       WORKING-STORAGE SECTION.
006100       77  FS-OUTPUT                    PIC  X(2).
006200       77  WRK-FOUND                    PIC  9(1)    COMP.
006300           88  WRK-NO-ENCONTRADO        VALUE 0.
006400           88  WRK-SI-ENCONTRADO        VALUE 1.
006500       77  WRK-PARTICIPA                PIC  9(1)    COMP.
006600           88  WRK-NO-PARTICIPA         VALUE 0.
006700           88  WRK-SI-PARTICIPA         VALUE 1.
006800       77  WRK-TODOS-ACEPTADOS          PIC  9(1)    COMP.
006900           88  WRK-NO-TODOS-ACEPTADOS   VALUE 0.
007000           88  WRK-SI-TODOS-ACEPTADOS   VALUE 1.
007100       77  WRK-INSUFICIENTE             PIC  9(1)    COMP.
007200           88  WRK-NO-INSUFICIENTE      VALUE 0.
007300           88  WRK-SI-INSUFICIENTE      VALUE 1.
007400       77  WRK-MEJOR-SEQ                PIC S9(9)    COMP.
007500       77  WRK-MEJOR-SUB                PIC S9(4)    COMP.
007600       77  WRK-MEJOR-PART-SUB           PIC S9(4)    COMP.
007700       77  WRK-PART-SUB                 PIC S9(4)    COMP.
007800       77  WRK-SUB                      PIC S9(4)    COMP.
007900       77  WRK-TRIM-SUB                 PIC S9(2)    COMP.
008000       77  WRK-TOTAL-RND                PIC S9(13)V99.
008100       77  WRK-SALDO-TRAS               PIC S9(13)V9(4).
008200       77  WRK-IBAN-BUSCAR              PIC  X(24).
008300       77  WRK-INSUF-IBAN               PIC  X(24).
008400
008500       COPY BANKWRK.
008600
008700       01  WRK-TOTAL-EDIT-AREA.
008800           05  WRK-TOTAL-EDIT           PIC Z(10)9.99.
008900       01  WRK-TOTAL-EDIT-AREA-R REDEFINES WRK-TOTAL-EDIT-AREA.
009000           05  FILLER                   PIC  X(14).
009100
009200       01  WRK-ERROR-AREA.
009300           05  WRK-ERROR-TEXTO          PIC  X(80).
009400       01  WRK-ERROR-AREA-R REDEFINES WRK-ERROR-AREA.
009500           05  FILLER                   PIC  X(80).
009600
009700       01  OUT-REC.
009800           05  OUT-COMMAND                  PIC  X(24).
009900           05  OUT-TIMESTAMP                PIC  9(9).
010000           05  OUT-TEXT                     PIC  X(132).
010100       01  OUT-REC-R REDEFINES OUT-REC.
010200           05  FILLER                   PIC  X(165).
010300
010400       LINKAGE SECTION.
010500       COPY BANKCMD.
010600       COPY BANKUSR.
010700       COPY BANKRAT.
010800       COPY BANKMER.
010900       COPY BANKACC.
011000       COPY BANKCRD.
011100       COPY BANKASC.
011200       COPY BANKJRN.
011300       COPY BANKSPL.
011400
011500       PROCEDURE DIVISION USING COMMAND-REC
011600           CUSTOMER-TABLE-AREA RATE-TABLE-AREA MERCHANT-TABLE-AREA
011700           ACCOUNT-TABLE-AREA CARD-TABLE-AREA ASSOC-TABLE-AREA
011800           JOURNAL-TABLE-AREA SPLIT-PENDING-AREA.
011900
012000       0000-RESPUESTA-SPLIT.
012100           PERFORM 1000-LOCALIZAR-CLIENTE THRU 1000-EXIT.
012200           IF WRK-NO-ENCONTRADO
012300               MOVE "User not found" TO OUT-TEXT
012400               PERFORM 9000-ESCRIBIR-SALIDA THRU 9000-EXIT
012500               GOBACK.
012600           PERFORM 2000-LOCALIZAR-SPLIT THRU 2000-EXIT.
012700           IF WRK-NO-ENCONTRADO
012800               GOBACK.
012900           IF CMD-NAME = "rejectSplitPayment"
013000               PERFORM 3000-RECHAZAR THRU 3000-EXIT
013100           ELSE
013200               SET SPL-P-ACCEPTED(SPL-IDX, WRK-PART-SUB) TO TRUE
013300               PERFORM 4000-COMPROBAR-TODOS THRU 4000-EXIT
013400               IF WRK-SI-TODOS-ACEPTADOS
013500                   PERFORM 5000-LIQUIDAR-SPLIT THRU 5000-EXIT
013600               END-IF
013700           END-IF.
013800           GOBACK.
013900
014000       1000-LOCALIZAR-CLIENTE.
014100           SET WRK-NO-ENCONTRADO TO TRUE.
014200           SET CUS-IDX TO 1.
014300           SEARCH CUS-ENTRADA
014400               AT END
014500                   CONTINUE
014600               WHEN CUS-EMAIL(CUS-IDX) = CMD-EMAIL
014700                   SET WRK-SI-ENCONTRADO TO TRUE.
014800       1000-EXIT.
014900           EXIT.
015000
015100       2000-LOCALIZAR-SPLIT.
015200*          THE OLDEST PENDING ENTRY (LOWEST SPL-SEQ-NUM) OF A
015300*          MATCHING TYPE IN WHICH THE RESPONDER IS A PARTICIPANT.
015400           MOVE 0 TO WRK-MEJOR-SUB.
015500           PERFORM 2010-UNA-CANDIDATA THRU 2010-EXIT
015600               VARYING SPL-IDX FROM 1 BY 1
015700               UNTIL SPL-IDX > SPL-CUENTA.
015800           IF WRK-MEJOR-SUB > 0
015900               SET SPL-IDX TO WRK-MEJOR-SUB
016000               MOVE WRK-MEJOR-PART-SUB TO WRK-PART-SUB
016100               SET WRK-SI-ENCONTRADO TO TRUE
016200           ELSE
016300               SET WRK-NO-ENCONTRADO TO TRUE
016400           END-IF.
016500       2000-EXIT.
016600           EXIT.
016700
016800       2010-UNA-CANDIDATA.
016900           IF NOT SPL-STATUS-PENDING(SPL-IDX)
017000               GO TO 2010-EXIT.
017100           IF CMD-SPLIT-TYPE NOT = SPACES
017200               AND SPL-TYPE(SPL-IDX) NOT = CMD-SPLIT-TYPE
017300               GO TO 2010-EXIT.
017400           PERFORM 2020-PARTICIPA THRU 2020-EXIT.
017500           IF WRK-NO-PARTICIPA
017600               GO TO 2010-EXIT.
017700           IF WRK-MEJOR-SUB = 0
017800               OR SPL-SEQ-NUM(SPL-IDX) < WRK-MEJOR-SEQ
017900               MOVE SPL-SEQ-NUM(SPL-IDX) TO WRK-MEJOR-SEQ
018000               SET WRK-MEJOR-SUB TO SPL-IDX
018100               MOVE WRK-PART-SUB TO WRK-MEJOR-PART-SUB
018200           END-IF.
018300       2010-EXIT.
018400           EXIT.
018500
018600       2020-PARTICIPA.
018700           SET WRK-NO-PARTICIPA TO TRUE.
018800           PERFORM 2030-UN-PARTICIPANTE THRU 2030-EXIT
018900               VARYING WRK-PART-SUB FROM 1 BY 1
019000               UNTIL WRK-PART-SUB > SPL-PART-COUNT(SPL-IDX)
019100                   OR WRK-SI-PARTICIPA.
019200       2020-EXIT.
019300           EXIT.
019400
019500       2030-UN-PARTICIPANTE.
019600           IF SPL-P-EMAIL(SPL-IDX, WRK-PART-SUB) = CMD-EMAIL
019700               SET WRK-SI-PARTICIPA TO TRUE.
019800       2030-EXIT.
019900           EXIT.
020000
020100       3000-RECHAZAR.
020200           SET SPL-P-REJECTED(SPL-IDX, WRK-PART-SUB) TO TRUE.
020300           SET SPL-STATUS-COMPLETED(SPL-IDX) TO TRUE.
020400           MOVE "One user rejected the payment."
020450               TO WRK-ERROR-TEXTO.
020500           PERFORM 9200-FORMATEAR-TOTAL THRU 9200-EXIT.
020600           PERFORM 3100-UN-JOURNAL THRU 3100-EXIT
020700               VARYING WRK-SUB FROM 1 BY 1
020800               UNTIL WRK-SUB > SPL-PART-COUNT(SPL-IDX).
020900       3000-EXIT.
021000           EXIT.
021100
021200       3100-UN-JOURNAL.
021300           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
021400           PERFORM 9300-LLENAR-CABECERA-SPLIT THRU 9300-EXIT.
021500           MOVE WRK-ERROR-TEXTO TO JR-TAB-ERROR(JRN-IDX).
021600       3100-EXIT.
021700           EXIT.
021800
021900       4000-COMPROBAR-TODOS.
022000           SET WRK-SI-TODOS-ACEPTADOS TO TRUE.
022100           PERFORM 4010-UN-ESTADO THRU 4010-EXIT
022200               VARYING WRK-SUB FROM 1 BY 1
022300               UNTIL WRK-SUB > SPL-PART-COUNT(SPL-IDX)
022400                   OR WRK-NO-TODOS-ACEPTADOS.
022500       4000-EXIT.
022600           EXIT.
022700
022800       4010-UN-ESTADO.
022900           IF NOT SPL-P-ACCEPTED(SPL-IDX, WRK-SUB)
023000               SET WRK-NO-TODOS-ACEPTADOS TO TRUE.
023100       4010-EXIT.
023200           EXIT.
023300
023400       5000-LIQUIDAR-SPLIT.
023500           SET WRK-NO-INSUFICIENTE TO TRUE.
023600           MOVE SPACES TO WRK-INSUF-IBAN.
023700           PERFORM 5100-VALIDAR-UNA-CUENTA THRU 5100-EXIT
023800               VARYING WRK-SUB FROM 1 BY 1
023900               UNTIL WRK-SUB > SPL-PART-COUNT(SPL-IDX).
024000           SET SPL-STATUS-COMPLETED(SPL-IDX) TO TRUE.
024100           PERFORM 9200-FORMATEAR-TOTAL THRU 9200-EXIT.
024200           IF WRK-SI-INSUFICIENTE
024300               STRING "Account " DELIMITED BY SIZE
024400                   WRK-INSUF-IBAN        DELIMITED BY SPACE
024500                   " has insufficient funds for a split payment."
024600                                          DELIMITED BY SIZE
024700                   INTO WRK-ERROR-TEXTO
024800               PERFORM 5200-UN-JOURNAL-FALLO THRU 5200-EXIT
024900                   VARYING WRK-SUB FROM 1 BY 1
025000                   UNTIL WRK-SUB > SPL-PART-COUNT(SPL-IDX)
025100           ELSE
025200               PERFORM 5300-DEBITAR-Y-JOURNAL THRU 5300-EXIT
025300                   VARYING WRK-SUB FROM 1 BY 1
025400                   UNTIL WRK-SUB > SPL-PART-COUNT(SPL-IDX)
025500           END-IF.
025600       5000-EXIT.
025700           EXIT.
025800
025900       5100-VALIDAR-UNA-CUENTA.
026000*          REQ 2140 - A PARTICIPANT'S SHARE IS KEPT IN THE SPLIT'S
026100*          OWN CURRENCY (SPL-CURRENCY); CONVERT IT TO THE
026200*          ACCOUNT'S OWN CURRENCY BEFORE COMPARING AGAINST ITS
026300*          BALANCE - SAME BFS AS 8000-CONVERTIR-DIVISA BELOW.
026400           MOVE SPL-P-IBAN(SPL-IDX, WRK-SUB) TO WRK-IBAN-BUSCAR.
026500           PERFORM 8100-LOCALIZAR-CUENTA-POR-IBAN THRU 8100-EXIT.
026600           IF WRK-SI-ENCONTRADO
026700               MOVE SPL-CURRENCY(SPL-IDX)  TO WRK-DESDE-MON
026800               MOVE ACT-CURRENCY(ACT-IDX)   TO WRK-HASTA-MON
026900               MOVE SPL-P-AMOUNT(SPL-IDX, WRK-SUB)
027000                                          TO WRK-IMPORTE-ENTRADA
027100               PERFORM 8000-CONVERTIR-DIVISA THRU 8000-EXIT
027200               SUBTRACT WRK-IMPORTE-SALIDA
027300                   FROM ACT-BALANCE(ACT-IDX) GIVING WRK-SALDO-TRAS
027400               IF WRK-SALDO-TRAS NOT > ACT-MIN-BALANCE(ACT-IDX)
027500                   AND WRK-NO-INSUFICIENTE
027600                   SET WRK-SI-INSUFICIENTE TO TRUE
027650                   MOVE SPL-P-IBAN(SPL-IDX, WRK-SUB)
027700                       TO WRK-INSUF-IBAN
027800               END-IF
027900           END-IF.
028000       5100-EXIT.
028100           EXIT.
028200
028300       5200-UN-JOURNAL-FALLO.
028400           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
028500           PERFORM 9300-LLENAR-CABECERA-SPLIT THRU 9300-EXIT.
028600           MOVE "error" TO JR-TAB-KIND(JRN-IDX).
028700           MOVE WRK-ERROR-TEXTO TO JR-TAB-ERROR(JRN-IDX).
028800       5200-EXIT.
028900           EXIT.
029000
029100       5300-DEBITAR-Y-JOURNAL.
029200*          REQ 2140 - CONVERT THE PARTICIPANT'S SHARE TO THE
029300*          ACCOUNT'S OWN CURRENCY BEFORE DEBITING IT, AND JOURNAL
029400*          THE CONVERTED AMOUNT/CURRENCY RATHER THAN THE SPLIT'S
029500*          ORIGINAL ONES.
029600           MOVE SPL-P-IBAN(SPL-IDX, WRK-SUB) TO WRK-IBAN-BUSCAR.
029700           PERFORM 8100-LOCALIZAR-CUENTA-POR-IBAN THRU 8100-EXIT.
029800           IF WRK-SI-ENCONTRADO
029900               MOVE SPL-CURRENCY(SPL-IDX)  TO WRK-DESDE-MON
030000               MOVE ACT-CURRENCY(ACT-IDX)   TO WRK-HASTA-MON
030100               MOVE SPL-P-AMOUNT(SPL-IDX, WRK-SUB)
030200                                          TO WRK-IMPORTE-ENTRADA
030300               PERFORM 8000-CONVERTIR-DIVISA THRU 8000-EXIT
030400               SUBTRACT WRK-IMPORTE-SALIDA
030500                   FROM ACT-BALANCE(ACT-IDX)
030600           END-IF.
030700           PERFORM 9100-ANOTAR-JOURNAL THRU 9100-EXIT.
030800           PERFORM 9300-LLENAR-CABECERA-SPLIT THRU 9300-EXIT.
030900           MOVE "spending"   TO JR-TAB-KIND(JRN-IDX).
031000           MOVE SPACES       TO JR-TAB-ERROR(JRN-IDX).
031100           MOVE WRK-IMPORTE-SALIDA    TO JR-TAB-AMOUNT(JRN-IDX).
031200           MOVE ACT-CURRENCY(ACT-IDX) TO JR-TAB-CURRENCY(JRN-IDX).
031300       5300-EXIT.
031400           EXIT.
031500
031600       8000-CONVERTIR-DIVISA.
031700*          CURRENCY-CONVERSION BFS OVER RATE-TABLE-AREA - SAME
031800*          ALGORITHM AS BANK4/BANK6/BANK7/BANK9/BANK12/BANK13.
031900           IF WRK-DESDE-MON = WRK-HASTA-MON
032000               MOVE WRK-IMPORTE-ENTRADA TO WRK-IMPORTE-SALIDA
032100               SET WRK-CONVERSION-HECHA TO TRUE
032200               GO TO 8000-EXIT.
032300           SET WRK-CONVERSION-FALLO TO TRUE.
032400           MOVE 1 TO WRK-VISITADA-CUENTA.
032500           MOVE WRK-DESDE-MON TO WRK-VISITADA-MON(1).
032600           MOVE 1.000000000   TO WRK-VISITADA-FACTOR(1).
032700       8010-BUCLE-EXPANSION.
032800           SET WRK-NO-SE-AMPLIO TO TRUE.
032900           PERFORM 8020-PASO-TASA THRU 8020-EXIT
033000               VARYING RAT-IDX FROM 1 BY 1
033100               UNTIL RAT-IDX > RAT-CUENTA
033200                   OR WRK-CONVERSION-HECHA.
033300           IF WRK-CONVERSION-HECHA
033400               GO TO 8000-EXIT.
033500           IF WRK-SI-SE-AMPLIO
033600               GO TO 8010-BUCLE-EXPANSION.
033700       8000-EXIT.
033800           EXIT.
033900
034000       8020-PASO-TASA.
034100           MOVE SPACES TO WRK-FACTOR-MON-A.
034200           PERFORM 8030-BUSCAR-VISITADA THRU 8030-EXIT
034300               VARYING WRK-SUB-1 FROM 1 BY 1
034400               UNTIL WRK-SUB-1 > WRK-VISITADA-CUENTA.
034500           IF RAT-FROM(RAT-IDX) = WRK-FACTOR-MON-A
034600               MOVE RAT-RATE(RAT-IDX) TO WRK-FACTOR
034700               MOVE RAT-TO(RAT-IDX)   TO WRK-NUEVA-MON
034800               PERFORM 8040-AMPLIAR-VISITADA THRU 8040-EXIT.
034900           IF RAT-TO(RAT-IDX) = WRK-FACTOR-MON-A
035000               DIVIDE WRK-FACTOR-ACTUAL BY RAT-RATE(RAT-IDX)
035100                   GIVING WRK-FACTOR
035200               MOVE RAT-FROM(RAT-IDX) TO WRK-NUEVA-MON
035300               PERFORM 8040-AMPLIAR-VISITADA THRU 8040-EXIT.
035400       8020-EXIT.
035500           EXIT.
035600
035700       8030-BUSCAR-VISITADA.
035800           IF WRK-VISITADA-MON(WRK-SUB-1) = RAT-FROM(RAT-IDX)
035900               OR WRK-VISITADA-MON(WRK-SUB-1) = RAT-TO(RAT-IDX)
036000               MOVE WRK-VISITADA-MON(WRK-SUB-1)
036100                                        TO WRK-FACTOR-MON-A
036200               MOVE WRK-VISITADA-FACTOR(WRK-SUB-1)
036300                                        TO WRK-FACTOR-ACTUAL.
036400       8030-EXIT.
036500           EXIT.
036600
036700       8040-AMPLIAR-VISITADA.
036800           IF WRK-VISITADA-CUENTA < WRK-VISITADA-TOPE
036900               ADD 1 TO WRK-VISITADA-CUENTA
037000               MOVE WRK-NUEVA-MON  TO
037100                            WRK-VISITADA-MON(WRK-VISITADA-CUENTA)
037200               MULTIPLY WRK-FACTOR-ACTUAL BY WRK-FACTOR
037300                   GIVING
037400                   WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
037500               SET WRK-SI-SE-AMPLIO TO TRUE
037600               IF WRK-NUEVA-MON = WRK-HASTA-MON
037700                   MULTIPLY WRK-IMPORTE-ENTRADA BY
037800                       WRK-VISITADA-FACTOR(WRK-VISITADA-CUENTA)
037900                       GIVING WRK-IMPORTE-SALIDA
038000                   SET WRK-CONVERSION-HECHA TO TRUE.
038100       8040-EXIT.
038200           EXIT.
038300
038400       8100-LOCALIZAR-CUENTA-POR-IBAN.
038500           SET WRK-NO-ENCONTRADO TO TRUE.
038600           SET ACT-IDX TO 1.
038700           SEARCH ACT-ENTRADA
038800               AT END
038900                   CONTINUE
039000               WHEN ACT-IBAN(ACT-IDX) = WRK-IBAN-BUSCAR
039100                   SET WRK-SI-ENCONTRADO TO TRUE.
039200       8100-EXIT.
039300           EXIT.
039400
039500       9000-ESCRIBIR-SALIDA.
039600*          APPEND ONE LINE TO THE BATCH OUTPUT FILE.
039700           MOVE CMD-NAME      TO OUT-COMMAND.
039800           MOVE CMD-TIMESTAMP TO OUT-TIMESTAMP.
039900           OPEN EXTEND OUTPUT-FILE.
040000           MOVE OUT-REC TO OUTPUT-LINE-REC.
040100           WRITE OUTPUT-LINE-REC.
040200           CLOSE OUTPUT-FILE.
040300       9000-EXIT.
040400           EXIT.
040500
040600       9100-ANOTAR-JOURNAL.
040700*          APPEND ONE ROW TO THE SHARED IN-MEMORY JOURNAL TABLE.
040800           IF JRN-CUENTA >= JRN-TOPE
040900               SET JRN-ESTA-LLENA TO TRUE
041000               GO TO 9100-EXIT.
041100           ADD 1 TO JRN-CUENTA.
041200           SET JRN-IDX TO JRN-CUENTA.
041300       9100-EXIT.
041400           EXIT.
041500
041600       9200-FORMATEAR-TOTAL.
041700*          RIGHT-TRIM THE ZERO-SUPPRESSED TOTAL SO IT READS
041800*          CLEANLY INSIDE A JOURNAL DESCRIPTION STRING.
041900           ADD 0 TO SPL-TOTAL-AMOUNT(SPL-IDX)
042000               GIVING WRK-TOTAL-RND ROUNDED.
042100           MOVE WRK-TOTAL-RND TO WRK-TOTAL-EDIT.
042200           MOVE 1 TO WRK-TRIM-SUB.
042300           PERFORM 9210-BUSCAR-INICIO THRU 9210-EXIT
042400               UNTIL WRK-TOTAL-EDIT(WRK-TRIM-SUB:1) NOT = SPACE
042500                   OR WRK-TRIM-SUB >= 14.
042600       9200-EXIT.
042700           EXIT.
042800
042900       9210-BUSCAR-INICIO.
043000           ADD 1 TO WRK-TRIM-SUB.
043100       9210-EXIT.
043200           EXIT.
043300
043400       9300-LLENAR-CABECERA-SPLIT.
043500*          COMMON JOURNAL FIELDS FOR EVERY PARTICIPANT'S ROW -
043600*          CALLER SETS JR-TAB-KIND/JR-TAB-ERROR AFTERWARDS (AND,
043700*          FOR AN ACTUAL DEBIT, THE CONVERTED AMOUNT/CURRENCY).
043800           MOVE CMD-TIMESTAMP TO JR-TAB-TIMESTAMP(JRN-IDX).
043900           MOVE SPL-P-EMAIL(SPL-IDX, WRK-SUB)
043950               TO JR-TAB-EMAIL(JRN-IDX).
044000           MOVE SPL-P-IBAN(SPL-IDX, WRK-SUB)
044050               TO JR-TAB-ACCOUNT(JRN-IDX).
044100           MOVE "error"       TO JR-TAB-KIND(JRN-IDX).
044200           STRING "Split payment of " DELIMITED BY SIZE
044300               WRK-TOTAL-EDIT(WRK-TRIM-SUB:) DELIMITED BY SIZE
044400               " "                            DELIMITED BY SIZE
044500               SPL-CURRENCY(SPL-IDX)          DELIMITED BY SIZE
044600               INTO JR-TAB-DESCRIPTION(JRN-IDX).
044700           MOVE SPL-TOTAL-AMOUNT(SPL-IDX)
044720               TO JR-TAB-AMOUNT(JRN-IDX).
044800           MOVE SPL-CURRENCY(SPL-IDX)
044820               TO JR-TAB-CURRENCY(JRN-IDX).
044900           MOVE SPL-TYPE(SPL-IDX)
044920               TO JR-TAB-SPLIT-TYPE(JRN-IDX).
045000           MOVE SPL-PART-COUNT(SPL-IDX)
045020               TO JR-TAB-ACCT-COUNT(JRN-IDX).
045100           PERFORM 9310-COPIAR-UNA-FILA THRU 9310-EXIT
045200               VARYING WRK-PART-SUB FROM 1 BY 1
045300               UNTIL WRK-PART-SUB > SPL-PART-COUNT(SPL-IDX).
045400       9300-EXIT.
045500           EXIT.
045600
045700       9310-COPIAR-UNA-FILA.
045800           MOVE SPL-P-IBAN(SPL-IDX, WRK-PART-SUB)
045900                   TO JR-TAB-ACCT-LIST-E(JRN-IDX, WRK-PART-SUB).
046000           MOVE SPL-P-AMOUNT(SPL-IDX, WRK-PART-SUB)
046100                   TO JR-TAB-AMT-LIST-E(JRN-IDX, WRK-PART-SUB).
046200       9310-EXIT.
046300           EXIT.

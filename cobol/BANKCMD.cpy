000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKCMD                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = COMMAND-STREAM RECORD (COMMANDS INPUT     *
000600*                      FILE).  ONE COMMAND VERB PER RECORD, IN   *
000700*                      ASCENDING CMD-TIMESTAMP ORDER.            *
000800*                                                                *
000900*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001000*                                                                *
001100*   CHANGE LOG.                                                  *
001200*     881119  MCR  ORIGINAL LAYOUT - ACCOUNT/CARD/FUNDS VERBS     *
001300*              ONLY.                                              *
001400*     900602  MCR  ADDED CMD-SPLIT-TYPE/CMD-ACCT-COUNT/           *
001500*              CMD-ACCT-LIST/CMD-AMT-LIST FOR THE SPLIT-PAYMENT   *
001600*              VERBS (REQ 1187).                                  *
001700*     951202  JPR  ADDED CMD-ROLE AND CMD-REPORT-TYPE FOR THE     *
001800*              BUSINESS-ACCOUNT VERBS (REQ 2094).                 *
002000******************************************************************
002100
002200     01  COMMAND-REC.
002300         05  CMD-NAME                     PIC  X(24).
002400         05  CMD-TIMESTAMP                PIC  9(9).
002500         05  CMD-EMAIL                    PIC  X(40).
002600         05  CMD-ACCOUNT                  PIC  X(24).
002700         05  CMD-ACCT-TYPE                PIC  X(8).
002800         05  CMD-CURRENCY                 PIC  X(3).
002900         05  CMD-AMOUNT                   PIC S9(13)V9(4).
003000         05  CMD-CARD-NUMBER              PIC  X(16).
003100         05  CMD-COMMERCIANT              PIC  X(30).
003200         05  CMD-RECEIVER                 PIC  X(24).
003300         05  CMD-DESCRIPTION              PIC  X(60).
003400         05  CMD-ALIAS                    PIC  X(20).
003500         05  CMD-INT-RATE                 PIC S9(1)V9(6).
003600         05  CMD-START-TS                 PIC  9(9).
003700         05  CMD-END-TS                   PIC  9(9).
003800         05  CMD-NEW-PLAN                 PIC  X(8).
003900         05  CMD-SPLIT-TYPE               PIC  X(6).
004000         05  CMD-ROLE                     PIC  X(8).
004100         05  CMD-REPORT-TYPE              PIC  X(12).
004200         05  CMD-ACCT-COUNT               PIC  9(2).
004300         05  CMD-ACCT-LIST.
004400             10  CMD-ACCT-LIST-E OCCURS 10 TIMES
004500                                          PIC  X(24).
004600         05  CMD-AMT-LIST.
004700             10  CMD-AMT-LIST-E  OCCURS 10 TIMES
004800                                          PIC S9(13)V9(4).
004900         05  FILLER                       PIC  X(08).

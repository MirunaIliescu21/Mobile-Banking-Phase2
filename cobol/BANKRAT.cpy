000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKRAT                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = EXCHANGE-RATE MASTER RECORD (RATES INPUT  *
000600*                      FILE) AND THE IN-MEMORY RATE TABLE USED   *
000700*                      BY THE CURRENCY-CONVERSION BFS.           *
000800*                                                                *
000900*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001000*                                                                *
001100*   CHANGE LOG.                                                  *
001200*     870304  LGG  ORIGINAL LAYOUT, DIRECT RATES ONLY.            *
001300*     870611  LGG  RATE IS NOW USABLE INVERSELY TOO - NO LAYOUT   *
001400*              CHANGE, JUST A PROCEDURE-DIVISION CONVENTION.      *
002000******************************************************************
002100
002200     01  RATE-REC.
002300         05  RT-FROM                      PIC  X(3).
002400         05  RT-TO                        PIC  X(3).
002500         05  RT-RATE                      PIC S9(3)V9(9).
002600
002700*    ---------------------------------------------------------
002800*    IN-MEMORY RATE TABLE - BUILT ONCE AT LOAD TIME BY BANK0.
002900*    ---------------------------------------------------------
003000     01  RATE-TABLE-AREA.
003100         05  RAT-TOPE                     PIC S9(4)    COMP
003200                                          VALUE 50.
003300         05  RAT-CUENTA                    PIC S9(4)    COMP.
003400         05  RAT-ENTRADA OCCURS 50 TIMES
003500                         INDEXED BY RAT-IDX.
003600             10  RAT-FROM                 PIC  X(3).
003700             10  RAT-TO                   PIC  X(3).
003800             10  RAT-RATE                 PIC S9(3)V9(9).
003900
000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  = BANKJRN                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = PER-CUSTOMER TRANSACTION JOURNAL RECORD   *
000600*                      AND ITS IN-MEMORY TABLE.  EVERY STATE     *
000700*                      CHANGE APPENDS ONE ROW HERE, KEYED BY     *
000800*                      JR-EMAIL (THE OWNING CUSTOMER) AND        *
000900*                      CARRYING JR-TIMESTAMP FOR REPLAY BY THE   *
001000*                      REPORT BUILDERS.  20000-ROW CAPACITY IS   *
001100*                      THIS SHOP'S STANDING BATCH-WINDOW LIMIT;  *
001200*                      JRN-TABLE-FULL IS RAISED RATHER THAN      *
001300*                      SILENTLY DROPPING ENTRIES IF IT IS EVER   *
001400*                      HIT (SEE BANK1 PARAGRAPH ANOTAR-JOURNAL). *
001500*                                                                *
001600*   INSTALLATION = UNIZARBANK SYSTEMS GROUP                     *
001700*                                                                *
001800*   CHANGE LOG.                                                  *
001900*     870304  LGG  ORIGINAL LAYOUT (CREATE/SPENDING/DEPOSIT/      *
002000*              DELETE/ERROR KINDS ONLY - LIFTED FROM THE OLD      *
002100*              MOVIMIENTOS RECORD).                               *
002200*     881119  MCR  ADDED THE TRANSFER PAIR (JR-SENDER-IBAN/       *
002300*              JR-RECEIVER-IBAN/JR-TRANSFER-TYPE).                *
002400*     890517  MCR  ADDED JR-PLAN FOR UPGRADE EVENTS.              *
002500*     900602  MCR  ADDED THE SPLIT-PAYMENT FIELDS (REQ 1187).     *
002600*     951202  JPR  ADDED JR-CLASSIC-IBAN/JR-SAVINGS-IBAN FOR      *
002700*              SAVINGS WITHDRAWALS (REQ 2094).                    *
002800*     990602  JPR  WIDENED JR-DESCRIPTION/JR-TAB-DESCRIPTION      *
002850*              FROM X(60) TO X(80) - THE DELETE-ACCOUNT AND       *
002900*              CHECK-CARD-STATUS MESSAGES WERE GETTING CUT OFF    *
002950*              AT 60 BYTES (REQ 2250).                            *
003000******************************************************************
003100
003200     01  JRNL-REC.
003300         05  JR-TIMESTAMP                 PIC  9(9).
003400         05  JR-EMAIL                     PIC  X(40).
003500         05  JR-ACCOUNT                   PIC  X(24).
003600         05  JR-KIND                      PIC  X(10).
003700         05  JR-DESCRIPTION               PIC  X(80).
003800         05  JR-AMOUNT                    PIC S9(13)V9(4).
003900         05  JR-CURRENCY                  PIC  X(3).
004000         05  JR-SENDER-IBAN               PIC  X(24).
004100         05  JR-RECEIVER-IBAN             PIC  X(24).
004200         05  JR-TRANSFER-TYPE             PIC  X(8).
004300         05  JR-CARD                      PIC  X(16).
004400         05  JR-CARD-HOLDER               PIC  X(40).
004500         05  JR-COMMERCIANT               PIC  X(30).
004600         05  JR-PLAN                      PIC  X(8).
004700         05  JR-ERROR                     PIC  X(80).
004800         05  JR-SPLIT-TYPE                PIC  X(6).
004900         05  JR-ACCT-COUNT                PIC  9(2).
005000         05  JR-ACCT-LIST.
005100             10  JR-ACCT-LIST-E  OCCURS 10 TIMES
005200                                          PIC  X(24).
005300         05  JR-AMT-LIST.
005400             10  JR-AMT-LIST-E   OCCURS 10 TIMES
005500                                          PIC S9(13)V9(4).
005600         05  JR-CLASSIC-IBAN              PIC  X(24).
005700         05  JR-SAVINGS-IBAN              PIC  X(24).
005800
005900*    ---------------------------------------------------------
006000*    IN-MEMORY JOURNAL TABLE - ONE FLAT POOL FOR ALL CUSTOMERS,
006100*    APPENDED TO IN TIMESTAMP ORDER AS THE BATCH RUNS.  REPORT
006200*    BUILDERS SCAN IT FILTERING ON JR-TAB-EMAIL AND, WHERE
006300*    NEEDED, ON JR-TAB-ACCOUNT.
006400*    ---------------------------------------------------------
006500     01  JOURNAL-TABLE-AREA.
006600         05  JRN-TOPE                     PIC S9(5)    COMP
006700                                          VALUE 20000.
006800         05  JRN-CUENTA                    PIC S9(5)    COMP.
006900         05  JRN-TABLE-FULL               PIC  9(1)    COMP.
007000             88  JRN-NO-ESTA-LLENA        VALUE 0.
007100             88  JRN-ESTA-LLENA           VALUE 1.
007200         05  JRN-ENTRADA OCCURS 20000 TIMES
007300                         INDEXED BY JRN-IDX.
007400             10  JR-TAB-TIMESTAMP         PIC  9(9).
007500             10  JR-TAB-EMAIL             PIC  X(40).
007600             10  JR-TAB-ACCOUNT           PIC  X(24).
007700             10  JR-TAB-KIND              PIC  X(10).
007800                 88  JR-TAB-KIND-CREATE   VALUE "create".
007900                 88  JR-TAB-KIND-SPENDING VALUE "spending".
008000                 88  JR-TAB-KIND-DEPOSIT  VALUE "deposit".
008100                 88  JR-TAB-KIND-DELETE   VALUE "delete".
008200                 88  JR-TAB-KIND-ERROR    VALUE "error".
008300                 88  JR-TAB-KIND-UPGRADE  VALUE "upgrade".
008400             10  JR-TAB-DESCRIPTION       PIC  X(80).
008500             10  JR-TAB-AMOUNT            PIC S9(13)V9(4).
008600             10  JR-TAB-CURRENCY          PIC  X(3).
008700             10  JR-TAB-SENDER-IBAN       PIC  X(24).
008800             10  JR-TAB-RECEIVER-IBAN     PIC  X(24).
008900             10  JR-TAB-TRANSFER-TYPE     PIC  X(8).
009000             10  JR-TAB-CARD              PIC  X(16).
009100             10  JR-TAB-CARD-HOLDER       PIC  X(40).
009200             10  JR-TAB-COMMERCIANT       PIC  X(30).
009300             10  JR-TAB-PLAN              PIC  X(8).
009400             10  JR-TAB-ERROR             PIC  X(80).
009500             10  JR-TAB-SPLIT-TYPE        PIC  X(6).
009600             10  JR-TAB-ACCT-COUNT        PIC  9(2).
009700             10  JR-TAB-ACCT-LIST.
009800                 15  JR-TAB-ACCT-LIST-E OCCURS 10 TIMES
009900                                          PIC  X(24).
010000             10  JR-TAB-AMT-LIST.
010100                 15  JR-TAB-AMT-LIST-E  OCCURS 10 TIMES
010200                                          PIC S9(13)V9(4).
010300             10  JR-TAB-CLASSIC-IBAN      PIC  X(24).
010400             10  JR-TAB-SAVINGS-IBAN      PIC  X(24).
010500